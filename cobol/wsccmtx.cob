000100*******************************************
000200*                                          *
000300*  Record Definition For Match Scoring     *
000400*     Transaction File (input stream to    *
000500*     ccms010)                              *
000600*  One physical layout carries all ten      *
000700*     transaction kinds - unused fields     *
000800*     left blank/zero on a given trans.     *
000900*******************************************
001000*  File size 430 bytes.
001100*
001200* 21/05/87 vbc - Created.
001300* 30/08/89 vbc - Added New-Batsman-Name for the wicket/new-batsman
001400*                rule - missed on first cut.
001500* 23/01/99 vbc - Y2K review - no date fields held here.
001600* 15/11/04 rjh - Mtx-New-Bowler-Name added for trans code 06.
001700* 06/02/13 rjh - Condition names added for Trans-Code and for the
001800*                extra/dismissal/flag codes, matching Wsccbal.
001900*
002000 01  CC-MATCH-TRANS-RECORD.
002100*        Mtx-Trans-Code values -
002200*        01 Create match        06 Change bowler
002300*        02 Set toss            07 Swap strike
002400*        03 Start innings       08 End innings (manual)
002500*        04 Record ball         09 Abandon match
002600*        05 Undo last ball      10 Delete match
002700     03  MTX-TRANS-CODE        PIC XX.
002800         88  MTX-CREATE-MATCH       VALUE "01".
002900         88  MTX-SET-TOSS           VALUE "02".
003000         88  MTX-START-INNINGS      VALUE "03".
003100         88  MTX-RECORD-BALL        VALUE "04".
003200         88  MTX-UNDO-BALL          VALUE "05".
003300         88  MTX-CHANGE-BOWLER      VALUE "06".
003400         88  MTX-SWAP-STRIKE        VALUE "07".
003500         88  MTX-END-INNINGS        VALUE "08".
003600         88  MTX-ABANDON-MATCH      VALUE "09".
003700         88  MTX-DELETE-MATCH       VALUE "10".
003800     03  MTX-MATCH-ID          PIC X(8).
003900     03  MTX-TEAM-A-NAME       PIC X(30).
004000     03  MTX-TEAM-B-NAME       PIC X(30).
004100     03  MTX-TOTAL-OVERS       PIC 99.
004200     03  MTX-VENUE             PIC X(30).
004300     03  MTX-TOSS-WINNER       PIC X(30).
004400     03  MTX-TOSS-DECISION     PIC X(4).
004500     03  MTX-BATTING-TEAM      PIC X(30).
004600     03  MTX-BOWLING-TEAM      PIC X(30).
004700     03  MTX-STRIKER-NAME      PIC X(30).
004800     03  MTX-NON-STRIKER-NAME  PIC X(30).
004900     03  MTX-BOWLER-NAME       PIC X(30).
005000     03  MTX-NEW-BOWLER-NAME   PIC X(30).
005100     03  MTX-RUNS-SCORED       PIC 9.
005200     03  MTX-BOUNDARY-FOUR     PIC X.
005300         88  MTX-HIT-FOUR           VALUE "Y".
005400     03  MTX-BOUNDARY-SIX      PIC X.
005500         88  MTX-HIT-SIX            VALUE "Y".
005600     03  MTX-EXTRA-TYPE        PIC XX.
005700         88  MTX-NO-EXTRA           VALUE "NO".
005800         88  MTX-WIDE               VALUE "WD".
005900         88  MTX-NO-BALL            VALUE "NB".
006000         88  MTX-BYE                VALUE "BY".
006100         88  MTX-LEG-BYE            VALUE "LB".
006200         88  MTX-PENALTY            VALUE "PN".
006300     03  MTX-EXTRA-RUNS        PIC 9.
006400     03  MTX-IS-WICKET         PIC X.
006500         88  MTX-WICKET-FELL        VALUE "Y".
006600     03  MTX-DISMISSAL-TYPE    PIC XX.
006700         88  MTX-BOWLED             VALUE "BW".
006800         88  MTX-CAUGHT             VALUE "CT".
006900         88  MTX-LBW                VALUE "LB".
007000         88  MTX-RUN-OUT            VALUE "RO".
007100         88  MTX-STUMPED            VALUE "ST".
007200         88  MTX-HIT-WICKET         VALUE "HW".
007300         88  MTX-RETIRED-HURT       VALUE "RH".
007400         88  MTX-OBSTRUCTING        VALUE "OB".
007500         88  MTX-TIMED-OUT          VALUE "TO".
007600         88  MTX-HANDLED-BALL       VALUE "HB".
007700     03  MTX-DISMISSED-BATSMAN PIC X(30).
007800     03  MTX-FIELDER-NAME      PIC X(30).
007900     03  MTX-NEW-BATSMAN-NAME  PIC X(30).
008000     03  FILLER                PIC X(15).
008100*
