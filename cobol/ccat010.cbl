000100****************************************************************
000200*                                                               *
000300*                 Fixture Availability Tally                   *
000400*         Maintains upcoming fixtures and player availability   *
000500*         responses, and prints the per-fixture tally report.   *
000600*                                                               *
000700****************************************************************
000800*
000900 IDENTIFICATION DIVISION.
001000*================================
001100*
001200 PROGRAM-ID.     CCAT010.
001300 AUTHOR.         V B COEN.
001400 INSTALLATION.   APPLEWOOD COMPUTERS - CLUB SYSTEMS GROUP.
001500 DATE-WRITTEN.   11/09/91.
001600 DATE-COMPILED.
001700 SECURITY.       COPYRIGHT (C) 1991-2026 AND LATER, VINCENT
001800                  BRYAN COEN.  DISTRIBUTED UNDER THE GNU GENERAL
001900                  PUBLIC LICENSE.  SEE THE FILE COPYING FOR
002000                  DETAILS.
002100*
002200*    Remarks.        Maintains the upcoming-fixture and player
002300*                    availability masters from the club's
002400*                    transaction stream, then prints the
002500*                    per-fixture tally.
002600*    Version.        See Prog-Name in WS.
002700*    Called modules. None.
002800*    Files used.     UPCOMING-FILE  Fixture master (in/out)
002900*                    AVAIL-FILE     Availability master (in/out)
003000*                    ATX-TRANS-FILE Maintenance transactions (in)
003100*                    AVAIL-REPORT   Tally report (out)
003200*    Error messages used.
003300*                    AE001-AE003, see Error-Messages below.
003400*
003500* Changes:
003600* 11/09/91 vbc - 1.0.00 Created for fixture availability tally.
003700* 02/04/93 vbc -    .01 Maybe response added, was previously just
003800*                       available/not-available.
003900* 23/01/99 vbc - Y2K  - Upc-Match-Date confirmed ccyymmdd form.
004000* 19/05/06 rjh -    .02 Upsert on Device-Fgrpt added - a resend
004100*                       from the same handset now overwrites the
004200*                       earlier reply instead of duplicating it.
004300* 06/02/13 rjh -    .03 Condition names added for Trans-Code and
004400*                       Status, Evaluates converted to suit -
004500*                       auditor's standards review flagged the bare
004600*                       two-letter literals, same as Ccms010/20.
004700* 04/03/16 rjh -    .04 Avl/Atx layouts reviewed for the new team
004800*                       app's SMS gateway - field widths unchanged,
004900*                       logged for audit.
005000*
005100*************************************************************************
005200* Copyright Notice.
005300* ****************
005400*
005500* This program is part of the club's record-processing system and
005600* is Copyright (c) Vincent B Coen.  1991-2026 and later.
005700*
005800* This program is free software; you can redistribute it and/or modify
005900* it under the terms of the GNU General Public License as published
006000* by the Free Software Foundation; version 3 and later, for personal
006100* and club usage only and excluding repackaging or resale in any way.
006200*
006300* This program is distributed in the hope that it will be useful, but
006400* WITHOUT ANY WARRANTY; without even the implied warranty of
006500* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
006600* General Public License for more details.
006700*
006800*************************************************************************
006900*
007000 ENVIRONMENT DIVISION.
007100*================================
007200*
007300 CONFIGURATION SECTION.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM
007600     CLASS CC-ALPHABETIC  IS "A" THRU "Z" "a" THRU "z"
007700     SWITCH-1 IS UPSI-0 ON STATUS IS CC-TEST-RUN
007800                         OFF STATUS IS CC-LIVE-RUN.
007900*
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT UPCOMING-FILE   ASSIGN TO "UPCOMDAT"
008300            ORGANIZATION IS LINE SEQUENTIAL
008400            FILE STATUS   IS WS-UPC-STATUS.
008500     SELECT AVAIL-FILE      ASSIGN TO "AVAILDAT"
008600            ORGANIZATION IS LINE SEQUENTIAL
008700            FILE STATUS   IS WS-AVL-STATUS.
008800     SELECT ATX-TRANS-FILE  ASSIGN TO "ATXTRAN"
008900            ORGANIZATION IS LINE SEQUENTIAL
009000            FILE STATUS   IS WS-ATX-STATUS.
009100     SELECT AVAIL-REPORT    ASSIGN TO "AVLRPRNT"
009200            ORGANIZATION IS LINE SEQUENTIAL
009300            FILE STATUS   IS WS-PRT-STATUS.
009400*
009500 DATA DIVISION.
009600*================================
009700*
009800 FILE SECTION.
009900*
010000 FD  UPCOMING-FILE.
010100     COPY "wscaupc.cob".
010200*
010300 FD  AVAIL-FILE.
010400     COPY "wscaavl.cob".
010500*
010600 FD  ATX-TRANS-FILE.
010700     COPY "wscaatx.cob".
010800*
010900 FD  AVAIL-REPORT.
011000 01  AR-PRINT-LINE              PIC X(132).
011100*
011200 WORKING-STORAGE SECTION.
011300*-----------------------
011400 77  PROG-NAME                  PIC X(17) VALUE "CCAT010 (1.0.04)".
011500*
011600     COPY "wsccdat.cob".
011700*
011800 01  CC-FIXTURE-TAB.
011900     03  CC-FIXTURE-ENTRY   OCCURS 100 TIMES.
012000         05  TBF-UPCOMING-ID       PIC X(8).
012100         05  TBF-UPC-NUM   REDEFINES TBF-UPCOMING-ID
012200                                 PIC 9(8).
012300         05  TBF-OPPONENT          PIC X(30).
012400         05  TBF-MATCH-DATE        PIC 9(8).
012500         05  TBF-VENUE             PIC X(30).
012600         05  TBF-OVERS             PIC 99.
012700         05  TBF-NOTES             PIC X(60).
012800         05  TBF-DELETE-SW         PIC X.
012900         05  FILLER                PIC X(4).
013000*
013100 01  CC-RESPONSE-TAB.
013200     03  CC-RESPONSE-ENTRY  OCCURS 1500 TIMES.
013300         05  TBR-UPCOMING-ID       PIC X(8).
013400         05  TBR-UPC-NUM   REDEFINES TBR-UPCOMING-ID
013500                                 PIC 9(8).
013600         05  TBR-PLAYER-NAME       PIC X(30).
013700         05  TBR-STATUS            PIC XX.
013800             88  TBR-AVAILABLE          VALUE "AV".
013900             88  TBR-NOT-AVAILABLE      VALUE "NA".
014000             88  TBR-MAYBE              VALUE "MB".
014100         05  TBR-DEVICE-FGRPT      PIC X(32).
014200         05  FILLER                PIC X(4).
014300*
014400 01  WS-COUNTS.
014500     03  WS-FIXTURE-COUNT   PIC 9(4)   COMP.
014600     03  WS-RESPONSE-COUNT  PIC 9(4)   COMP.
014700     03  WS-MAX-FIX-SEQ     PIC 9(6)   COMP.
014800     03  FILLER             PIC X(2).
014900*
015000 01  WS-SUBSCRIPTS.
015100     03  WS-FIX-IDX         PIC 9(4)   COMP.
015200     03  WS-RESP-IDX        PIC 9(4)   COMP.
015300     03  WS-SCAN-IDX        PIC 9(4)   COMP.
015400     03  FILLER             PIC X(2).
015500*
015600 01  WS-SWITCHES.
015700     03  WS-FOUND-SW        PIC X      VALUE "N".
015800     03  WS-SORT-SW         PIC X.
015900     03  FILLER             PIC X(2).
016000*
016100 01  WS-WORK-FIELDS.
016200     03  WS-NEW-FIX-ID      PIC X(8).
016300     03  WS-NEW-FIX-NUM     PIC 9(6)   COMP.
016400     03  WS-AVAIL-COUNT     PIC 9(3).
016500     03  WS-NOTAVAIL-COUNT  PIC 9(3).
016600     03  WS-MAYBE-COUNT     PIC 9(3).
016700     03  WS-HOLD-FIXTURE    PIC X(136).
016800     03  WS-HOLD-FIX-FLDS  REDEFINES WS-HOLD-FIXTURE.
016900         05  WS-HOLD-FIX-ID        PIC X(8).
017000         05  WS-HOLD-FIX-REST      PIC X(128).
017100*
017200 01  WS-FILE-STATUS.
017300     03  WS-UPC-STATUS      PIC XX.
017400     03  WS-AVL-STATUS      PIC XX.
017500     03  WS-ATX-STATUS      PIC XX.
017600     03  WS-PRT-STATUS      PIC XX.
017700     03  FILLER             PIC X(2).
017800*
017900 01  ERROR-MESSAGES.
018000     03  AE001   PIC X(40) VALUE
018100         "AE001 FIXTURE NOT ON FILE".
018200     03  AE002   PIC X(40) VALUE
018300         "AE002 INVALID AVAILABILITY STATUS CODE".
018400     03  AE003   PIC X(40) VALUE
018500         "AE003 UNKNOWN TRANSACTION CODE".
018600     03  FILLER  PIC X(10).
018700*
018800 PROCEDURE DIVISION.
018900*================================
019000*
019100 CC500-MAIN-LINE.
019200     ACCEPT WS-TODAY FROM DATE YYYYMMDD.
019300     PERFORM CC510-INITIALISE THRU CC510-EXIT.
019400     PERFORM CC520-LOAD-MASTERS THRU CC520-EXIT.
019500     PERFORM CC530-APPLY-TRANS THRU CC530-EXIT.
019600     PERFORM CC590-REWRITE-MASTERS THRU CC590-EXIT.
019700     PERFORM CC595-PRINT-REPORT THRU CC595-EXIT.
019800     STOP RUN.
019900*
020000 CC510-INITIALISE.
020100     MOVE ZERO TO WS-FIXTURE-COUNT WS-RESPONSE-COUNT
020200                  WS-MAX-FIX-SEQ.
020300 CC510-EXIT.
020400     EXIT.
020500*
020600 CC520-LOAD-MASTERS.
020700     OPEN INPUT UPCOMING-FILE.
020800     PERFORM CC521-READ-FIXTURE THRU CC521-EXIT
020900         UNTIL WS-UPC-STATUS = "10".
021000     CLOSE UPCOMING-FILE.
021100     OPEN INPUT AVAIL-FILE.
021200     PERFORM CC522-READ-RESPONSE THRU CC522-EXIT
021300         UNTIL WS-AVL-STATUS = "10".
021400     CLOSE AVAIL-FILE.
021500 CC520-EXIT.
021600     EXIT.
021700*
021800 CC521-READ-FIXTURE.
021900     READ UPCOMING-FILE
022000         AT END
022100             MOVE "10" TO WS-UPC-STATUS
022200             GO TO CC521-EXIT
022300     END-READ.
022400     ADD 1 TO WS-FIXTURE-COUNT.
022500     MOVE UPC-UPCOMING-ID  TO TBF-UPCOMING-ID (WS-FIXTURE-COUNT).
022600     MOVE UPC-OPPONENT     TO TBF-OPPONENT    (WS-FIXTURE-COUNT).
022700     MOVE UPC-MATCH-DATE   TO TBF-MATCH-DATE  (WS-FIXTURE-COUNT).
022800     MOVE UPC-VENUE        TO TBF-VENUE       (WS-FIXTURE-COUNT).
022900     MOVE UPC-OVERS        TO TBF-OVERS       (WS-FIXTURE-COUNT).
023000     MOVE UPC-NOTES        TO TBF-NOTES       (WS-FIXTURE-COUNT).
023100     MOVE "N"              TO TBF-DELETE-SW   (WS-FIXTURE-COUNT).
023200     PERFORM CC525-TEST-FIX-SEQ THRU CC525-EXIT.
023300 CC521-EXIT.
023400     EXIT.
023500*
023600 CC525-TEST-FIX-SEQ.
023700     IF TBF-UPCOMING-ID (WS-FIXTURE-COUNT) (1:2) = "UP"
023800         MOVE TBF-UPCOMING-ID (WS-FIXTURE-COUNT) (3:6) TO
023900                                 WS-NEW-FIX-NUM
024000         IF WS-NEW-FIX-NUM > WS-MAX-FIX-SEQ
024100             MOVE WS-NEW-FIX-NUM TO WS-MAX-FIX-SEQ
024200         END-IF
024300     END-IF.
024400 CC525-EXIT.
024500     EXIT.
024600*
024700 CC522-READ-RESPONSE.
024800     READ AVAIL-FILE
024900         AT END
025000             MOVE "10" TO WS-AVL-STATUS
025100             GO TO CC522-EXIT
025200     END-READ.
025300     ADD 1 TO WS-RESPONSE-COUNT.
025400     MOVE AVL-UPCOMING-ID  TO TBR-UPCOMING-ID  (WS-RESPONSE-COUNT).
025500     MOVE AVL-PLAYER-NAME  TO TBR-PLAYER-NAME  (WS-RESPONSE-COUNT).
025600     MOVE AVL-STATUS       TO TBR-STATUS       (WS-RESPONSE-COUNT).
025700     MOVE AVL-DEVICE-FGRPT TO TBR-DEVICE-FGRPT (WS-RESPONSE-COUNT).
025800 CC522-EXIT.
025900     EXIT.
026000*
026100 CC530-APPLY-TRANS.
026200     OPEN INPUT ATX-TRANS-FILE.
026300     PERFORM CC531-READ-TRANS THRU CC531-EXIT
026400         UNTIL WS-ATX-STATUS = "10".
026500     CLOSE ATX-TRANS-FILE.
026600 CC530-EXIT.
026700     EXIT.
026800*
026900 CC531-READ-TRANS.
027000     READ ATX-TRANS-FILE
027100         AT END
027200             MOVE "10" TO WS-ATX-STATUS
027300             GO TO CC531-EXIT
027400     END-READ.
027500     EVALUATE TRUE
027600         WHEN ATX-CREATE-FIXTURE  PERFORM CC540-CREATE-FIXTURE THRU CC540-EXIT
027700         WHEN ATX-UPDATE-FIXTURE  PERFORM CC541-UPDATE-FIXTURE  THRU CC541-EXIT
027800         WHEN ATX-DELETE-FIXTURE  PERFORM CC542-DELETE-FIXTURE  THRU CC542-EXIT
027900         WHEN ATX-SUBMIT-AVAIL    PERFORM CC550-SUBMIT-AVAIL    THRU CC550-EXIT
028000         WHEN OTHER DISPLAY AE003
028100     END-EVALUATE.
028200 CC531-EXIT.
028300     EXIT.
028400*
028500 CC540-CREATE-FIXTURE.
028600     ADD 1 TO WS-MAX-FIX-SEQ.
028700     MOVE SPACES TO WS-NEW-FIX-ID.
028800     STRING "UP" DELIMITED BY SIZE
028900            WS-MAX-FIX-SEQ DELIMITED BY SIZE
029000            INTO WS-NEW-FIX-ID
029100     END-STRING.
029200     ADD 1 TO WS-FIXTURE-COUNT.
029300     MOVE WS-NEW-FIX-ID   TO TBF-UPCOMING-ID (WS-FIXTURE-COUNT).
029400     MOVE ATX-OPPONENT    TO TBF-OPPONENT    (WS-FIXTURE-COUNT).
029500     MOVE ATX-MATCH-DATE  TO TBF-MATCH-DATE  (WS-FIXTURE-COUNT).
029600     MOVE ATX-VENUE       TO TBF-VENUE       (WS-FIXTURE-COUNT).
029700     MOVE ATX-OVERS       TO TBF-OVERS       (WS-FIXTURE-COUNT).
029800     MOVE ATX-NOTES       TO TBF-NOTES       (WS-FIXTURE-COUNT).
029900     MOVE "N"             TO TBF-DELETE-SW   (WS-FIXTURE-COUNT).
030000 CC540-EXIT.
030100     EXIT.
030200*
030300 CC541-UPDATE-FIXTURE.
030400     PERFORM CC560-FIND-FIXTURE THRU CC560-EXIT.
030500     IF WS-FOUND-SW = "N"
030600         DISPLAY AE001
030700         GO TO CC541-EXIT
030800     END-IF.
030900     IF ATX-OPPONENT NOT = SPACES
031000         MOVE ATX-OPPONENT TO TBF-OPPONENT (WS-FIX-IDX)
031100     END-IF.
031200     IF ATX-MATCH-DATE NOT = ZERO
031300         MOVE ATX-MATCH-DATE TO TBF-MATCH-DATE (WS-FIX-IDX)
031400     END-IF.
031500     IF ATX-VENUE NOT = SPACES
031600         MOVE ATX-VENUE TO TBF-VENUE (WS-FIX-IDX)
031700     END-IF.
031800     IF ATX-OVERS NOT = ZERO
031900         MOVE ATX-OVERS TO TBF-OVERS (WS-FIX-IDX)
032000     END-IF.
032100     IF ATX-NOTES NOT = SPACES
032200         MOVE ATX-NOTES TO TBF-NOTES (WS-FIX-IDX)
032300     END-IF.
032400 CC541-EXIT.
032500     EXIT.
032600*
032700*    03 Delete fixture - cascades to every availability response
032800*    still carrying this Upcoming-Id.
032900*
033000 CC542-DELETE-FIXTURE.
033100     PERFORM CC560-FIND-FIXTURE THRU CC560-EXIT.
033200     IF WS-FOUND-SW = "N"
033300         DISPLAY AE001
033400         GO TO CC542-EXIT
033500     END-IF.
033600     MOVE "Y" TO TBF-DELETE-SW (WS-FIX-IDX).
033700 CC542-EXIT.
033800     EXIT.
033900*
034000 CC560-FIND-FIXTURE.
034100     MOVE "N" TO WS-FOUND-SW.
034200     PERFORM CC561-TEST-FIXTURE VARYING WS-FIX-IDX FROM 1 BY 1
034300         UNTIL WS-FIX-IDX > WS-FIXTURE-COUNT
034400            OR WS-FOUND-SW = "Y".
034500 CC560-EXIT.
034600     EXIT.
034700 CC561-TEST-FIXTURE.
034800     IF TBF-UPCOMING-ID (WS-FIX-IDX) = ATX-UPCOMING-ID
034900        AND TBF-DELETE-SW (WS-FIX-IDX) NOT = "Y"
035000         MOVE "Y" TO WS-FOUND-SW
035100     END-IF.
035200*
035300*    04 Submit availability - upsert on (Upcoming-Id,
035400*    Device-Fgrpt); a resend from the same handset overwrites
035500*    name and status in place rather than appending a second
035600*    row for the same player.
035700*
035800 CC550-SUBMIT-AVAIL.
035900     IF NOT ATX-AVAILABLE AND NOT ATX-NOT-AVAILABLE
036000        AND NOT ATX-MAYBE
036100         DISPLAY AE002
036200         GO TO CC550-EXIT
036300     END-IF.
036400     MOVE "N" TO WS-FOUND-SW.
036500     PERFORM CC551-TEST-RESPONSE VARYING WS-RESP-IDX FROM 1 BY 1
036600         UNTIL WS-RESP-IDX > WS-RESPONSE-COUNT
036700            OR WS-FOUND-SW = "Y".
036800     IF WS-FOUND-SW = "Y"
036900         MOVE ATX-PLAYER-NAME TO TBR-PLAYER-NAME (WS-RESP-IDX)
037000         MOVE ATX-STATUS      TO TBR-STATUS      (WS-RESP-IDX)
037100     ELSE
037200         ADD 1 TO WS-RESPONSE-COUNT
037300         MOVE ATX-UPCOMING-ID  TO
037400                     TBR-UPCOMING-ID  (WS-RESPONSE-COUNT)
037500         MOVE ATX-PLAYER-NAME  TO
037600                     TBR-PLAYER-NAME  (WS-RESPONSE-COUNT)
037700         MOVE ATX-STATUS       TO
037800                     TBR-STATUS       (WS-RESPONSE-COUNT)
037900         MOVE ATX-DEVICE-FGRPT TO
038000                     TBR-DEVICE-FGRPT (WS-RESPONSE-COUNT)
038100     END-IF.
038200 CC550-EXIT.
038300     EXIT.
038400 CC551-TEST-RESPONSE.
038500     IF TBR-UPCOMING-ID  (WS-RESP-IDX) = ATX-UPCOMING-ID
038600        AND TBR-DEVICE-FGRPT (WS-RESP-IDX) = ATX-DEVICE-FGRPT
038700         MOVE "Y" TO WS-FOUND-SW
038800     END-IF.
038900*
039000*    Rewrite both masters, dropping responses whose fixture was
039100*    deleted along with it.
039200*
039300 CC590-REWRITE-MASTERS.
039400     OPEN OUTPUT UPCOMING-FILE.
039500     PERFORM CC591-WRITE-FIXTURE VARYING WS-FIX-IDX FROM 1 BY 1
039600         UNTIL WS-FIX-IDX > WS-FIXTURE-COUNT.
039700     CLOSE UPCOMING-FILE.
039800     OPEN OUTPUT AVAIL-FILE.
039900     PERFORM CC592-WRITE-RESPONSE VARYING WS-RESP-IDX FROM 1 BY 1
040000         UNTIL WS-RESP-IDX > WS-RESPONSE-COUNT.
040100     CLOSE AVAIL-FILE.
040200 CC590-EXIT.
040300     EXIT.
040400*
040500 CC591-WRITE-FIXTURE.
040600     IF TBF-DELETE-SW (WS-FIX-IDX) NOT = "Y"
040700         MOVE TBF-UPCOMING-ID (WS-FIX-IDX) TO UPC-UPCOMING-ID
040800         MOVE TBF-OPPONENT    (WS-FIX-IDX) TO UPC-OPPONENT
040900         MOVE TBF-MATCH-DATE  (WS-FIX-IDX) TO UPC-MATCH-DATE
041000         MOVE TBF-VENUE       (WS-FIX-IDX) TO UPC-VENUE
041100         MOVE TBF-OVERS       (WS-FIX-IDX) TO UPC-OVERS
041200         MOVE TBF-NOTES       (WS-FIX-IDX) TO UPC-NOTES
041300         WRITE CC-UPCOMING-RECORD
041400     END-IF.
041500*
041600 CC592-WRITE-RESPONSE.
041700     PERFORM CC593-TEST-FIXTURE-GONE THRU CC593-EXIT.
041800     IF WS-FOUND-SW = "Y"
041900         MOVE TBR-UPCOMING-ID  (WS-RESP-IDX) TO AVL-UPCOMING-ID
042000         MOVE TBR-PLAYER-NAME  (WS-RESP-IDX) TO AVL-PLAYER-NAME
042100         MOVE TBR-STATUS       (WS-RESP-IDX) TO AVL-STATUS
042200         MOVE TBR-DEVICE-FGRPT (WS-RESP-IDX) TO AVL-DEVICE-FGRPT
042300         WRITE CC-AVAIL-RECORD
042400     END-IF.
042500*
042600 CC593-TEST-FIXTURE-GONE.
042700     MOVE "N" TO WS-FOUND-SW.
042800     PERFORM CC594-TEST-ONE VARYING WS-SCAN-IDX FROM 1 BY 1
042900         UNTIL WS-SCAN-IDX > WS-FIXTURE-COUNT
043000            OR WS-FOUND-SW = "Y".
043100 CC593-EXIT.
043200     EXIT.
043300 CC594-TEST-ONE.
043400     IF TBF-UPCOMING-ID (WS-SCAN-IDX) = TBR-UPCOMING-ID (WS-RESP-IDX)
043500        AND TBF-DELETE-SW (WS-SCAN-IDX) NOT = "Y"
043600         MOVE "Y" TO WS-FOUND-SW
043700     END-IF.
043800*
043900*    Report is sequenced by match date ascending - same small
044000*    exchange sort the finance ledger uses for its own summary.
044100*
044200 CC595-PRINT-REPORT.
044300     OPEN OUTPUT AVAIL-REPORT.
044400     PERFORM CC596-SORT-FIXTURES THRU CC596-EXIT.
044500     PERFORM CC600-ONE-FIXTURE VARYING WS-FIX-IDX FROM 1 BY 1
044600         UNTIL WS-FIX-IDX > WS-FIXTURE-COUNT.
044700     CLOSE AVAIL-REPORT.
044800 CC595-EXIT.
044900     EXIT.
045000*
045100 CC596-SORT-FIXTURES.
045200     MOVE "Y" TO WS-SORT-SW.
045300     PERFORM CC599-ONE-PASS THRU CC599-EXIT
045400         UNTIL WS-SORT-SW = "N"
045500            OR WS-FIXTURE-COUNT < 2.
045600 CC596-EXIT.
045700     EXIT.
045800*
045900 CC599-ONE-PASS.
046000     MOVE "N" TO WS-SORT-SW.
046100     PERFORM CC599A-COMPARE VARYING WS-SCAN-IDX FROM 1 BY 1
046200         UNTIL WS-SCAN-IDX > WS-FIXTURE-COUNT - 1.
046300 CC599-EXIT.
046400     EXIT.
046500*
046600 CC599A-COMPARE.
046700     IF TBF-MATCH-DATE (WS-SCAN-IDX) > TBF-MATCH-DATE (WS-SCAN-IDX + 1)
046800         MOVE CC-FIXTURE-ENTRY (WS-SCAN-IDX)     TO WS-HOLD-FIXTURE
046900         MOVE CC-FIXTURE-ENTRY (WS-SCAN-IDX + 1) TO
047000                                 CC-FIXTURE-ENTRY (WS-SCAN-IDX)
047100         MOVE WS-HOLD-FIXTURE TO CC-FIXTURE-ENTRY (WS-SCAN-IDX + 1)
047200         MOVE "Y" TO WS-SORT-SW
047300     END-IF.
047400*
047500 CC600-ONE-FIXTURE.
047600     IF TBF-DELETE-SW (WS-FIX-IDX) = "Y"
047700         GO TO CC600-EXIT
047800     END-IF.
047900     MOVE SPACES TO AR-PRINT-LINE.
048000     WRITE AR-PRINT-LINE.
048100     STRING TBF-OPPONENT (WS-FIX-IDX) DELIMITED BY "  "
048200            "  " DELIMITED BY SIZE
048300            TBF-MATCH-DATE (WS-FIX-IDX) DELIMITED BY SIZE
048400            "  " DELIMITED BY SIZE
048500            TBF-VENUE (WS-FIX-IDX) DELIMITED BY "  "
048600            INTO AR-PRINT-LINE
048700     END-STRING.
048800     WRITE AR-PRINT-LINE.
048900     MOVE ZERO TO WS-AVAIL-COUNT WS-NOTAVAIL-COUNT WS-MAYBE-COUNT.
049000     PERFORM CC610-COUNT-RESPONSE VARYING WS-SCAN-IDX FROM 1 BY 1
049100         UNTIL WS-SCAN-IDX > WS-RESPONSE-COUNT.
049200     MOVE SPACES TO AR-PRINT-LINE.
049300     STRING "Available: " DELIMITED BY SIZE
049400            WS-AVAIL-COUNT DELIMITED BY SIZE
049500            "  Not available: " DELIMITED BY SIZE
049600            WS-NOTAVAIL-COUNT DELIMITED BY SIZE
049700            "  Maybe: " DELIMITED BY SIZE
049800            WS-MAYBE-COUNT DELIMITED BY SIZE
049900            INTO AR-PRINT-LINE
050000     END-STRING.
050100     WRITE AR-PRINT-LINE.
050200     PERFORM CC620-PRINT-RESPONSE VARYING WS-SCAN-IDX FROM 1 BY 1
050300         UNTIL WS-SCAN-IDX > WS-RESPONSE-COUNT.
050400 CC600-EXIT.
050500     EXIT.
050600*
050700 CC610-COUNT-RESPONSE.
050800     IF TBR-UPCOMING-ID (WS-SCAN-IDX) = TBF-UPCOMING-ID (WS-FIX-IDX)
050900         EVALUATE TRUE
051000             WHEN TBR-AVAILABLE (WS-SCAN-IDX)      ADD 1 TO WS-AVAIL-COUNT
051100             WHEN TBR-NOT-AVAILABLE (WS-SCAN-IDX)   ADD 1 TO WS-NOTAVAIL-COUNT
051200             WHEN TBR-MAYBE (WS-SCAN-IDX)            ADD 1 TO WS-MAYBE-COUNT
051300         END-EVALUATE
051400     END-IF.
051500*
051600 CC620-PRINT-RESPONSE.
051700     IF TBR-UPCOMING-ID (WS-SCAN-IDX) = TBF-UPCOMING-ID (WS-FIX-IDX)
051800         MOVE SPACES TO AR-PRINT-LINE
051900         STRING TBR-PLAYER-NAME (WS-SCAN-IDX) DELIMITED BY "  "
052000                "  " DELIMITED BY SIZE
052100                TBR-STATUS (WS-SCAN-IDX) DELIMITED BY SIZE
052200                INTO AR-PRINT-LINE
052300         END-STRING
052400         WRITE AR-PRINT-LINE
052500     END-IF.
