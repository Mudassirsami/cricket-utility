000100*******************************************
000200*                                          *
000300*  Record Definition For Finance Period    *
000400*     File.  Uses Fpr-Period-Id as key      *
000500*******************************************
000600*  File size 110 bytes.
000700*
000800* 03/02/90 vbc - Created for club finance ledger.
000900* 23/01/99 vbc - Y2K: Fpr-Year widened 2 -> 4, confirmed ccyy form.
001000* 14/04/02 rjh - Notes field added at treasurer's request.
001100*
001200 01  CC-FIN-PERIOD-RECORD.
001300     03  FPR-PERIOD-ID         PIC X(8).
001400     03  FPR-LABEL             PIC X(30).
001500     03  FPR-YEAR              PIC 9(4).
001600     03  FPR-MONTH             PIC 99.
001700     03  FPR-NOTES             PIC X(60).
001800     03  FILLER                PIC X(6).
001900*
