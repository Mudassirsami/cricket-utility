000100* Select clause for the ball-by-ball journal file - shared by
000200* ccms010 and ccms020.
000300     SELECT BALL-FILE       ASSIGN TO "BALLDAT"
000400            ORGANIZATION IS LINE SEQUENTIAL
000500            FILE STATUS   IS WS-BALL-STATUS.
000600*
