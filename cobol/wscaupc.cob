000100*******************************************
000200*                                          *
000300*  Record Definition For Upcoming Match    *
000400*     File.  Uses Upc-Upcoming-Id as key,   *
000500*     list order is Upc-Match-Date asc      *
000600*******************************************
000700*  File size 140 bytes.
000800*
000900* 11/09/91 vbc - Created for fixture availability tally.
001000* 23/01/99 vbc - Y2K: Upc-Match-Date confirmed ccyymmdd form.
001100*
001200 01  CC-UPCOMING-RECORD.
001300     03  UPC-UPCOMING-ID       PIC X(8).
001400     03  UPC-OPPONENT          PIC X(30).
001500     03  UPC-MATCH-DATE        PIC 9(8).
001600     03  UPC-VENUE             PIC X(30).
001700     03  UPC-OVERS             PIC 99.
001800     03  UPC-NOTES             PIC X(60).
001900     03  FILLER                PIC X(2).
002000*
