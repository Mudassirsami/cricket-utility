000100*******************************************
000200*                                          *
000300*  Record Definition For Innings File      *
000400*     Uses Inn-Innings-Id as key            *
000500*     Max 2 per match, innings-number order *
000600*******************************************
000700*  File size 200 bytes.
000800*
000900* 14/05/87 vbc - Created.
001000* 19/06/89 vbc - Added Current-Bowler, was missing from 1st cut.
001100* 23/01/99 vbc - Y2K review - no century-sensitive fields held here.
001200* 02/07/03 rjh - Extras-Penalties added for league rule change.
001300* 06/02/13 rjh - Status condition names added, see Mtc-Status in
001400*                Wsccmtc for the matching change.
001500*
001600 01  CC-INNINGS-RECORD.
001700     03  INN-INNINGS-ID        PIC X(8).
001800     03  INN-MATCH-ID          PIC X(8).
001900     03  INN-INNINGS-NUMBER    PIC 9.
002000     03  INN-BATTING-TEAM      PIC X(30).
002100     03  INN-BOWLING-TEAM      PIC X(30).
002200     03  INN-TOTAL-RUNS        PIC 9(4).
002300     03  INN-TOTAL-WICKETS     PIC 99.
002400     03  INN-EXTRAS-WIDES      PIC 9(3).
002500     03  INN-EXTRAS-NO-BALLS   PIC 9(3).
002600     03  INN-EXTRAS-BYES       PIC 9(3).
002700     03  INN-EXTRAS-LEG-BYES   PIC 9(3).
002800     03  INN-EXTRAS-PENALTIES  PIC 9(3).
002900     03  INN-TARGET            PIC 9(4).
003000     03  INN-STATUS            PIC XX.
003100         88  INN-NOT-STARTED        VALUE "NS".
003200         88  INN-IN-PROGRESS        VALUE "IP".
003300         88  INN-COMPLETED          VALUE "CP".
003400     03  INN-CURRENT-OVER      PIC 99.
003500     03  INN-CURRENT-BALL      PIC 9.
003600     03  INN-STRIKER-NAME      PIC X(30).
003700     03  INN-NON-STRIKER-NAME  PIC X(30).
003800     03  INN-CURRENT-BOWLER    PIC X(30).
003900     03  FILLER                PIC X(3).
004000*
