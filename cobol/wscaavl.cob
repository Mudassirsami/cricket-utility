000100*******************************************
000200*                                          *
000300*  Record Definition For Availability      *
000400*     Response File.  Upsert key is         *
000500*     Avl-Upcoming-Id + Avl-Device-Fgrpt     *
000600*******************************************
000700*  File size 80 bytes.
000800*
000900* 11/09/91 vbc - Created for fixture availability tally.
001000* 19/05/06 rjh - Avl-Device-Fgrpt added to stop duplicate replies
001100*                from the same mobile handset.
001200* 06/02/13 rjh - Status condition names added.
001300*
001400 01  CC-AVAIL-RECORD.
001500     03  AVL-UPCOMING-ID       PIC X(8).
001600     03  AVL-PLAYER-NAME       PIC X(30).
001700     03  AVL-STATUS            PIC XX.
001800         88  AVL-AVAILABLE          VALUE "AV".
001900         88  AVL-NOT-AVAILABLE      VALUE "NA".
002000         88  AVL-MAYBE              VALUE "MB".
002100     03  AVL-DEVICE-FGRPT      PIC X(32).
002200     03  FILLER                PIC X(8).
002300*
