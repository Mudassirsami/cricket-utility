000100*******************************************
000200*                                          *
000300*  Record Definition For Finance Entry     *
000400*     File.  Uses Fen-Entry-Id as key,      *
000500*     grouped by Fen-Period-Id              *
000600*******************************************
000700*  File size 130 bytes.
000800*
000900* 03/02/90 vbc - Created for club finance ledger.
001000* 23/01/99 vbc - Y2K: Fen-Entry-Date widened to ccyymmdd form.
001100* 14/04/02 rjh - Description widened 40 -> 60 at treasurer's request.
001200* 06/02/13 rjh - Entry-Type condition names added.
001300* 21/09/17 rjh - Fen-Amount repacked Comp-3, same as payroll's own
001400*                money fields - auditor queried why the ledger was
001500*                the one file in the system left as Display.
001600*
001700 01  CC-FIN-ENTRY-RECORD.
001800     03  FEN-ENTRY-ID          PIC X(8).
001900     03  FEN-PERIOD-ID         PIC X(8).
002000     03  FEN-ENTRY-TYPE        PIC XX.
002100         88  FEN-INCOME              VALUE "IN".
002200         88  FEN-EXPENSE             VALUE "EX".
002300     03  FEN-CATEGORY          PIC X(30).
002400     03  FEN-DESCRIPTION       PIC X(60).
002500     03  FEN-AMOUNT            PIC 9(10)V99 COMP-3.
002600     03  FEN-ENTRY-DATE        PIC 9(8).
002700     03  FILLER                PIC X(7).
002800*
