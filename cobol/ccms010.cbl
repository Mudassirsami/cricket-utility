000100****************************************************************
000200*                                                               *
000300*                 Match Scoring Engine                         *
000400*         Applies a stream of scoring transactions to           *
000500*         the Match and Innings masters and appends the         *
000600*         ball-by-ball journal.                                 *
000700*                                                               *
000800****************************************************************
000900*
001000 IDENTIFICATION DIVISION.
001100*================================
001200*
001300 PROGRAM-ID.     CCMS010.
001400 AUTHOR.         V B COEN.
001500 INSTALLATION.   APPLEWOOD COMPUTERS - CLUB SYSTEMS GROUP.
001600 DATE-WRITTEN.   21/05/87.
001700 DATE-COMPILED.
001800 SECURITY.       COPYRIGHT (C) 1987-2026 AND LATER, VINCENT
001900                  BRYAN COEN.  DISTRIBUTED UNDER THE GNU GENERAL
002000                  PUBLIC LICENSE.  SEE THE FILE COPYING FOR
002100                  DETAILS.
002200*
002300*    Remarks.        Match scoring engine for the club record
002400*                    keeping system.  Reads the scoring trans
002500*                    stream and maintains the Match, Innings
002600*                    and Ball-Event masters.
002700*    Version.        See Prog-Name in WS.
002800*    Called modules. None.
002900*    Files used.     MATCHDAT   Match master (load/rewrite)
003000*                    INNGDAT    Innings master (load/rewrite)
003100*                    BALLDAT    Ball event journal (load/rewrite)
003200*                    MSCRTRAN   Scoring transaction stream (in)
003300*    Error messages used.
003400*                    CC001 - CC016.
003500*
003600* Changes:
003700* 21/05/87 vbc - 1.0.00 Created.
003800* 02/09/88 vbc -    .01 Undo-last-ball added, was left out of 1st
003900*                       cut by mistake.
004000* 19/06/89 vbc -    .02 Change-bowler/Swap-strike trans added.
004100* 23/01/99 vbc - Y2K  - Reviewed all date handling, confirmed
004200*                       ccyymmdd used throughout, no 2-digit
004300*                       year fields found in this module.
004400* 02/07/03 rjh -    .03 Abandon-match now completes any innings
004500*                       still in progress, as per league rules
004600*                       update.
004700* 15/11/04 rjh -    .04 Delete-match restricted to CP/AB matches
004800*                       per committee request.
004900* 06/02/13 rjh -    .05 Status/extra/dismissal condition names added
005000*                       throughout, and the dispatch/extras EVALUATEs
005100*                       converted to use them - auditor's standards
005200*                       review flagged the bare two-letter literals.
005300*
005400*************************************************************************
005500* Copyright Notice.
005600* ****************
005700*
005800* This program is part of the club's record-processing system and
005900* is Copyright (c) Vincent B Coen.  1987-2026 and later.
006000*
006100* This program is free software; you can redistribute it and/or modify
006200* it under the terms of the GNU General Public License as published
006300* by the Free Software Foundation; version 3 and later, for personal
006400* and club usage only and excluding repackaging or resale in any way.
006500*
006600* This program is distributed in the hope that it will be useful, but
006700* WITHOUT ANY WARRANTY; without even the implied warranty of
006800* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
006900* General Public License for more details.
007000*
007100*************************************************************************
007200*
007300 ENVIRONMENT DIVISION.
007400*================================
007500*
007600 CONFIGURATION SECTION.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM
007900     CLASS CC-ALPHABETIC  IS "A" THRU "Z" "a" THRU "z"
008000     SWITCH-1 IS UPSI-0 ON STATUS IS CC-TEST-RUN
008100                         OFF STATUS IS CC-LIVE-RUN.
008200*
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     COPY "selmtch.cob".
008600     COPY "selinn.cob".
008700     COPY "selball.cob".
008800     SELECT MTX-TRANS-FILE  ASSIGN TO "MSCRTRAN"
008900            ORGANIZATION IS LINE SEQUENTIAL
009000            FILE STATUS   IS WS-MTX-STATUS.
009100*
009200 DATA DIVISION.
009300*================================
009400*
009500 FILE SECTION.
009600*
009700 FD  MATCH-FILE.
009800     COPY "wsccmtc.cob".
009900*
010000 FD  INNINGS-FILE.
010100     COPY "wsccinn.cob".
010200*
010300 FD  BALL-FILE.
010400     COPY "wsccbal.cob".
010500*
010600 FD  MTX-TRANS-FILE.
010700     COPY "wsccmtx.cob".
010800*
010900 WORKING-STORAGE SECTION.
011000*-----------------------
011100 77  PROG-NAME              PIC X(17) VALUE "CCMS010 (1.0.05)".
011200*
011300* In-memory masters - this club's match history is small enough
011400* to hold complete on a single run; tables are loaded at start,
011500* updated by the transaction stream and rewritten whole at the
011600* end.  See CC090-REWRITE-MASTERS.
011700*
011800 01  CC-MATCH-TAB.
011900     03  CC-MATCH-ENTRY     OCCURS 200 TIMES.
012000         05  TBM-MATCH-ID          PIC X(8).
012100         05  TBM-MTCH-NUM  REDEFINES TBM-MATCH-ID
012200                                 PIC 9(8).
012300         05  TBM-TEAM-A-NAME       PIC X(30).
012400         05  TBM-TEAM-B-NAME       PIC X(30).
012500         05  TBM-TOTAL-OVERS       PIC 99.
012600         05  TBM-VENUE             PIC X(30).
012700         05  TBM-TOSS-WINNER       PIC X(30).
012800         05  TBM-TOSS-DECISION     PIC X(4).
012900         05  TBM-STATUS            PIC XX.
013000             88  TBM-TOSS-PENDING       VALUE "TS".
013100             88  TBM-MATCH-IN-PROGRESS  VALUE "IP".
013200             88  TBM-INNINGS-BREAK      VALUE "IB".
013300             88  TBM-MATCH-COMPLETED    VALUE "CP".
013400             88  TBM-MATCH-ABANDONED    VALUE "AB".
013500             88  TBM-DELETED            VALUE "DL".
013600         05  TBM-RESULT-SUMMARY    PIC X(60).
013700         05  FILLER                PIC X(4).
013800*
013900 01  CC-INN-TAB.
014000     03  CC-INN-ENTRY       OCCURS 400 TIMES.
014100         05  TBI-INNINGS-ID        PIC X(8).
014200         05  TBI-INN-NUM   REDEFINES TBI-INNINGS-ID
014300                                 PIC 9(8).
014400         05  TBI-MATCH-ID          PIC X(8).
014500         05  TBI-INNINGS-NUMBER    PIC 9.
014600         05  TBI-BATTING-TEAM      PIC X(30).
014700         05  TBI-BOWLING-TEAM      PIC X(30).
014800         05  TBI-TOTAL-RUNS        PIC 9(4).
014900         05  TBI-TOTAL-WICKETS     PIC 99.
015000         05  TBI-EXTRAS-WIDES      PIC 9(3).
015100         05  TBI-EXTRAS-NO-BALLS   PIC 9(3).
015200         05  TBI-EXTRAS-BYES       PIC 9(3).
015300         05  TBI-EXTRAS-LEG-BYES   PIC 9(3).
015400         05  TBI-EXTRAS-PENALTIES  PIC 9(3).
015500         05  TBI-TARGET            PIC 9(4).
015600         05  TBI-STATUS            PIC XX.
015700             88  TBI-NOT-STARTED        VALUE "NS".
015800             88  TBI-IN-PROGRESS        VALUE "IP".
015900             88  TBI-COMPLETED          VALUE "CP".
016000         05  TBI-CURRENT-OVER      PIC 99.
016100         05  TBI-CURRENT-BALL      PIC 9.
016200         05  TBI-STRIKER-NAME      PIC X(30).
016300         05  TBI-NON-STRIKER-NAME  PIC X(30).
016400         05  TBI-CURRENT-BOWLER    PIC X(30).
016500         05  FILLER                PIC X(4).
016600*
016700 01  CC-BALL-TAB.
016800     03  CC-BALL-ENTRY      OCCURS 4000 TIMES.
016900         05  TBB-INNINGS-ID        PIC X(8).
017000         05  TBB-INN-NUM   REDEFINES TBB-INNINGS-ID
017100                                 PIC 9(8).
017200         05  TBB-SEQUENCE-NUMBER   PIC 9(4).
017300         05  TBB-OVER-NUMBER       PIC 99.
017400         05  TBB-BALL-NUMBER       PIC 9.
017500         05  TBB-BOWLER-NAME       PIC X(30).
017600         05  TBB-BATSMAN-NAME      PIC X(30).
017700         05  TBB-NON-STRIKER-NAME  PIC X(30).
017800         05  TBB-RUNS-SCORED       PIC 9.
017900         05  TBB-BOUNDARY-FOUR     PIC X.
018000             88  TBB-HIT-FOUR           VALUE "Y".
018100         05  TBB-BOUNDARY-SIX      PIC X.
018200             88  TBB-HIT-SIX            VALUE "Y".
018300         05  TBB-EXTRA-TYPE        PIC XX.
018400             88  TBB-NO-EXTRA           VALUE "NO".
018500             88  TBB-WIDE               VALUE "WD".
018600             88  TBB-NO-BALL            VALUE "NB".
018700             88  TBB-BYE                VALUE "BY".
018800             88  TBB-LEG-BYE            VALUE "LB".
018900             88  TBB-PENALTY            VALUE "PN".
019000         05  TBB-EXTRA-RUNS        PIC 9.
019100         05  TBB-IS-WICKET         PIC X.
019200             88  TBB-WICKET-FELL        VALUE "Y".
019300         05  TBB-DISMISSAL-TYPE    PIC XX.
019400             88  TBB-BOWLED             VALUE "BW".
019500             88  TBB-CAUGHT             VALUE "CT".
019600             88  TBB-LBW                VALUE "LB".
019700             88  TBB-RUN-OUT            VALUE "RO".
019800             88  TBB-STUMPED            VALUE "ST".
019900             88  TBB-HIT-WICKET         VALUE "HW".
020000             88  TBB-RETIRED-HURT       VALUE "RH".
020100             88  TBB-OBSTRUCTING        VALUE "OB".
020200             88  TBB-TIMED-OUT          VALUE "TO".
020300             88  TBB-HANDLED-BALL       VALUE "HB".
020400         05  TBB-DISMISSED-BATSMAN PIC X(30).
020500         05  TBB-FIELDER-NAME      PIC X(30).
020600         05  TBB-NEW-BATSMAN-NAME  PIC X(30).
020700         05  TBB-IS-LEGAL          PIC X.
020800             88  TBB-LEGAL-DELIVERY     VALUE "Y".
020900         05  TBB-IS-UNDONE         PIC X.
021000             88  TBB-UNDONE             VALUE "Y".
021100         05  FILLER                PIC X(4).
021200*
021300 01  WS-COUNTS.
021400     03  WS-MATCH-COUNT     PIC 9(4)   COMP.
021500     03  WS-INN-COUNT       PIC 9(4)   COMP.
021600     03  WS-BALL-COUNT      PIC 9(4)   COMP.
021700     03  WS-MAX-INN-SEQ     PIC 9(6)   COMP.
021800     03  FILLER             PIC X(2).
021900*
022000 01  WS-SUBSCRIPTS.
022100     03  WS-MATCH-IDX       PIC 9(4)   COMP.
022200     03  WS-INN-IDX         PIC 9(4)   COMP.
022300     03  WS-BALL-IDX        PIC 9(4)   COMP.
022400     03  WS-SCAN-IDX        PIC 9(4)   COMP.
022500     03  WS-SEQ-COUNT       PIC 9(4)   COMP.
022600     03  WS-INN1-IDX        PIC 9(4)   COMP.
022700     03  FILLER             PIC X(2).
022800*
022900 01  WS-SWITCHES.
023000     03  WS-FOUND-SW        PIC X      VALUE "N".
023100     03  WS-ERROR-SW        PIC X      VALUE "N".
023200     03  WS-EOF-TRANS       PIC X      VALUE "N".
023300     03  WS-ROTATE-SW       PIC X      VALUE "N".
023400     03  FILLER             PIC X(2).
023500*
023600 01  WS-WORK-FIELDS.
023700     03  WS-R               PIC 9.
023800     03  WS-E               PIC 9.
023900     03  WS-ODD-QUOT        PIC 9      COMP.
024000     03  WS-ODD-REM         PIC 9      COMP.
024100     03  WS-INN-SEQ-DISP    PIC 9(6).
024200     03  WS-NEW-INN-ID      PIC X(8).
024300     03  WS-SWAP-NAME       PIC X(30).
024400     03  WS-FIRST-RUNS      PIC 9(4).
024500     03  WS-SECOND-RUNS     PIC 9(4).
024600     03  WS-MARGIN          PIC S9(4).
024700     03  WS-WKTS-LEFT       PIC 9(2).
024800     03  FILLER             PIC X(2).
024900*
025000 01  WS-FILE-STATUS.
025100     03  WS-MTCH-STATUS     PIC XX.
025200     03  WS-INN-STATUS      PIC XX.
025300     03  WS-BALL-STATUS     PIC XX.
025400     03  WS-MTX-STATUS      PIC XX.
025500     03  FILLER             PIC X(2).
025600*
025700* Run-date banner - shared work area, same one copied into every
025800* module of this system for the start-of-run log line.
025900*
026000     COPY "wsccdat.cob".
026100*
026200 01  ERROR-MESSAGES.
026300     03  CC001  PIC X(40) VALUE "CC001 Team names must not be blank".
026400     03  CC002  PIC X(40) VALUE "CC002 Overs per innings must be 1-50".
026500     03  CC003  PIC X(40) VALUE "CC003 Match not found".
026600     03  CC004  PIC X(40) VALUE "CC004 Toss not allowed in this state".
026700     03  CC005  PIC X(40) VALUE "CC005 Toss winner must be a match team".
026800     03  CC006  PIC X(40) VALUE "CC006 Start-innings not allowed here".
026900     03  CC007  PIC X(40) VALUE "CC007 Batting/bowling teams invalid".
027000     03  CC008  PIC X(40) VALUE "CC008 No active innings for match".
027100     03  CC009  PIC X(40) VALUE "CC009 Wicket needs type and batsman".
027200     03  CC010  PIC X(40) VALUE "CC010 Ball cannot be four and six".
027300     03  CC011  PIC X(40) VALUE "CC011 No ball to undo".
027400     03  CC012  PIC X(40) VALUE "CC012 Change bowler mid-over refused".
027500     03  CC013  PIC X(40) VALUE "CC013 Cannot abandon a completed match".
027600     03  CC014  PIC X(40) VALUE "CC014 Delete needs CP or AB status".
027700     03  CC015  PIC X(40) VALUE "CC015 Match table full".
027800     03  CC016  PIC X(40) VALUE "CC016 Innings/ball table full".
027900     03  FILLER PIC X(10).
028000*
028100 PROCEDURE DIVISION.
028200*================================
028300*
028400 CC000-MAIN-LINE.
028500     ACCEPT WS-TODAY FROM DATE YYYYMMDD.
028600     MOVE WS-TD-DD TO WS-DAYS.
028700     MOVE WS-TD-MM TO WS-MONTH.
028800     MOVE "19" TO WS-YEAR (1:2).
028900     MOVE WS-TD-YY TO WS-YEAR (3:2).
029000     DISPLAY "CCMS010 run started - see MSCRTRAN for trans count".
029100     PERFORM CC010-INITIALISE      THRU CC010-EXIT.
029200     PERFORM CC020-LOAD-MASTERS    THRU CC020-EXIT.
029300     PERFORM CC050-APPLY-TRANS     THRU CC050-EXIT.
029400     PERFORM CC090-REWRITE-MASTERS THRU CC090-EXIT.
029500     DISPLAY "CCMS010 run complete".
029600     STOP RUN.
029700*
029800 CC010-INITIALISE.
029900     MOVE ZERO TO WS-MATCH-COUNT WS-INN-COUNT WS-BALL-COUNT
030000                  WS-MAX-INN-SEQ.
030100     OPEN INPUT MTX-TRANS-FILE.
030200 CC010-EXIT.
030300     EXIT.
030400*
030500 CC020-LOAD-MASTERS.
030600     OPEN INPUT MATCH-FILE.
030700     PERFORM CC021-READ-MATCH THRU CC021-EXIT
030800         UNTIL WS-MTCH-STATUS = "10".
030900     CLOSE MATCH-FILE.
031000     OPEN INPUT INNINGS-FILE.
031100     PERFORM CC022-READ-INN THRU CC022-EXIT
031200         UNTIL WS-INN-STATUS = "10".
031300     CLOSE INNINGS-FILE.
031400     OPEN INPUT BALL-FILE.
031500     PERFORM CC023-READ-BALL THRU CC023-EXIT
031600         UNTIL WS-BALL-STATUS = "10".
031700     CLOSE BALL-FILE.
031800 CC020-EXIT.
031900     EXIT.
032000*
032100 CC021-READ-MATCH.
032200     READ MATCH-FILE
032300         AT END
032400             MOVE "10" TO WS-MTCH-STATUS
032500             GO TO CC021-EXIT
032600     END-READ.
032700     ADD 1 TO WS-MATCH-COUNT.
032800     IF WS-MATCH-COUNT > 200
032900         DISPLAY CC015
033000         MOVE "10" TO WS-MTCH-STATUS
033100         GO TO CC021-EXIT
033200     END-IF.
033300     MOVE MTC-MATCH-ID       TO TBM-MATCH-ID      (WS-MATCH-COUNT).
033400     MOVE MTC-TEAM-A-NAME    TO TBM-TEAM-A-NAME   (WS-MATCH-COUNT).
033500     MOVE MTC-TEAM-B-NAME    TO TBM-TEAM-B-NAME   (WS-MATCH-COUNT).
033600     MOVE MTC-TOTAL-OVERS    TO TBM-TOTAL-OVERS   (WS-MATCH-COUNT).
033700     MOVE MTC-VENUE          TO TBM-VENUE         (WS-MATCH-COUNT).
033800     MOVE MTC-TOSS-WINNER    TO TBM-TOSS-WINNER   (WS-MATCH-COUNT).
033900     MOVE MTC-TOSS-DECISION  TO TBM-TOSS-DECISION (WS-MATCH-COUNT).
034000     MOVE MTC-STATUS         TO TBM-STATUS        (WS-MATCH-COUNT).
034100     MOVE MTC-RESULT-SUMMARY TO TBM-RESULT-SUMMARY(WS-MATCH-COUNT).
034200 CC021-EXIT.
034300     EXIT.
034400*
034500 CC022-READ-INN.
034600     READ INNINGS-FILE
034700         AT END
034800             MOVE "10" TO WS-INN-STATUS
034900             GO TO CC022-EXIT
035000     END-READ.
035100     ADD 1 TO WS-INN-COUNT.
035200     IF WS-INN-COUNT > 400
035300         DISPLAY CC016
035400         MOVE "10" TO WS-INN-STATUS
035500         GO TO CC022-EXIT
035600     END-IF.
035700     MOVE INN-INNINGS-ID       TO TBI-INNINGS-ID      (WS-INN-COUNT).
035800     MOVE INN-MATCH-ID         TO TBI-MATCH-ID        (WS-INN-COUNT).
035900     MOVE INN-INNINGS-NUMBER   TO TBI-INNINGS-NUMBER  (WS-INN-COUNT).
036000     MOVE INN-BATTING-TEAM     TO TBI-BATTING-TEAM    (WS-INN-COUNT).
036100     MOVE INN-BOWLING-TEAM     TO TBI-BOWLING-TEAM    (WS-INN-COUNT).
036200     MOVE INN-TOTAL-RUNS       TO TBI-TOTAL-RUNS      (WS-INN-COUNT).
036300     MOVE INN-TOTAL-WICKETS    TO TBI-TOTAL-WICKETS   (WS-INN-COUNT).
036400     MOVE INN-EXTRAS-WIDES     TO TBI-EXTRAS-WIDES    (WS-INN-COUNT).
036500     MOVE INN-EXTRAS-NO-BALLS  TO TBI-EXTRAS-NO-BALLS (WS-INN-COUNT).
036600     MOVE INN-EXTRAS-BYES      TO TBI-EXTRAS-BYES     (WS-INN-COUNT).
036700     MOVE INN-EXTRAS-LEG-BYES  TO TBI-EXTRAS-LEG-BYES (WS-INN-COUNT).
036800     MOVE INN-EXTRAS-PENALTIES TO TBI-EXTRAS-PENALTIES(WS-INN-COUNT).
036900     MOVE INN-TARGET           TO TBI-TARGET          (WS-INN-COUNT).
037000     MOVE INN-STATUS           TO TBI-STATUS          (WS-INN-COUNT).
037100     MOVE INN-CURRENT-OVER     TO TBI-CURRENT-OVER    (WS-INN-COUNT).
037200     MOVE INN-CURRENT-BALL     TO TBI-CURRENT-BALL    (WS-INN-COUNT).
037300     MOVE INN-STRIKER-NAME     TO TBI-STRIKER-NAME    (WS-INN-COUNT).
037400     MOVE INN-NON-STRIKER-NAME TO TBI-NON-STRIKER-NAME(WS-INN-COUNT).
037500     MOVE INN-CURRENT-BOWLER   TO TBI-CURRENT-BOWLER  (WS-INN-COUNT).
037600     IF INN-INNINGS-ID (1:2) = "IN"
037700        AND INN-INNINGS-ID (3:6) IS NUMERIC
037800         IF INN-INNINGS-ID (3:6) > WS-MAX-INN-SEQ
037900             MOVE INN-INNINGS-ID (3:6) TO WS-MAX-INN-SEQ
038000         END-IF
038100     END-IF.
038200 CC022-EXIT.
038300     EXIT.
038400*
038500 CC023-READ-BALL.
038600     READ BALL-FILE
038700         AT END
038800             MOVE "10" TO WS-BALL-STATUS
038900             GO TO CC023-EXIT
039000     END-READ.
039100     ADD 1 TO WS-BALL-COUNT.
039200     IF WS-BALL-COUNT > 4000
039300         DISPLAY CC016
039400         MOVE "10" TO WS-BALL-STATUS
039500         GO TO CC023-EXIT
039600     END-IF.
039700     MOVE BAL-INNINGS-ID        TO TBB-INNINGS-ID        (WS-BALL-COUNT).
039800     MOVE BAL-SEQUENCE-NUMBER   TO TBB-SEQUENCE-NUMBER   (WS-BALL-COUNT).
039900     MOVE BAL-OVER-NUMBER       TO TBB-OVER-NUMBER       (WS-BALL-COUNT).
040000     MOVE BAL-BALL-NUMBER       TO TBB-BALL-NUMBER       (WS-BALL-COUNT).
040100     MOVE BAL-BOWLER-NAME       TO TBB-BOWLER-NAME       (WS-BALL-COUNT).
040200     MOVE BAL-BATSMAN-NAME      TO TBB-BATSMAN-NAME      (WS-BALL-COUNT).
040300     MOVE BAL-NON-STRIKER-NAME  TO TBB-NON-STRIKER-NAME  (WS-BALL-COUNT).
040400     MOVE BAL-RUNS-SCORED       TO TBB-RUNS-SCORED       (WS-BALL-COUNT).
040500     MOVE BAL-BOUNDARY-FOUR     TO TBB-BOUNDARY-FOUR     (WS-BALL-COUNT).
040600     MOVE BAL-BOUNDARY-SIX      TO TBB-BOUNDARY-SIX      (WS-BALL-COUNT).
040700     MOVE BAL-EXTRA-TYPE        TO TBB-EXTRA-TYPE        (WS-BALL-COUNT).
040800     MOVE BAL-EXTRA-RUNS        TO TBB-EXTRA-RUNS        (WS-BALL-COUNT).
040900     MOVE BAL-IS-WICKET         TO TBB-IS-WICKET         (WS-BALL-COUNT).
041000     MOVE BAL-DISMISSAL-TYPE    TO TBB-DISMISSAL-TYPE    (WS-BALL-COUNT).
041100     MOVE BAL-DISMISSED-BATSMAN TO TBB-DISMISSED-BATSMAN (WS-BALL-COUNT).
041200     MOVE BAL-FIELDER-NAME      TO TBB-FIELDER-NAME      (WS-BALL-COUNT).
041300     MOVE BAL-NEW-BATSMAN-NAME  TO TBB-NEW-BATSMAN-NAME  (WS-BALL-COUNT).
041400     MOVE BAL-IS-LEGAL          TO TBB-IS-LEGAL          (WS-BALL-COUNT).
041500     MOVE BAL-IS-UNDONE         TO TBB-IS-UNDONE         (WS-BALL-COUNT).
041600 CC023-EXIT.
041700     EXIT.
041800*
041900 CC050-APPLY-TRANS.
042000     PERFORM CC051-READ-TRANS THRU CC051-EXIT.
042100     PERFORM CC055-PROCESS-ONE THRU CC055-EXIT
042200         UNTIL WS-EOF-TRANS = "Y".
042300     CLOSE MTX-TRANS-FILE.
042400 CC050-EXIT.
042500     EXIT.
042600*
042700 CC051-READ-TRANS.
042800     READ MTX-TRANS-FILE
042900         AT END
043000             MOVE "Y" TO WS-EOF-TRANS
043100     END-READ.
043200 CC051-EXIT.
043300     EXIT.
043400*
043500 CC055-PROCESS-ONE.
043600     MOVE "N" TO WS-ERROR-SW.
043700     PERFORM CC056-DISPATCH THRU CC056-EXIT.
043800     PERFORM CC051-READ-TRANS THRU CC051-EXIT.
043900 CC055-EXIT.
044000     EXIT.
044100*
044200 CC056-DISPATCH.
044300     EVALUATE TRUE
044400         WHEN MTX-CREATE-MATCH
044500             PERFORM CC101-CREATE-MATCH    THRU CC101-EXIT
044600         WHEN MTX-SET-TOSS
044700             PERFORM CC102-SET-TOSS        THRU CC102-EXIT
044800         WHEN MTX-START-INNINGS
044900             PERFORM CC103-START-INNINGS   THRU CC103-EXIT
045000         WHEN MTX-RECORD-BALL
045100             PERFORM CC110-RECORD-BALL     THRU CC119-EXIT
045200         WHEN MTX-UNDO-BALL
045300             PERFORM CC120-UNDO-BALL       THRU CC120-EXIT
045400         WHEN MTX-CHANGE-BOWLER
045500             PERFORM CC106-CHANGE-BOWLER   THRU CC106-EXIT
045600         WHEN MTX-SWAP-STRIKE
045700             PERFORM CC107-SWAP-STRIKE     THRU CC107-EXIT
045800         WHEN MTX-END-INNINGS
045900             PERFORM CC108-END-INNINGS     THRU CC108-EXIT
046000         WHEN MTX-ABANDON-MATCH
046100             PERFORM CC109-ABANDON-MATCH   THRU CC109-EXIT
046200         WHEN MTX-DELETE-MATCH
046300             PERFORM CC130-DELETE-MATCH    THRU CC130-EXIT
046400         WHEN OTHER
046500             DISPLAY "CC000 Unknown trans code " MTX-TRANS-CODE
046600     END-EVALUATE.
046700 CC056-EXIT.
046800     EXIT.
046900*
047000*    Common lookups.
047100*
047200 CC060-FIND-MATCH.
047300     MOVE "N" TO WS-FOUND-SW.
047400     PERFORM CC060-TEST-ONE VARYING WS-MATCH-IDX FROM 1 BY 1
047500         UNTIL WS-MATCH-IDX > WS-MATCH-COUNT
047600            OR WS-FOUND-SW = "Y".
047700     IF WS-FOUND-SW = "N"
047800         DISPLAY CC003
047900         MOVE "Y" TO WS-ERROR-SW
048000     END-IF.
048100 CC060-EXIT.
048200     EXIT.
048300 CC060-TEST-ONE.
048400     IF TBM-MATCH-ID (WS-MATCH-IDX) = MTX-MATCH-ID
048500         MOVE "Y" TO WS-FOUND-SW
048600     END-IF.
048700*
048800 CC061-FIND-ACTIVE-INN.
048900     MOVE "N" TO WS-FOUND-SW.
049000     PERFORM CC061-TEST-ONE VARYING WS-INN-IDX FROM 1 BY 1
049100         UNTIL WS-INN-IDX > WS-INN-COUNT
049200            OR WS-FOUND-SW = "Y".
049300     IF WS-FOUND-SW = "N"
049400         DISPLAY CC008
049500         MOVE "Y" TO WS-ERROR-SW
049600     END-IF.
049700 CC061-EXIT.
049800     EXIT.
049900 CC061-TEST-ONE.
050000     IF TBI-MATCH-ID (WS-INN-IDX) = TBM-MATCH-ID (WS-MATCH-IDX)
050100        AND TBI-IN-PROGRESS (WS-INN-IDX)
050200         MOVE "Y" TO WS-FOUND-SW
050300     END-IF.
050400*
050500*    Count the existing innings for the current match (CC060
050600*    must have already set WS-MATCH-IDX) and remember innings 1
050700*    if found, for use when starting innings 2.
050800*
050900 CC062-COUNT-INNINGS.
051000     MOVE ZERO TO WS-SEQ-COUNT.
051100     MOVE ZERO TO WS-INN1-IDX.
051200     PERFORM CC062-TEST-ONE VARYING WS-SCAN-IDX FROM 1 BY 1
051300         UNTIL WS-SCAN-IDX > WS-INN-COUNT.
051400 CC062-EXIT.
051500     EXIT.
051600 CC062-TEST-ONE.
051700     IF TBI-MATCH-ID (WS-SCAN-IDX) = TBM-MATCH-ID (WS-MATCH-IDX)
051800         ADD 1 TO WS-SEQ-COUNT
051900         IF TBI-INNINGS-NUMBER (WS-SCAN-IDX) = 1
052000             MOVE WS-SCAN-IDX TO WS-INN1-IDX
052100         END-IF
052200     END-IF.
052300*
052400*    Count of non-undone ball events held for an innings - the
052500*    active innings index must be in WS-INN-IDX.
052600*
052700 CC063-COUNT-BALLS.
052800     MOVE ZERO TO WS-SEQ-COUNT.
052900     PERFORM CC063-TEST-ONE VARYING WS-SCAN-IDX FROM 1 BY 1
053000         UNTIL WS-SCAN-IDX > WS-BALL-COUNT.
053100 CC063-EXIT.
053200     EXIT.
053300 CC063-TEST-ONE.
053400     IF TBB-INNINGS-ID (WS-SCAN-IDX) = TBI-INNINGS-ID (WS-INN-IDX)
053500        AND NOT TBB-UNDONE (WS-SCAN-IDX)
053600         ADD 1 TO WS-SEQ-COUNT
053700     END-IF.
053800*
053900 CC065-NEXT-INN-ID.
054000     ADD 1 TO WS-MAX-INN-SEQ.
054100     MOVE WS-MAX-INN-SEQ TO WS-INN-SEQ-DISP.
054200     MOVE "IN" TO WS-NEW-INN-ID (1:2).
054300     MOVE WS-INN-SEQ-DISP TO WS-NEW-INN-ID (3:6).
054400 CC065-EXIT.
054500     EXIT.
054600*
054700*    01 Create match.
054800*
054900 CC101-CREATE-MATCH.
055000     IF MTX-TEAM-A-NAME = SPACES OR MTX-TEAM-B-NAME = SPACES
055100         DISPLAY CC001
055200         GO TO CC101-EXIT
055300     END-IF.
055400     IF MTX-TOTAL-OVERS < 1 OR MTX-TOTAL-OVERS > 50
055500         DISPLAY CC002
055600         GO TO CC101-EXIT
055700     END-IF.
055800     IF WS-MATCH-COUNT >= 200
055900         DISPLAY CC015
056000         GO TO CC101-EXIT
056100     END-IF.
056200     ADD 1 TO WS-MATCH-COUNT.
056300     MOVE MTX-MATCH-ID    TO TBM-MATCH-ID      (WS-MATCH-COUNT).
056400     MOVE MTX-TEAM-A-NAME TO TBM-TEAM-A-NAME   (WS-MATCH-COUNT).
056500     MOVE MTX-TEAM-B-NAME TO TBM-TEAM-B-NAME   (WS-MATCH-COUNT).
056600     MOVE MTX-TOTAL-OVERS TO TBM-TOTAL-OVERS   (WS-MATCH-COUNT).
056700     MOVE MTX-VENUE       TO TBM-VENUE         (WS-MATCH-COUNT).
056800     MOVE SPACES          TO TBM-TOSS-WINNER   (WS-MATCH-COUNT)
056900                              TBM-TOSS-DECISION (WS-MATCH-COUNT)
057000                              TBM-RESULT-SUMMARY(WS-MATCH-COUNT).
057100     MOVE "TS"            TO TBM-STATUS        (WS-MATCH-COUNT).
057200 CC101-EXIT.
057300     EXIT.
057400*
057500*    02 Set toss.
057600*
057700 CC102-SET-TOSS.
057800     PERFORM CC060-FIND-MATCH THRU CC060-EXIT.
057900     IF WS-ERROR-SW = "Y"
058000         GO TO CC102-EXIT
058100     END-IF.
058200     IF NOT TBM-TOSS-PENDING (WS-MATCH-IDX)
058300         DISPLAY CC004
058400         GO TO CC102-EXIT
058500     END-IF.
058600     IF MTX-TOSS-WINNER NOT = TBM-TEAM-A-NAME (WS-MATCH-IDX)
058700        AND MTX-TOSS-WINNER NOT = TBM-TEAM-B-NAME (WS-MATCH-IDX)
058800         DISPLAY CC005
058900         GO TO CC102-EXIT
059000     END-IF.
059100     MOVE MTX-TOSS-WINNER   TO TBM-TOSS-WINNER   (WS-MATCH-IDX).
059200     MOVE MTX-TOSS-DECISION TO TBM-TOSS-DECISION (WS-MATCH-IDX).
059300     MOVE "IP"              TO TBM-STATUS        (WS-MATCH-IDX).
059400 CC102-EXIT.
059500     EXIT.
059600*
059700*    03 Start innings.
059800*
059900 CC103-START-INNINGS.
060000     PERFORM CC060-FIND-MATCH THRU CC060-EXIT.
060100     IF WS-ERROR-SW = "Y"
060200         GO TO CC103-EXIT
060300     END-IF.
060400     IF NOT TBM-MATCH-IN-PROGRESS (WS-MATCH-IDX)
060500        AND NOT TBM-INNINGS-BREAK (WS-MATCH-IDX)
060600         DISPLAY CC006
060700         GO TO CC103-EXIT
060800     END-IF.
060900     PERFORM CC062-COUNT-INNINGS THRU CC062-EXIT.
061000     IF WS-SEQ-COUNT >= 2
061100         DISPLAY CC006
061200         GO TO CC103-EXIT
061300     END-IF.
061400     IF MTX-BATTING-TEAM = MTX-BOWLING-TEAM
061500         DISPLAY CC007
061600         GO TO CC103-EXIT
061700     END-IF.
061800     IF (MTX-BATTING-TEAM NOT = TBM-TEAM-A-NAME (WS-MATCH-IDX)
061900         AND MTX-BATTING-TEAM NOT = TBM-TEAM-B-NAME (WS-MATCH-IDX))
062000        OR
062100        (MTX-BOWLING-TEAM NOT = TBM-TEAM-A-NAME (WS-MATCH-IDX)
062200         AND MTX-BOWLING-TEAM NOT = TBM-TEAM-B-NAME (WS-MATCH-IDX))
062300         DISPLAY CC007
062400         GO TO CC103-EXIT
062500     END-IF.
062600     IF WS-INN-COUNT >= 400
062700         DISPLAY CC016
062800         GO TO CC103-EXIT
062900     END-IF.
063000     PERFORM CC065-NEXT-INN-ID THRU CC065-EXIT.
063100     ADD 1 TO WS-INN-COUNT.
063200     MOVE WS-NEW-INN-ID      TO TBI-INNINGS-ID       (WS-INN-COUNT).
063300     MOVE TBM-MATCH-ID (WS-MATCH-IDX)
063400                              TO TBI-MATCH-ID         (WS-INN-COUNT).
063500     ADD 1 TO WS-SEQ-COUNT GIVING
063600                              TBI-INNINGS-NUMBER      (WS-INN-COUNT).
063700     MOVE MTX-BATTING-TEAM   TO TBI-BATTING-TEAM     (WS-INN-COUNT).
063800     MOVE MTX-BOWLING-TEAM   TO TBI-BOWLING-TEAM     (WS-INN-COUNT).
063900     MOVE ZERO               TO TBI-TOTAL-RUNS       (WS-INN-COUNT)
064000                                 TBI-TOTAL-WICKETS    (WS-INN-COUNT)
064100                                 TBI-EXTRAS-WIDES     (WS-INN-COUNT)
064200                                 TBI-EXTRAS-NO-BALLS  (WS-INN-COUNT)
064300                                 TBI-EXTRAS-BYES      (WS-INN-COUNT)
064400                                 TBI-EXTRAS-LEG-BYES  (WS-INN-COUNT)
064500                                 TBI-EXTRAS-PENALTIES (WS-INN-COUNT)
064600                                 TBI-TARGET           (WS-INN-COUNT)
064700                                 TBI-CURRENT-OVER     (WS-INN-COUNT)
064800                                 TBI-CURRENT-BALL     (WS-INN-COUNT).
064900     IF TBI-INNINGS-NUMBER (WS-INN-COUNT) = 2
065000        AND WS-INN1-IDX > ZERO
065100         ADD 1 TO TBI-TOTAL-RUNS (WS-INN1-IDX) GIVING
065200                  TBI-TARGET (WS-INN-COUNT)
065300     END-IF.
065400     MOVE "IP"               TO TBI-STATUS          (WS-INN-COUNT).
065500     MOVE MTX-STRIKER-NAME   TO TBI-STRIKER-NAME     (WS-INN-COUNT).
065600     MOVE MTX-NON-STRIKER-NAME
065700                              TO TBI-NON-STRIKER-NAME(WS-INN-COUNT).
065800     MOVE MTX-BOWLER-NAME    TO TBI-CURRENT-BOWLER   (WS-INN-COUNT).
065900     MOVE "IP"               TO TBM-STATUS           (WS-MATCH-IDX).
066000 CC103-EXIT.
066100     EXIT.
066200*
066300*    04 Record one ball - the core scoring rule.
066400*
066500 CC110-RECORD-BALL.
066600     PERFORM CC060-FIND-MATCH       THRU CC060-EXIT.
066700     IF WS-ERROR-SW = "Y"
066800         GO TO CC119-EXIT
066900     END-IF.
067000     PERFORM CC061-FIND-ACTIVE-INN  THRU CC061-EXIT.
067100     IF WS-ERROR-SW = "Y"
067200         GO TO CC119-EXIT
067300     END-IF.
067400     IF MTX-WICKET-FELL
067500        AND (MTX-DISMISSAL-TYPE = SPACES
067600             OR MTX-DISMISSED-BATSMAN = SPACES)
067700         DISPLAY CC009
067800         GO TO CC119-EXIT
067900     END-IF.
068000     IF MTX-HIT-FOUR AND MTX-HIT-SIX
068100         DISPLAY CC010
068200         GO TO CC119-EXIT
068300     END-IF.
068400     IF WS-BALL-COUNT >= 4000
068500         DISPLAY CC016
068600         GO TO CC119-EXIT
068700     END-IF.
068800     PERFORM CC111-JOURNAL-BALL  THRU CC111-EXIT.
068900     PERFORM CC112-UPDATE-TOTALS THRU CC112-EXIT.
069000     PERFORM CC113-ROTATE-STRIKE THRU CC113-EXIT.
069100     PERFORM CC117-NEW-BATSMAN   THRU CC117-EXIT.
069200     PERFORM CC118-INNINGS-END   THRU CC118-EXIT.
069300     GO TO CC119-EXIT.
069400*
069500*    Append the ball-event row, carrying pre-ball state.
069600*
069700 CC111-JOURNAL-BALL.
069800     PERFORM CC063-COUNT-BALLS THRU CC063-EXIT.
069900     ADD 1 TO WS-BALL-COUNT.
070000     ADD 1 TO WS-SEQ-COUNT GIVING
070100                            TBB-SEQUENCE-NUMBER   (WS-BALL-COUNT).
070200     MOVE TBI-INNINGS-ID   (WS-INN-IDX) TO
070300                            TBB-INNINGS-ID        (WS-BALL-COUNT).
070400     MOVE TBI-CURRENT-OVER (WS-INN-IDX) TO
070500                            TBB-OVER-NUMBER       (WS-BALL-COUNT).
070600     MOVE TBI-CURRENT-BALL (WS-INN-IDX) TO
070700                            TBB-BALL-NUMBER       (WS-BALL-COUNT).
070800     MOVE TBI-CURRENT-BOWLER    (WS-INN-IDX) TO
070900                            TBB-BOWLER-NAME       (WS-BALL-COUNT).
071000     MOVE TBI-STRIKER-NAME      (WS-INN-IDX) TO
071100                            TBB-BATSMAN-NAME      (WS-BALL-COUNT).
071200     MOVE TBI-NON-STRIKER-NAME  (WS-INN-IDX) TO
071300                            TBB-NON-STRIKER-NAME  (WS-BALL-COUNT).
071400     MOVE MTX-RUNS-SCORED       TO TBB-RUNS-SCORED       (WS-BALL-COUNT).
071500     MOVE MTX-BOUNDARY-FOUR     TO TBB-BOUNDARY-FOUR     (WS-BALL-COUNT).
071600     MOVE MTX-BOUNDARY-SIX      TO TBB-BOUNDARY-SIX      (WS-BALL-COUNT).
071700     MOVE MTX-EXTRA-TYPE        TO TBB-EXTRA-TYPE        (WS-BALL-COUNT).
071800     MOVE MTX-EXTRA-RUNS        TO TBB-EXTRA-RUNS        (WS-BALL-COUNT).
071900     MOVE MTX-IS-WICKET         TO TBB-IS-WICKET         (WS-BALL-COUNT).
072000     MOVE MTX-DISMISSAL-TYPE    TO TBB-DISMISSAL-TYPE    (WS-BALL-COUNT).
072100     MOVE MTX-DISMISSED-BATSMAN TO TBB-DISMISSED-BATSMAN (WS-BALL-COUNT).
072200     MOVE MTX-FIELDER-NAME      TO TBB-FIELDER-NAME      (WS-BALL-COUNT).
072300     MOVE MTX-NEW-BATSMAN-NAME  TO TBB-NEW-BATSMAN-NAME  (WS-BALL-COUNT).
072400     MOVE "N"                   TO TBB-IS-UNDONE         (WS-BALL-COUNT).
072500     IF MTX-WIDE OR MTX-NO-BALL
072600         MOVE "N" TO TBB-IS-LEGAL (WS-BALL-COUNT)
072700     ELSE
072800         MOVE "Y" TO TBB-IS-LEGAL (WS-BALL-COUNT)
072900     END-IF.
073000 CC111-EXIT.
073100     EXIT.
073200*
073300*    Innings totals, extras buckets and wicket count.
073400*
073500 CC112-UPDATE-TOTALS.
073600     MOVE MTX-RUNS-SCORED TO WS-R.
073700     MOVE MTX-EXTRA-RUNS  TO WS-E.
073800     ADD WS-R WS-E TO TBI-TOTAL-RUNS (WS-INN-IDX).
073900     EVALUATE TRUE
074000         WHEN MTX-WIDE
074100             ADD WS-E TO TBI-EXTRAS-WIDES    (WS-INN-IDX)
074200         WHEN MTX-NO-BALL
074300             ADD WS-E TO TBI-EXTRAS-NO-BALLS (WS-INN-IDX)
074400         WHEN MTX-BYE
074500             ADD WS-E TO TBI-EXTRAS-BYES     (WS-INN-IDX)
074600         WHEN MTX-LEG-BYE
074700             ADD WS-E TO TBI-EXTRAS-LEG-BYES (WS-INN-IDX)
074800     END-EVALUATE.
074900     IF MTX-WICKET-FELL
075000         ADD 1 TO TBI-TOTAL-WICKETS (WS-INN-IDX)
075100     END-IF.
075200 CC112-EXIT.
075300     EXIT.
075400*
075500*    Legality, strike rotation, over completion.
075600*
075700 CC113-ROTATE-STRIKE.
075800     MOVE "N" TO WS-ROTATE-SW.
075900     IF NOT MTX-WIDE AND NOT MTX-NO-BALL
076000         ADD 1 TO TBI-CURRENT-BALL (WS-INN-IDX)
076100         DIVIDE WS-R BY 2 GIVING WS-ODD-QUOT REMAINDER WS-ODD-REM
076200         IF WS-ODD-REM = 1
076300             MOVE "Y" TO WS-ROTATE-SW
076400         END-IF
076500     END-IF.
076600     IF MTX-NO-BALL
076700         DIVIDE WS-R BY 2 GIVING WS-ODD-QUOT REMAINDER WS-ODD-REM
076800         IF WS-ODD-REM = 1
076900             MOVE "Y" TO WS-ROTATE-SW
077000         END-IF
077100     END-IF.
077200     IF NOT MTX-WIDE AND NOT MTX-NO-BALL
077300        AND TBI-CURRENT-BALL (WS-INN-IDX) = 6
077400         MOVE ZERO TO TBI-CURRENT-BALL (WS-INN-IDX)
077500         ADD 1 TO TBI-CURRENT-OVER (WS-INN-IDX)
077600         IF WS-ROTATE-SW = "Y"
077700             MOVE "N" TO WS-ROTATE-SW
077800         ELSE
077900             MOVE "Y" TO WS-ROTATE-SW
078000         END-IF
078100     END-IF.
078200     IF WS-ROTATE-SW = "Y"
078300         MOVE TBI-STRIKER-NAME (WS-INN-IDX)     TO WS-SWAP-NAME
078400         MOVE TBI-NON-STRIKER-NAME (WS-INN-IDX) TO
078500                                     TBI-STRIKER-NAME (WS-INN-IDX)
078600         MOVE WS-SWAP-NAME TO
078700                                 TBI-NON-STRIKER-NAME (WS-INN-IDX)
078800     END-IF.
078900 CC113-EXIT.
079000     EXIT.
079100*
079200*    New batsman takes whichever slot the dismissed player's
079300*    slot ended up in after the rotation above.
079400*
079500 CC117-NEW-BATSMAN.
079600     IF MTX-WICKET-FELL AND MTX-NEW-BATSMAN-NAME NOT = SPACES
079700         IF MTX-DISMISSED-BATSMAN =
079800                 TBB-BATSMAN-NAME (WS-BALL-COUNT)
079900             IF WS-ROTATE-SW = "Y"
080000                 MOVE MTX-NEW-BATSMAN-NAME TO
080100                          TBI-NON-STRIKER-NAME (WS-INN-IDX)
080200             ELSE
080300                 MOVE MTX-NEW-BATSMAN-NAME TO
080400                          TBI-STRIKER-NAME (WS-INN-IDX)
080500             END-IF
080600         ELSE
080700             IF WS-ROTATE-SW = "Y"
080800                 MOVE MTX-NEW-BATSMAN-NAME TO
080900                          TBI-STRIKER-NAME (WS-INN-IDX)
081000             ELSE
081100                 MOVE MTX-NEW-BATSMAN-NAME TO
081200                          TBI-NON-STRIKER-NAME (WS-INN-IDX)
081300             END-IF
081400         END-IF
081500     END-IF.
081600 CC117-EXIT.
081700     EXIT.
081800*
081900*    All out / overs exhausted / target reached, in that order.
082000*
082100 CC118-INNINGS-END.
082200     MOVE "N" TO WS-FOUND-SW.
082300     IF TBI-TOTAL-WICKETS (WS-INN-IDX) >= 10
082400         MOVE "Y" TO WS-FOUND-SW
082500     END-IF.
082600     IF WS-FOUND-SW = "N"
082700        AND TBI-CURRENT-OVER (WS-INN-IDX) >=
082800            TBM-TOTAL-OVERS (WS-MATCH-IDX)
082900        AND TBI-CURRENT-BALL (WS-INN-IDX) = ZERO
083000         MOVE "Y" TO WS-FOUND-SW
083100     END-IF.
083200     IF WS-FOUND-SW = "N"
083300        AND TBI-INNINGS-NUMBER (WS-INN-IDX) = 2
083400        AND TBI-TARGET (WS-INN-IDX) > ZERO
083500        AND TBI-TOTAL-RUNS (WS-INN-IDX) >= TBI-TARGET (WS-INN-IDX)
083600         MOVE "Y" TO WS-FOUND-SW
083700     END-IF.
083800     IF WS-FOUND-SW = "Y"
083900         MOVE "CP" TO TBI-STATUS (WS-INN-IDX)
084000         IF TBI-INNINGS-NUMBER (WS-INN-IDX) = 1
084100             MOVE "IB" TO TBM-STATUS (WS-MATCH-IDX)
084200         ELSE
084300             MOVE "CP" TO TBM-STATUS (WS-MATCH-IDX)
084400             PERFORM CC119-CALC-RESULT THRU CC119-EXIT
084500         END-IF
084600     END-IF.
084700 CC118-EXIT.
084800     EXIT.
084900*
085000*    Result line for a completed 2nd innings.
085100*
085200 CC119-CALC-RESULT.
085300     PERFORM CC062-COUNT-INNINGS THRU CC062-EXIT.
085400     MOVE TBI-TOTAL-RUNS (WS-INN1-IDX) TO WS-FIRST-RUNS.
085500     MOVE TBI-TOTAL-RUNS (WS-INN-IDX)  TO WS-SECOND-RUNS.
085600     IF TBI-TARGET (WS-INN-IDX) > ZERO
085700        AND WS-SECOND-RUNS >= TBI-TARGET (WS-INN-IDX)
085800         SUBTRACT TBI-TOTAL-WICKETS (WS-INN-IDX) FROM 10
085900             GIVING WS-WKTS-LEFT
086000         STRING TBI-BATTING-TEAM (WS-INN-IDX) DELIMITED BY "  "
086100                " won by " DELIMITED BY SIZE
086200                WS-WKTS-LEFT DELIMITED BY SIZE
086300                " wicket(s)" DELIMITED BY SIZE
086400                INTO TBM-RESULT-SUMMARY (WS-MATCH-IDX)
086500     ELSE
086600         SUBTRACT WS-SECOND-RUNS FROM WS-FIRST-RUNS
086700             GIVING WS-MARGIN
086800         STRING TBI-BATTING-TEAM (WS-INN1-IDX) DELIMITED BY "  "
086900                " won by " DELIMITED BY SIZE
087000                WS-MARGIN DELIMITED BY SIZE
087100                " run(s)" DELIMITED BY SIZE
087200                INTO TBM-RESULT-SUMMARY (WS-MATCH-IDX)
087300     END-IF.
087400 CC119-EXIT.
087500     EXIT.
087600*
087700*    05 Undo last ball.
087800*    Note - CC061 only finds an innings with status IP, so a ball
087900*    that itself completed the innings cannot be undone once we
088000*    get here; scorer has to be told to re-key it as a fresh
088100*    trans against the next innings.  Raised with the committee
088200*    02/07/03, they accepted it as a rare-enough case.
088300*
088400 CC120-UNDO-BALL.
088500     PERFORM CC060-FIND-MATCH      THRU CC060-EXIT.
088600     IF WS-ERROR-SW = "Y"
088700         GO TO CC120-EXIT
088800     END-IF.
088900     PERFORM CC061-FIND-ACTIVE-INN THRU CC061-EXIT.
089000     IF WS-ERROR-SW = "Y"
089100         GO TO CC120-EXIT
089200     END-IF.
089300     MOVE ZERO TO WS-BALL-IDX.
089400     PERFORM CC121-FIND-LAST VARYING WS-SCAN-IDX FROM 1 BY 1
089500         UNTIL WS-SCAN-IDX > WS-BALL-COUNT.
089600     IF WS-BALL-IDX = ZERO
089700         DISPLAY CC011
089800         GO TO CC120-EXIT
089900     END-IF.
090000     SUBTRACT TBB-RUNS-SCORED (WS-BALL-IDX)
090100              TBB-EXTRA-RUNS  (WS-BALL-IDX)
090200              FROM TBI-TOTAL-RUNS (WS-INN-IDX).
090300     EVALUATE TRUE
090400         WHEN TBB-WIDE (WS-BALL-IDX)
090500             SUBTRACT TBB-EXTRA-RUNS (WS-BALL-IDX) FROM
090600                      TBI-EXTRAS-WIDES (WS-INN-IDX)
090700         WHEN TBB-NO-BALL (WS-BALL-IDX)
090800             SUBTRACT TBB-EXTRA-RUNS (WS-BALL-IDX) FROM
090900                      TBI-EXTRAS-NO-BALLS (WS-INN-IDX)
091000         WHEN TBB-BYE (WS-BALL-IDX)
091100             SUBTRACT TBB-EXTRA-RUNS (WS-BALL-IDX) FROM
091200                      TBI-EXTRAS-BYES (WS-INN-IDX)
091300         WHEN TBB-LEG-BYE (WS-BALL-IDX)
091400             SUBTRACT TBB-EXTRA-RUNS (WS-BALL-IDX) FROM
091500                      TBI-EXTRAS-LEG-BYES (WS-INN-IDX)
091600     END-EVALUATE.
091700     IF TBB-WICKET-FELL (WS-BALL-IDX)
091800         SUBTRACT 1 FROM TBI-TOTAL-WICKETS (WS-INN-IDX)
091900     END-IF.
092000     IF TBB-LEGAL-DELIVERY (WS-BALL-IDX)
092100         IF TBI-CURRENT-BALL (WS-INN-IDX) = ZERO
092200            AND TBI-CURRENT-OVER (WS-INN-IDX) > ZERO
092300             SUBTRACT 1 FROM TBI-CURRENT-OVER (WS-INN-IDX)
092400             MOVE 5 TO TBI-CURRENT-BALL (WS-INN-IDX)
092500         ELSE
092600             SUBTRACT 1 FROM TBI-CURRENT-BALL (WS-INN-IDX)
092700         END-IF
092800     END-IF.
092900     MOVE TBB-BATSMAN-NAME     (WS-BALL-IDX) TO
093000                                TBI-STRIKER-NAME     (WS-INN-IDX).
093100     MOVE TBB-NON-STRIKER-NAME (WS-BALL-IDX) TO
093200                                TBI-NON-STRIKER-NAME (WS-INN-IDX).
093300     MOVE TBB-BOWLER-NAME      (WS-BALL-IDX) TO
093400                                TBI-CURRENT-BOWLER   (WS-INN-IDX).
093500     MOVE "Y" TO TBB-IS-UNDONE (WS-BALL-IDX).
093600 CC120-EXIT.
093700     EXIT.
093800 CC121-FIND-LAST.
093900     IF TBB-INNINGS-ID (WS-SCAN-IDX) = TBI-INNINGS-ID (WS-INN-IDX)
094000        AND NOT TBB-UNDONE (WS-SCAN-IDX)
094100         MOVE WS-SCAN-IDX TO WS-BALL-IDX
094200     END-IF.
094300*
094400*    06 Change bowler - only at start of an over.
094500*
094600 CC106-CHANGE-BOWLER.
094700     PERFORM CC060-FIND-MATCH      THRU CC060-EXIT.
094800     IF WS-ERROR-SW = "Y"
094900         GO TO CC106-EXIT
095000     END-IF.
095100     PERFORM CC061-FIND-ACTIVE-INN THRU CC061-EXIT.
095200     IF WS-ERROR-SW = "Y"
095300         GO TO CC106-EXIT
095400     END-IF.
095500     IF TBI-CURRENT-BALL (WS-INN-IDX) NOT = ZERO
095600         DISPLAY CC012
095700         GO TO CC106-EXIT
095800     END-IF.
095900     MOVE MTX-NEW-BOWLER-NAME TO TBI-CURRENT-BOWLER (WS-INN-IDX).
096000 CC106-EXIT.
096100     EXIT.
096200*
096300*    07 Swap strike - unconditional.
096400*
096500 CC107-SWAP-STRIKE.
096600     PERFORM CC060-FIND-MATCH      THRU CC060-EXIT.
096700     IF WS-ERROR-SW = "Y"
096800         GO TO CC107-EXIT
096900     END-IF.
097000     PERFORM CC061-FIND-ACTIVE-INN THRU CC061-EXIT.
097100     IF WS-ERROR-SW = "Y"
097200         GO TO CC107-EXIT
097300     END-IF.
097400     MOVE TBI-STRIKER-NAME (WS-INN-IDX)     TO WS-SWAP-NAME.
097500     MOVE TBI-NON-STRIKER-NAME (WS-INN-IDX) TO
097600                                 TBI-STRIKER-NAME (WS-INN-IDX).
097700     MOVE WS-SWAP-NAME TO
097800                             TBI-NON-STRIKER-NAME (WS-INN-IDX).
097900 CC107-EXIT.
098000     EXIT.
098100*
098200*    08 End innings - manual.
098300*
098400 CC108-END-INNINGS.
098500     PERFORM CC060-FIND-MATCH      THRU CC060-EXIT.
098600     IF WS-ERROR-SW = "Y"
098700         GO TO CC108-EXIT
098800     END-IF.
098900     PERFORM CC061-FIND-ACTIVE-INN THRU CC061-EXIT.
099000     IF WS-ERROR-SW = "Y"
099100         GO TO CC108-EXIT
099200     END-IF.
099300     MOVE "CP" TO TBI-STATUS (WS-INN-IDX).
099400     IF TBI-INNINGS-NUMBER (WS-INN-IDX) = 1
099500         MOVE "IB" TO TBM-STATUS (WS-MATCH-IDX)
099600     ELSE
099700         MOVE "CP" TO TBM-STATUS (WS-MATCH-IDX)
099800         PERFORM CC119-CALC-RESULT THRU CC119-EXIT
099900     END-IF.
100000 CC108-EXIT.
100100     EXIT.
100200*
100300*    09 Abandon match - completes any in-progress innings.
100400*
100500 CC109-ABANDON-MATCH.
100600     PERFORM CC060-FIND-MATCH THRU CC060-EXIT.
100700     IF WS-ERROR-SW = "Y"
100800         GO TO CC109-EXIT
100900     END-IF.
101000     IF TBM-MATCH-COMPLETED (WS-MATCH-IDX)
101100         DISPLAY CC013
101200         GO TO CC109-EXIT
101300     END-IF.
101400     PERFORM CC109-CLOSE-OPEN-INN VARYING WS-SCAN-IDX FROM 1 BY 1
101500         UNTIL WS-SCAN-IDX > WS-INN-COUNT.
101600     MOVE "AB" TO TBM-STATUS (WS-MATCH-IDX).
101700     MOVE "Match Abandoned" TO TBM-RESULT-SUMMARY (WS-MATCH-IDX).
101800 CC109-EXIT.
101900     EXIT.
102000 CC109-CLOSE-OPEN-INN.
102100     IF TBI-MATCH-ID (WS-SCAN-IDX) = TBM-MATCH-ID (WS-MATCH-IDX)
102200        AND TBI-IN-PROGRESS (WS-SCAN-IDX)
102300         MOVE "CP" TO TBI-STATUS (WS-SCAN-IDX)
102400     END-IF.
102500*
102600*    10 Delete match - CP or AB only, removes innings and balls.
102700*
102800 CC130-DELETE-MATCH.
102900     PERFORM CC060-FIND-MATCH THRU CC060-EXIT.
103000     IF WS-ERROR-SW = "Y"
103100         GO TO CC130-EXIT
103200     END-IF.
103300     IF NOT TBM-MATCH-COMPLETED (WS-MATCH-IDX)
103400        AND NOT TBM-MATCH-ABANDONED (WS-MATCH-IDX)
103500         DISPLAY CC014
103600         GO TO CC130-EXIT
103700     END-IF.
103800     MOVE "DL" TO TBM-STATUS (WS-MATCH-IDX).
103900 CC130-EXIT.
104000     EXIT.
104100*
104200*    Rewrite all three masters complete, dropping any match
104300*    marked DL above (and its innings/ball events with it).
104400*
104500 CC090-REWRITE-MASTERS.
104600     OPEN OUTPUT MATCH-FILE.
104700     PERFORM CC091-WRITE-MATCH VARYING WS-MATCH-IDX FROM 1 BY 1
104800         UNTIL WS-MATCH-IDX > WS-MATCH-COUNT.
104900     CLOSE MATCH-FILE.
105000     OPEN OUTPUT INNINGS-FILE.
105100     PERFORM CC092-WRITE-INN VARYING WS-INN-IDX FROM 1 BY 1
105200         UNTIL WS-INN-IDX > WS-INN-COUNT.
105300     CLOSE INNINGS-FILE.
105400     OPEN OUTPUT BALL-FILE.
105500     PERFORM CC093-WRITE-BALL VARYING WS-BALL-IDX FROM 1 BY 1
105600         UNTIL WS-BALL-IDX > WS-BALL-COUNT.
105700     CLOSE BALL-FILE.
105800 CC090-EXIT.
105900     EXIT.
106000 CC091-WRITE-MATCH.
106100     IF NOT TBM-DELETED (WS-MATCH-IDX)
106200         MOVE TBM-MATCH-ID      (WS-MATCH-IDX) TO MTC-MATCH-ID
106300         MOVE TBM-TEAM-A-NAME   (WS-MATCH-IDX) TO MTC-TEAM-A-NAME
106400         MOVE TBM-TEAM-B-NAME   (WS-MATCH-IDX) TO MTC-TEAM-B-NAME
106500         MOVE TBM-TOTAL-OVERS   (WS-MATCH-IDX) TO MTC-TOTAL-OVERS
106600         MOVE TBM-VENUE         (WS-MATCH-IDX) TO MTC-VENUE
106700         MOVE TBM-TOSS-WINNER   (WS-MATCH-IDX) TO MTC-TOSS-WINNER
106800         MOVE TBM-TOSS-DECISION (WS-MATCH-IDX) TO MTC-TOSS-DECISION
106900         MOVE TBM-STATUS        (WS-MATCH-IDX) TO MTC-STATUS
107000         MOVE TBM-RESULT-SUMMARY(WS-MATCH-IDX) TO MTC-RESULT-SUMMARY
107100         WRITE CC-MATCH-RECORD
107200     END-IF.
107300 CC092-WRITE-INN.
107400     MOVE "N" TO WS-FOUND-SW.
107500     PERFORM CC092-TEST-DELETED VARYING WS-SCAN-IDX FROM 1 BY 1
107600         UNTIL WS-SCAN-IDX > WS-MATCH-COUNT.
107700     IF WS-FOUND-SW = "N"
107800         MOVE TBI-INNINGS-ID       (WS-INN-IDX) TO INN-INNINGS-ID
107900         MOVE TBI-MATCH-ID         (WS-INN-IDX) TO INN-MATCH-ID
108000         MOVE TBI-INNINGS-NUMBER   (WS-INN-IDX) TO INN-INNINGS-NUMBER
108100         MOVE TBI-BATTING-TEAM     (WS-INN-IDX) TO INN-BATTING-TEAM
108200         MOVE TBI-BOWLING-TEAM     (WS-INN-IDX) TO INN-BOWLING-TEAM
108300         MOVE TBI-TOTAL-RUNS       (WS-INN-IDX) TO INN-TOTAL-RUNS
108400         MOVE TBI-TOTAL-WICKETS    (WS-INN-IDX) TO INN-TOTAL-WICKETS
108500         MOVE TBI-EXTRAS-WIDES     (WS-INN-IDX) TO INN-EXTRAS-WIDES
108600         MOVE TBI-EXTRAS-NO-BALLS  (WS-INN-IDX) TO INN-EXTRAS-NO-BALLS
108700         MOVE TBI-EXTRAS-BYES      (WS-INN-IDX) TO INN-EXTRAS-BYES
108800         MOVE TBI-EXTRAS-LEG-BYES  (WS-INN-IDX) TO INN-EXTRAS-LEG-BYES
108900         MOVE TBI-EXTRAS-PENALTIES (WS-INN-IDX) TO INN-EXTRAS-PENALTIES
109000         MOVE TBI-TARGET           (WS-INN-IDX) TO INN-TARGET
109100         MOVE TBI-STATUS           (WS-INN-IDX) TO INN-STATUS
109200         MOVE TBI-CURRENT-OVER     (WS-INN-IDX) TO INN-CURRENT-OVER
109300         MOVE TBI-CURRENT-BALL     (WS-INN-IDX) TO INN-CURRENT-BALL
109400         MOVE TBI-STRIKER-NAME     (WS-INN-IDX) TO INN-STRIKER-NAME
109500         MOVE TBI-NON-STRIKER-NAME (WS-INN-IDX) TO
109600                                       INN-NON-STRIKER-NAME
109700         MOVE TBI-CURRENT-BOWLER   (WS-INN-IDX) TO INN-CURRENT-BOWLER
109800         WRITE CC-INNINGS-RECORD
109900     END-IF.
110000 CC092-TEST-DELETED.
110100     IF TBM-MATCH-ID (WS-SCAN-IDX) = TBI-MATCH-ID (WS-INN-IDX)
110200        AND TBM-DELETED (WS-SCAN-IDX)
110300         MOVE "Y" TO WS-FOUND-SW
110400     END-IF.
110500 CC093-WRITE-BALL.
110600     MOVE "N" TO WS-FOUND-SW.
110700     PERFORM CC093-TEST-DELETED VARYING WS-SCAN-IDX FROM 1 BY 1
110800         UNTIL WS-SCAN-IDX > WS-INN-COUNT.
110900     IF WS-FOUND-SW = "N"
111000         MOVE TBB-INNINGS-ID        (WS-BALL-IDX) TO BAL-INNINGS-ID
111100         MOVE TBB-SEQUENCE-NUMBER   (WS-BALL-IDX) TO
111200                                        BAL-SEQUENCE-NUMBER
111300         MOVE TBB-OVER-NUMBER       (WS-BALL-IDX) TO BAL-OVER-NUMBER
111400         MOVE TBB-BALL-NUMBER       (WS-BALL-IDX) TO BAL-BALL-NUMBER
111500         MOVE TBB-BOWLER-NAME       (WS-BALL-IDX) TO BAL-BOWLER-NAME
111600         MOVE TBB-BATSMAN-NAME      (WS-BALL-IDX) TO BAL-BATSMAN-NAME
111700         MOVE TBB-NON-STRIKER-NAME  (WS-BALL-IDX) TO
111800                                        BAL-NON-STRIKER-NAME
111900         MOVE TBB-RUNS-SCORED       (WS-BALL-IDX) TO BAL-RUNS-SCORED
112000         MOVE TBB-BOUNDARY-FOUR     (WS-BALL-IDX) TO BAL-BOUNDARY-FOUR
112100         MOVE TBB-BOUNDARY-SIX      (WS-BALL-IDX) TO BAL-BOUNDARY-SIX
112200         MOVE TBB-EXTRA-TYPE        (WS-BALL-IDX) TO BAL-EXTRA-TYPE
112300         MOVE TBB-EXTRA-RUNS        (WS-BALL-IDX) TO BAL-EXTRA-RUNS
112400         MOVE TBB-IS-WICKET         (WS-BALL-IDX) TO BAL-IS-WICKET
112500         MOVE TBB-DISMISSAL-TYPE    (WS-BALL-IDX) TO BAL-DISMISSAL-TYPE
112600         MOVE TBB-DISMISSED-BATSMAN (WS-BALL-IDX) TO
112700                                        BAL-DISMISSED-BATSMAN
112800         MOVE TBB-FIELDER-NAME      (WS-BALL-IDX) TO BAL-FIELDER-NAME
112900         MOVE TBB-NEW-BATSMAN-NAME  (WS-BALL-IDX) TO
113000                                        BAL-NEW-BATSMAN-NAME
113100         MOVE TBB-IS-LEGAL          (WS-BALL-IDX) TO BAL-IS-LEGAL
113200         MOVE TBB-IS-UNDONE         (WS-BALL-IDX) TO BAL-IS-UNDONE
113300         WRITE CC-BALL-RECORD
113400     END-IF.
113500 CC093-TEST-DELETED.
113600     IF TBI-INNINGS-ID (WS-SCAN-IDX) = TBB-INNINGS-ID (WS-BALL-IDX)
113700        AND TBI-MATCH-ID (WS-SCAN-IDX) = SPACES
113800         CONTINUE
113900     END-IF.
114000     PERFORM CC093A-MATCH-OF-INN.
114100 CC093A-MATCH-OF-INN.
114200     IF TBI-INNINGS-ID (WS-SCAN-IDX) = TBB-INNINGS-ID (WS-BALL-IDX)
114300         PERFORM CC093B-TEST-MATCH-DELETED
114400             VARYING WS-MATCH-IDX FROM 1 BY 1
114500             UNTIL WS-MATCH-IDX > WS-MATCH-COUNT
114600     END-IF.
114700 CC093B-TEST-MATCH-DELETED.
114800     IF TBM-MATCH-ID (WS-MATCH-IDX) = TBI-MATCH-ID (WS-SCAN-IDX)
114900        AND TBM-DELETED (WS-MATCH-IDX)
115000         MOVE "Y" TO WS-FOUND-SW
115100     END-IF.
