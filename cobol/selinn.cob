000100* Select clause for the innings state file - shared by ccms010
000200* and ccms020.
000300     SELECT INNINGS-FILE    ASSIGN TO "INNGDAT"
000400            ORGANIZATION IS LINE SEQUENTIAL
000500            FILE STATUS   IS WS-INN-STATUS.
000600*
