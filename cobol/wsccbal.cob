000100*******************************************
000200*                                          *
000300*  Record Definition For Ball Event File   *
000400*     Append-only journal, keyed by         *
000500*     Bal-Innings-Id + Bal-Sequence-Number  *
000600*******************************************
000700*  File size 210 bytes.
000800*
000900* 14/05/87 vbc - Created.
001000* 19/06/89 vbc - Added Is-Legal derived flag to save re-deriving it
001100*                on every scorecard run.
001200* 23/01/99 vbc - Y2K review - no date fields held here.
001300* 02/07/03 rjh - Added Is-Undone for the new undo-last-ball function.
001400* 06/02/13 rjh - Condition names added for the extra/dismissal codes
001500*                and the Y/N flags, to match Wsccmtc/Wsccinn.
001600*
001700 01  CC-BALL-RECORD.
001800     03  BAL-INNINGS-ID        PIC X(8).
001900     03  BAL-SEQUENCE-NUMBER   PIC 9(4).
002000     03  BAL-OVER-NUMBER       PIC 99.
002100     03  BAL-BALL-NUMBER       PIC 9.
002200     03  BAL-BOWLER-NAME       PIC X(30).
002300     03  BAL-BATSMAN-NAME      PIC X(30).
002400     03  BAL-NON-STRIKER-NAME  PIC X(30).
002500     03  BAL-RUNS-SCORED       PIC 9.
002600     03  BAL-BOUNDARY-FOUR     PIC X.
002700         88  BAL-HIT-FOUR           VALUE "Y".
002800     03  BAL-BOUNDARY-SIX      PIC X.
002900         88  BAL-HIT-SIX            VALUE "Y".
003000     03  BAL-EXTRA-TYPE        PIC XX.
003100         88  BAL-NO-EXTRA           VALUE "NO".
003200         88  BAL-WIDE               VALUE "WD".
003300         88  BAL-NO-BALL            VALUE "NB".
003400         88  BAL-BYE                VALUE "BY".
003500         88  BAL-LEG-BYE            VALUE "LB".
003600         88  BAL-PENALTY            VALUE "PN".
003700     03  BAL-EXTRA-RUNS        PIC 9.
003800     03  BAL-IS-WICKET         PIC X.
003900         88  BAL-WICKET-FELL        VALUE "Y".
004000     03  BAL-DISMISSAL-TYPE    PIC XX.
004100         88  BAL-BOWLED             VALUE "BW".
004200         88  BAL-CAUGHT             VALUE "CT".
004300         88  BAL-LBW                VALUE "LB".
004400         88  BAL-RUN-OUT            VALUE "RO".
004500         88  BAL-STUMPED            VALUE "ST".
004600         88  BAL-HIT-WICKET         VALUE "HW".
004700         88  BAL-RETIRED-HURT       VALUE "RH".
004800         88  BAL-OBSTRUCTING        VALUE "OB".
004900         88  BAL-TIMED-OUT          VALUE "TO".
005000         88  BAL-HANDLED-BALL       VALUE "HB".
005100     03  BAL-DISMISSED-BATSMAN PIC X(30).
005200     03  BAL-FIELDER-NAME      PIC X(30).
005300     03  BAL-NEW-BATSMAN-NAME  PIC X(30).
005400     03  BAL-IS-LEGAL          PIC X.
005500         88  BAL-LEGAL-DELIVERY     VALUE "Y".
005600     03  BAL-IS-UNDONE         PIC X.
005700         88  BAL-UNDONE             VALUE "Y".
005800     03  FILLER                PIC X(4).
005900*
