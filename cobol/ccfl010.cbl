000100****************************************************************
000200*                                                               *
000300*                 Club Finance Ledger Maintenance               *
000400*         Applies period/entry transactions to the finance      *
000500*         ledger masters and prints the period-by-period        *
000600*         income/expense summary.                               *
000700*                                                               *
000800****************************************************************
000900*
001000 IDENTIFICATION DIVISION.
001100*================================
001200*
001300 PROGRAM-ID.     CCFL010.
001400 AUTHOR.         V B COEN.
001500 INSTALLATION.   APPLEWOOD COMPUTERS - CLUB SYSTEMS GROUP.
001600 DATE-WRITTEN.   03/02/90.
001700 DATE-COMPILED.
001800 SECURITY.       COPYRIGHT (C) 1990-2026 AND LATER, VINCENT
001900                  BRYAN COEN.  DISTRIBUTED UNDER THE GNU GENERAL
002000                  PUBLIC LICENSE.  SEE THE FILE COPYING FOR
002100                  DETAILS.
002200*
002300*    Remarks.        Maintains the finance period and entry
002400*                    masters from the treasurer's transaction
002500*                    stream, then prints the period summary and
002600*                    grand-total report.
002700*    Version.        See Prog-Name in WS.
002800*    Called modules. None.
002900*    Files used.     FINPER-FILE  Finance period master (in/out)
003000*                    FINENT-FILE  Finance entry master (in/out)
003100*                    FFTX-TRANS-FILE  Maintenance transactions (in)
003200*                    FINANCE-REPORT   Summary report (out)
003300*    Error messages used.
003400*                    FE001-FE006, see Error-Messages below.
003500*
003600* Changes:
003700* 03/02/90 vbc - 1.0.00 Created for club finance ledger.
003800* 17/11/91 vbc -    .01 Period-uniqueness check added, treasurer
003900*                       had two March entries booked by mistake.
004000* 23/01/99 vbc - Y2K  - Fpr-Year/Fen-Entry-Date now hold 4-digit
004100*                       years throughout, reviewed clean.
004200* 14/04/02 rjh -    .02 Amount validation tightened to 2 decimal
004300*                       places / 12 digits per auditor's request.
004400* 09/03/05 rjh -    .03 Overall summary now sequenced year desc,
004500*                       month desc to match printed year-end pack.
004600* 06/02/13 rjh -    .04 Condition names added for Trans-Code and
004700*                       Entry-Type, Evaluates converted to suit -
004800*                       auditor's standards review flagged the bare
004900*                       two-letter literals, same as Ccms010/20.
005000* 11/07/15 rjh -    .05 Fen/Fpr layouts reviewed against the
005100*                       treasurer's new chart of accounts - no
005200*                       structural change needed, logged for audit.
005300* 21/09/17 rjh -    .06 Fen-Amount/Ftx-Amount and all the ledger's
005400*                       own money accumulators repacked Comp-3 to
005500*                       match the payroll suite's own convention -
005600*                       auditor queried why this was left Display.
005700*
005800*************************************************************************
005900* Copyright Notice.
006000* ****************
006100*
006200* This program is part of the club's record-processing system and
006300* is Copyright (c) Vincent B Coen.  1990-2026 and later.
006400*
006500* This program is free software; you can redistribute it and/or modify
006600* it under the terms of the GNU General Public License as published
006700* by the Free Software Foundation; version 3 and later, for personal
006800* and club usage only and excluding repackaging or resale in any way.
006900*
007000* This program is distributed in the hope that it will be useful, but
007100* WITHOUT ANY WARRANTY; without even the implied warranty of
007200* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
007300* General Public License for more details.
007400*
007500*************************************************************************
007600*
007700 ENVIRONMENT DIVISION.
007800*================================
007900*
008000 CONFIGURATION SECTION.
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM
008300     CLASS CC-ALPHABETIC  IS "A" THRU "Z" "a" THRU "z"
008400     SWITCH-1 IS UPSI-0 ON STATUS IS CC-TEST-RUN
008500                         OFF STATUS IS CC-LIVE-RUN.
008600*
008700 INPUT-OUTPUT SECTION.
008800 FILE-CONTROL.
008900     SELECT FINPER-FILE     ASSIGN TO "FINPERDT"
009000            ORGANIZATION IS LINE SEQUENTIAL
009100            FILE STATUS   IS WS-FPR-STATUS.
009200     SELECT FINENT-FILE     ASSIGN TO "FINENTDT"
009300            ORGANIZATION IS LINE SEQUENTIAL
009400            FILE STATUS   IS WS-FEN-STATUS.
009500     SELECT FFTX-TRANS-FILE ASSIGN TO "FFTXTRAN"
009600            ORGANIZATION IS LINE SEQUENTIAL
009700            FILE STATUS   IS WS-FTX-STATUS.
009800     SELECT FINANCE-REPORT  ASSIGN TO "FINRPRNT"
009900            ORGANIZATION IS LINE SEQUENTIAL
010000            FILE STATUS   IS WS-PRT-STATUS.
010100*
010200 DATA DIVISION.
010300*================================
010400*
010500 FILE SECTION.
010600*
010700 FD  FINPER-FILE.
010800     COPY "wscffpr.cob".
010900*
011000 FD  FINENT-FILE.
011100     COPY "wscffen.cob".
011200*
011300 FD  FFTX-TRANS-FILE.
011400     COPY "wscfftx.cob".
011500*
011600 FD  FINANCE-REPORT.
011700 01  FR-PRINT-LINE              PIC X(132).
011800*
011900 WORKING-STORAGE SECTION.
012000*-----------------------
012100 77  PROG-NAME                  PIC X(17) VALUE "CCFL010 (1.0.06)".
012200*
012300     COPY "wsccdat.cob".
012400*
012500* Masters loaded whole, same bounded-table approach used
012600* throughout this system - the ledger runs small enough that a
012700* full rewrite on every run costs nothing.
012800*
012900 01  CC-PERIOD-TAB.
013000     03  CC-PERIOD-ENTRY    OCCURS 120 TIMES.
013100         05  TBP-PERIOD-ID         PIC X(8).
013200         05  TBP-PER-NUM   REDEFINES TBP-PERIOD-ID
013300                                 PIC 9(8).
013400         05  TBP-LABEL             PIC X(30).
013500         05  TBP-YEAR              PIC 9(4).
013600         05  TBP-MONTH             PIC 99.
013700         05  TBP-NOTES             PIC X(60).
013800         05  TBP-DELETE-SW         PIC X.
013900         05  FILLER                PIC X(4).
014000*
014100 01  CC-ENTRY-TAB.
014200     03  CC-ENTRY-ENTRY     OCCURS 2000 TIMES.
014300         05  TBE-ENTRY-ID          PIC X(8).
014400         05  TBE-PERIOD-ID         PIC X(8).
014500         05  TBE-ENTRY-TYPE        PIC XX.
014600             88  TBE-INCOME             VALUE "IN".
014700             88  TBE-EXPENSE            VALUE "EX".
014800         05  TBE-CATEGORY          PIC X(30).
014900         05  TBE-DESCRIPTION       PIC X(60).
015000         05  TBE-AMOUNT            PIC 9(10)V99 COMP-3.
015100         05  TBE-ENTRY-DATE        PIC 9(8).
015200         05  TBE-DELETE-SW         PIC X.
015300         05  FILLER                PIC X(4).
015400*
015500 01  WS-COUNTS.
015600     03  WS-PERIOD-COUNT    PIC 9(4)   COMP.
015700     03  WS-ENTRY-COUNT     PIC 9(4)   COMP.
015800     03  WS-MAX-PER-SEQ     PIC 9(6)   COMP.
015900     03  WS-MAX-ENT-SEQ     PIC 9(6)   COMP.
016000     03  FILLER             PIC X(2).
016100*
016200 01  WS-SUBSCRIPTS.
016300     03  WS-PER-IDX         PIC 9(4)   COMP.
016400     03  WS-ENT-IDX         PIC 9(4)   COMP.
016500     03  WS-SCAN-IDX        PIC 9(4)   COMP.
016600     03  FILLER             PIC X(2).
016700*
016800 01  WS-SWITCHES.
016900     03  WS-FOUND-SW        PIC X      VALUE "N".
017000     03  WS-DUP-SW          PIC X      VALUE "N".
017100     03  WS-VALID-SW        PIC X      VALUE "N".
017200     03  FILLER             PIC X(2).
017300*
017400 01  WS-WORK-FIELDS.
017500     03  WS-NEW-PER-ID      PIC X(8).
017600     03  WS-NEW-PER-NUM     PIC 9(6)   COMP.
017700     03  WS-NEW-ENT-ID      PIC X(8).
017800     03  WS-NEW-ENT-NUM     PIC 9(6)   COMP.
017900     03  WS-DIGITS-CHECK    PIC X(8).
018000     03  WS-DECS-CHECK REDEFINES WS-DIGITS-CHECK.
018100         05  WS-DC-INT      PIC 9(10).
018200         05  WS-DC-DEC      PIC 99.
018300     03  WS-PER-INCOME      PIC S9(10)V99 COMP-3.
018400     03  WS-PER-EXPENSE     PIC S9(10)V99 COMP-3.
018500     03  WS-PER-BALANCE     PIC S9(10)V99 COMP-3.
018600     03  WS-GRAND-INCOME    PIC S9(10)V99 COMP-3.
018700     03  WS-GRAND-EXPENSE   PIC S9(10)V99 COMP-3.
018800     03  WS-GRAND-BALANCE   PIC S9(10)V99 COMP-3.
018900     03  WS-INCOME-DISP     PIC Z,ZZZ,ZZZ,ZZ9.99.
019000     03  WS-EXPENSE-DISP    PIC Z,ZZZ,ZZZ,ZZ9.99.
019100     03  WS-BALANCE-DISP    PIC -,ZZZ,ZZZ,ZZ9.99.
019200*
019300 01  WS-SORT-FIELDS.
019400     03  WS-SORT-SW         PIC X.
019500     03  WS-HOLD-ENTRY      PIC X(140).
019600     03  WS-HOLD-ENT-FLDS  REDEFINES WS-HOLD-ENTRY.
019700         05  WS-HOLD-ENT-ID        PIC X(8).
019800         05  WS-HOLD-ENT-REST      PIC X(132).
019900*
020000 01  WS-FILE-STATUS.
020100     03  WS-FPR-STATUS      PIC XX.
020200     03  WS-FEN-STATUS      PIC XX.
020300     03  WS-FTX-STATUS      PIC XX.
020400     03  WS-PRT-STATUS      PIC XX.
020500     03  FILLER             PIC X(2).
020600*
020700 01  ERROR-MESSAGES.
020800     03  FE001   PIC X(40) VALUE
020900         "FE001 DUPLICATE PERIOD YEAR/MONTH".
021000     03  FE002   PIC X(40) VALUE
021100         "FE002 PERIOD NOT ON FILE".
021200     03  FE003   PIC X(40) VALUE
021300         "FE003 AMOUNT INVALID - MUST BE GT ZERO".
021400     03  FE004   PIC X(40) VALUE
021500         "FE004 AMOUNT HAS MORE THAN 2 DECIMALS".
021600     03  FE005   PIC X(40) VALUE
021700         "FE005 ENTRY NOT ON FILE".
021800     03  FE006   PIC X(40) VALUE
021900         "FE006 UNKNOWN TRANSACTION CODE".
022000     03  FILLER  PIC X(10).
022100*
022200 PROCEDURE DIVISION.
022300*================================
022400*
022500 CC300-MAIN-LINE.
022600     ACCEPT WS-TODAY FROM DATE YYYYMMDD.
022700     PERFORM CC310-INITIALISE THRU CC310-EXIT.
022800     PERFORM CC320-LOAD-MASTERS THRU CC320-EXIT.
022900     PERFORM CC330-APPLY-TRANS THRU CC330-EXIT.
023000     PERFORM CC390-REWRITE-MASTERS THRU CC390-EXIT.
023100     PERFORM CC395-PRINT-REPORT THRU CC395-EXIT.
023200     STOP RUN.
023300*
023400 CC310-INITIALISE.
023500     MOVE ZERO TO WS-PERIOD-COUNT WS-ENTRY-COUNT
023600                  WS-MAX-PER-SEQ WS-MAX-ENT-SEQ.
023700 CC310-EXIT.
023800     EXIT.
023900*
024000 CC320-LOAD-MASTERS.
024100     OPEN INPUT FINPER-FILE.
024200     PERFORM CC321-READ-PERIOD THRU CC321-EXIT
024300         UNTIL WS-FPR-STATUS = "10".
024400     CLOSE FINPER-FILE.
024500     OPEN INPUT FINENT-FILE.
024600     PERFORM CC322-READ-ENTRY THRU CC322-EXIT
024700         UNTIL WS-FEN-STATUS = "10".
024800     CLOSE FINENT-FILE.
024900 CC320-EXIT.
025000     EXIT.
025100*
025200 CC321-READ-PERIOD.
025300     READ FINPER-FILE
025400         AT END
025500             MOVE "10" TO WS-FPR-STATUS
025600             GO TO CC321-EXIT
025700     END-READ.
025800     ADD 1 TO WS-PERIOD-COUNT.
025900     MOVE FPR-PERIOD-ID    TO TBP-PERIOD-ID (WS-PERIOD-COUNT).
026000     MOVE FPR-LABEL        TO TBP-LABEL     (WS-PERIOD-COUNT).
026100     MOVE FPR-YEAR         TO TBP-YEAR      (WS-PERIOD-COUNT).
026200     MOVE FPR-MONTH        TO TBP-MONTH     (WS-PERIOD-COUNT).
026300     MOVE FPR-NOTES        TO TBP-NOTES     (WS-PERIOD-COUNT).
026400     MOVE "N"              TO TBP-DELETE-SW (WS-PERIOD-COUNT).
026500     PERFORM CC325-TEST-PER-SEQ THRU CC325-EXIT.
026600 CC321-EXIT.
026700     EXIT.
026800*
026900*    Period-Id is "PR" + 6-digit sequence - keep the running
027000*    high-water mark so new periods get the next number.
027100*
027200 CC325-TEST-PER-SEQ.
027300     IF TBP-PERIOD-ID (WS-PERIOD-COUNT) (1:2) = "PR"
027400         MOVE TBP-PERIOD-ID (WS-PERIOD-COUNT) (3:6) TO
027500                                 WS-NEW-PER-NUM
027600         IF WS-NEW-PER-NUM > WS-MAX-PER-SEQ
027700             MOVE WS-NEW-PER-NUM TO WS-MAX-PER-SEQ
027800         END-IF
027900     END-IF.
028000 CC325-EXIT.
028100     EXIT.
028200*
028300 CC322-READ-ENTRY.
028400     READ FINENT-FILE
028500         AT END
028600             MOVE "10" TO WS-FEN-STATUS
028700             GO TO CC322-EXIT
028800     END-READ.
028900     ADD 1 TO WS-ENTRY-COUNT.
029000     MOVE FEN-ENTRY-ID     TO TBE-ENTRY-ID   (WS-ENTRY-COUNT).
029100     MOVE FEN-PERIOD-ID    TO TBE-PERIOD-ID  (WS-ENTRY-COUNT).
029200     MOVE FEN-ENTRY-TYPE   TO TBE-ENTRY-TYPE (WS-ENTRY-COUNT).
029300     MOVE FEN-CATEGORY     TO TBE-CATEGORY   (WS-ENTRY-COUNT).
029400     MOVE FEN-DESCRIPTION  TO TBE-DESCRIPTION(WS-ENTRY-COUNT).
029500     MOVE FEN-AMOUNT       TO TBE-AMOUNT     (WS-ENTRY-COUNT).
029600     MOVE FEN-ENTRY-DATE   TO TBE-ENTRY-DATE (WS-ENTRY-COUNT).
029700     MOVE "N"              TO TBE-DELETE-SW  (WS-ENTRY-COUNT).
029800     PERFORM CC326-TEST-ENT-SEQ THRU CC326-EXIT.
029900 CC322-EXIT.
030000     EXIT.
030100*
030200 CC326-TEST-ENT-SEQ.
030300     IF TBE-ENTRY-ID (WS-ENTRY-COUNT) (1:2) = "EN"
030400         MOVE TBE-ENTRY-ID (WS-ENTRY-COUNT) (3:6) TO
030500                                 WS-NEW-ENT-NUM
030600         IF WS-NEW-ENT-NUM > WS-MAX-ENT-SEQ
030700             MOVE WS-NEW-ENT-NUM TO WS-MAX-ENT-SEQ
030800         END-IF
030900     END-IF.
031000 CC326-EXIT.
031100     EXIT.
031200*
031300 CC330-APPLY-TRANS.
031400     OPEN INPUT FFTX-TRANS-FILE.
031500     PERFORM CC331-READ-TRANS THRU CC331-EXIT
031600         UNTIL WS-FTX-STATUS = "10".
031700     CLOSE FFTX-TRANS-FILE.
031800 CC330-EXIT.
031900     EXIT.
032000*
032100 CC331-READ-TRANS.
032200     READ FFTX-TRANS-FILE
032300         AT END
032400             MOVE "10" TO WS-FTX-STATUS
032500             GO TO CC331-EXIT
032600     END-READ.
032700     EVALUATE TRUE
032800         WHEN FTX-CREATE-PERIOD  PERFORM CC340-CREATE-PERIOD THRU CC340-EXIT
032900         WHEN FTX-UPDATE-PERIOD  PERFORM CC341-UPDATE-PERIOD  THRU CC341-EXIT
033000         WHEN FTX-DELETE-PERIOD  PERFORM CC342-DELETE-PERIOD  THRU CC342-EXIT
033100         WHEN FTX-ADD-ENTRY      PERFORM CC350-ADD-ENTRY      THRU CC350-EXIT
033200         WHEN FTX-UPDATE-ENTRY   PERFORM CC351-UPDATE-ENTRY   THRU CC351-EXIT
033300         WHEN FTX-DELETE-ENTRY   PERFORM CC352-DELETE-ENTRY   THRU CC352-EXIT
033400         WHEN OTHER DISPLAY FE006
033500     END-EVALUATE.
033600 CC331-EXIT.
033700     EXIT.
033800*
033900*    01 Create period - year/month pair must be unique among
034000*    periods not already flagged for deletion.
034100*
034200 CC340-CREATE-PERIOD.
034300     MOVE "N" TO WS-DUP-SW.
034400     PERFORM CC345-TEST-DUP-PERIOD VARYING WS-SCAN-IDX FROM 1 BY 1
034500         UNTIL WS-SCAN-IDX > WS-PERIOD-COUNT
034600            OR WS-DUP-SW = "Y".
034700     IF WS-DUP-SW = "Y"
034800         DISPLAY FE001
034900         GO TO CC340-EXIT
035000     END-IF.
035100     ADD 1 TO WS-MAX-PER-SEQ.
035200     MOVE SPACES TO WS-NEW-PER-ID.
035300     STRING "PR" DELIMITED BY SIZE
035400            WS-MAX-PER-SEQ DELIMITED BY SIZE
035500            INTO WS-NEW-PER-ID
035600     END-STRING.
035700     ADD 1 TO WS-PERIOD-COUNT.
035800     MOVE WS-NEW-PER-ID   TO TBP-PERIOD-ID (WS-PERIOD-COUNT).
035900     MOVE FTX-LABEL       TO TBP-LABEL     (WS-PERIOD-COUNT).
036000     MOVE FTX-YEAR        TO TBP-YEAR      (WS-PERIOD-COUNT).
036100     MOVE FTX-MONTH       TO TBP-MONTH     (WS-PERIOD-COUNT).
036200     MOVE FTX-NOTES       TO TBP-NOTES     (WS-PERIOD-COUNT).
036300     MOVE "N"             TO TBP-DELETE-SW (WS-PERIOD-COUNT).
036400 CC340-EXIT.
036500     EXIT.
036600 CC345-TEST-DUP-PERIOD.
036700     IF TBP-DELETE-SW (WS-SCAN-IDX) NOT = "Y"
036800        AND TBP-YEAR  (WS-SCAN-IDX) = FTX-YEAR
036900        AND TBP-MONTH (WS-SCAN-IDX) = FTX-MONTH
037000         MOVE "Y" TO WS-DUP-SW
037100     END-IF.
037200*
037300 CC341-UPDATE-PERIOD.
037400     PERFORM CC360-FIND-PERIOD THRU CC360-EXIT.
037500     IF WS-FOUND-SW = "N"
037600         DISPLAY FE002
037700         GO TO CC341-EXIT
037800     END-IF.
037900     MOVE FTX-LABEL TO TBP-LABEL (WS-PER-IDX).
038000     MOVE FTX-NOTES TO TBP-NOTES (WS-PER-IDX).
038100 CC341-EXIT.
038200     EXIT.
038300*
038400*    03 Delete period - cascades to every entry still carrying
038500*    this Period-Id.
038600*
038700 CC342-DELETE-PERIOD.
038800     PERFORM CC360-FIND-PERIOD THRU CC360-EXIT.
038900     IF WS-FOUND-SW = "N"
039000         DISPLAY FE002
039100         GO TO CC342-EXIT
039200     END-IF.
039300     MOVE "Y" TO TBP-DELETE-SW (WS-PER-IDX).
039400     PERFORM CC343-CASCADE-ENTRY VARYING WS-SCAN-IDX FROM 1 BY 1
039500         UNTIL WS-SCAN-IDX > WS-ENTRY-COUNT.
039600 CC342-EXIT.
039700     EXIT.
039800 CC343-CASCADE-ENTRY.
039900     IF TBE-PERIOD-ID (WS-SCAN-IDX) = TBP-PERIOD-ID (WS-PER-IDX)
040000         MOVE "Y" TO TBE-DELETE-SW (WS-SCAN-IDX)
040100     END-IF.
040200*
040300 CC360-FIND-PERIOD.
040400     MOVE "N" TO WS-FOUND-SW.
040500     PERFORM CC361-TEST-PERIOD VARYING WS-PER-IDX FROM 1 BY 1
040600         UNTIL WS-PER-IDX > WS-PERIOD-COUNT
040700            OR WS-FOUND-SW = "Y".
040800 CC360-EXIT.
040900     EXIT.
041000 CC361-TEST-PERIOD.
041100     IF TBP-PERIOD-ID (WS-PER-IDX) = FTX-PERIOD-ID
041200        AND TBP-DELETE-SW (WS-PER-IDX) NOT = "Y"
041300         MOVE "Y" TO WS-FOUND-SW
041400     END-IF.
041500*
041600*    04 Add entry - amount must be positive, at most 2 decimal
041700*    places and at most 12 total digits, and the period must
041800*    exist.  Fen-Amount is PIC 9(10)V99 so the 12-digit limit
041900*    is enforced by the field definition; only the zero/decimal
042000*    checks are done here.
042100*
042200 CC350-ADD-ENTRY.
042300     PERFORM CC360-FIND-PERIOD THRU CC360-EXIT.
042400     IF WS-FOUND-SW = "N"
042500         DISPLAY FE002
042600         GO TO CC350-EXIT
042700     END-IF.
042800     PERFORM CC355-VALIDATE-AMOUNT THRU CC355-EXIT.
042900     IF WS-VALID-SW = "N"
043000         GO TO CC350-EXIT
043100     END-IF.
043200     ADD 1 TO WS-MAX-ENT-SEQ.
043300     MOVE SPACES TO WS-NEW-ENT-ID.
043400     STRING "EN" DELIMITED BY SIZE
043500            WS-MAX-ENT-SEQ DELIMITED BY SIZE
043600            INTO WS-NEW-ENT-ID
043700     END-STRING.
043800     ADD 1 TO WS-ENTRY-COUNT.
043900     MOVE WS-NEW-ENT-ID    TO TBE-ENTRY-ID   (WS-ENTRY-COUNT).
044000     MOVE FTX-PERIOD-ID    TO TBE-PERIOD-ID  (WS-ENTRY-COUNT).
044100     MOVE FTX-ENTRY-TYPE   TO TBE-ENTRY-TYPE (WS-ENTRY-COUNT).
044200     MOVE FTX-CATEGORY     TO TBE-CATEGORY   (WS-ENTRY-COUNT).
044300     MOVE FTX-DESCRIPTION  TO TBE-DESCRIPTION(WS-ENTRY-COUNT).
044400     MOVE FTX-AMOUNT       TO TBE-AMOUNT     (WS-ENTRY-COUNT).
044500     MOVE FTX-ENTRY-DATE   TO TBE-ENTRY-DATE (WS-ENTRY-COUNT).
044600     MOVE "N"              TO TBE-DELETE-SW  (WS-ENTRY-COUNT).
044700 CC350-EXIT.
044800     EXIT.
044900*
045000*    Amount must be greater than zero and the hundredths part
045100*    must not itself have been truncated on the way in - since
045200*    Ftx-Amount already carries exactly 2 decimal places in this
045300*    layout, the decimal check here is a formality kept for the
045400*    day this file ever grows a third decimal digit upstream.
045500*
045600 CC355-VALIDATE-AMOUNT.
045700     MOVE "Y" TO WS-VALID-SW.
045800     IF FTX-AMOUNT = ZERO
045900         DISPLAY FE003
046000         MOVE "N" TO WS-VALID-SW
046100         GO TO CC355-EXIT
046200     END-IF.
046300     MOVE FTX-AMOUNT TO WS-DECS-CHECK.
046400     IF WS-DC-DEC NOT NUMERIC
046500         DISPLAY FE004
046600         MOVE "N" TO WS-VALID-SW
046700     END-IF.
046800 CC355-EXIT.
046900     EXIT.
047000*
047100 CC351-UPDATE-ENTRY.
047200     PERFORM CC365-FIND-ENTRY THRU CC365-EXIT.
047300     IF WS-FOUND-SW = "N"
047400         DISPLAY FE005
047500         GO TO CC351-EXIT
047600     END-IF.
047700     IF FTX-ENTRY-TYPE NOT = SPACES
047800         MOVE FTX-ENTRY-TYPE TO TBE-ENTRY-TYPE (WS-ENT-IDX)
047900     END-IF.
048000     IF FTX-CATEGORY NOT = SPACES
048100         MOVE FTX-CATEGORY TO TBE-CATEGORY (WS-ENT-IDX)
048200     END-IF.
048300     IF FTX-DESCRIPTION NOT = SPACES
048400         MOVE FTX-DESCRIPTION TO TBE-DESCRIPTION (WS-ENT-IDX)
048500     END-IF.
048600     IF FTX-AMOUNT NOT = ZERO
048700         PERFORM CC355-VALIDATE-AMOUNT THRU CC355-EXIT
048800         IF WS-VALID-SW = "Y"
048900             MOVE FTX-AMOUNT TO TBE-AMOUNT (WS-ENT-IDX)
049000         END-IF
049100     END-IF.
049200     IF FTX-ENTRY-DATE NOT = ZERO
049300         MOVE FTX-ENTRY-DATE TO TBE-ENTRY-DATE (WS-ENT-IDX)
049400     END-IF.
049500 CC351-EXIT.
049600     EXIT.
049700*
049800 CC352-DELETE-ENTRY.
049900     PERFORM CC365-FIND-ENTRY THRU CC365-EXIT.
050000     IF WS-FOUND-SW = "N"
050100         DISPLAY FE005
050200         GO TO CC352-EXIT
050300     END-IF.
050400     MOVE "Y" TO TBE-DELETE-SW (WS-ENT-IDX).
050500 CC352-EXIT.
050600     EXIT.
050700*
050800 CC365-FIND-ENTRY.
050900     MOVE "N" TO WS-FOUND-SW.
051000     PERFORM CC366-TEST-ENTRY VARYING WS-ENT-IDX FROM 1 BY 1
051100         UNTIL WS-ENT-IDX > WS-ENTRY-COUNT
051200            OR WS-FOUND-SW = "Y".
051300 CC365-EXIT.
051400     EXIT.
051500 CC366-TEST-ENTRY.
051600     IF TBE-ENTRY-ID (WS-ENT-IDX) = FTX-ENTRY-ID
051700        AND TBE-DELETE-SW (WS-ENT-IDX) NOT = "Y"
051800         MOVE "Y" TO WS-FOUND-SW
051900     END-IF.
052000*
052100*    Rewrite both masters, dropping anything flagged for
052200*    deletion - same soft-delete-then-cascade pattern as the
052300*    match scoring engine uses for its own masters.
052400*
052500 CC390-REWRITE-MASTERS.
052600     OPEN OUTPUT FINPER-FILE.
052700     PERFORM CC391-WRITE-PERIOD VARYING WS-PER-IDX FROM 1 BY 1
052800         UNTIL WS-PER-IDX > WS-PERIOD-COUNT.
052900     CLOSE FINPER-FILE.
053000     OPEN OUTPUT FINENT-FILE.
053100     PERFORM CC392-WRITE-ENTRY VARYING WS-ENT-IDX FROM 1 BY 1
053200         UNTIL WS-ENT-IDX > WS-ENTRY-COUNT.
053300     CLOSE FINENT-FILE.
053400 CC390-EXIT.
053500     EXIT.
053600*
053700 CC391-WRITE-PERIOD.
053800     IF TBP-DELETE-SW (WS-PER-IDX) NOT = "Y"
053900         MOVE TBP-PERIOD-ID (WS-PER-IDX) TO FPR-PERIOD-ID
054000         MOVE TBP-LABEL     (WS-PER-IDX) TO FPR-LABEL
054100         MOVE TBP-YEAR      (WS-PER-IDX) TO FPR-YEAR
054200         MOVE TBP-MONTH     (WS-PER-IDX) TO FPR-MONTH
054300         MOVE TBP-NOTES     (WS-PER-IDX) TO FPR-NOTES
054400         WRITE CC-FIN-PERIOD-RECORD
054500     END-IF.
054600*
054700 CC392-WRITE-ENTRY.
054800     IF TBE-DELETE-SW (WS-ENT-IDX) NOT = "Y"
054900         PERFORM CC393-TEST-PERIOD-GONE THRU CC393-EXIT
055000         IF WS-FOUND-SW = "Y"
055100             MOVE TBE-ENTRY-ID   (WS-ENT-IDX) TO FEN-ENTRY-ID
055200             MOVE TBE-PERIOD-ID  (WS-ENT-IDX) TO FEN-PERIOD-ID
055300             MOVE TBE-ENTRY-TYPE (WS-ENT-IDX) TO FEN-ENTRY-TYPE
055400             MOVE TBE-CATEGORY   (WS-ENT-IDX) TO FEN-CATEGORY
055500             MOVE TBE-DESCRIPTION(WS-ENT-IDX) TO FEN-DESCRIPTION
055600             MOVE TBE-AMOUNT     (WS-ENT-IDX) TO FEN-AMOUNT
055700             MOVE TBE-ENTRY-DATE (WS-ENT-IDX) TO FEN-ENTRY-DATE
055800             WRITE CC-FIN-ENTRY-RECORD
055900         END-IF
056000     END-IF.
056100*
056200*    An entry whose period was deleted this run is dropped along
056300*    with it, even though Cc342 already flags such entries -
056400*    belt and braces for any entry added in the same run as its
056500*    period's deletion, which the transaction stream should
056600*    never do but this has been caught once before.
056700*
056800 CC393-TEST-PERIOD-GONE.
056900     MOVE "N" TO WS-FOUND-SW.
057000     PERFORM CC394-TEST-ONE VARYING WS-SCAN-IDX FROM 1 BY 1
057100         UNTIL WS-SCAN-IDX > WS-PERIOD-COUNT
057200            OR WS-FOUND-SW = "Y".
057300 CC393-EXIT.
057400     EXIT.
057500 CC394-TEST-ONE.
057600     IF TBP-PERIOD-ID (WS-SCAN-IDX) = TBE-PERIOD-ID (WS-ENT-IDX)
057700        AND TBP-DELETE-SW (WS-SCAN-IDX) NOT = "Y"
057800         MOVE "Y" TO WS-FOUND-SW
057900     END-IF.
058000*
058100*    Report is sequenced year desc, month desc - a straight
058200*    insertion sort over the (small) period table, same idiom
058300*    the payroll suite uses for its own control totals page,
058400*    rather than pull in SORT for a table this size.
058500*
058600 CC395-PRINT-REPORT.
058700     OPEN OUTPUT FINANCE-REPORT.
058800     PERFORM CC396-SORT-PERIODS THRU CC396-EXIT.
058900     MOVE ZERO TO WS-GRAND-INCOME WS-GRAND-EXPENSE
059000                  WS-GRAND-BALANCE.
059100     MOVE SPACES TO FR-PRINT-LINE.
059200     MOVE "LABEL                              INCOME " &
059300          "        EXPENSE         BALANCE" TO FR-PRINT-LINE.
059400     WRITE FR-PRINT-LINE.
059500     PERFORM CC397-ONE-PERIOD VARYING WS-PER-IDX FROM 1 BY 1
059600         UNTIL WS-PER-IDX > WS-PERIOD-COUNT.
059700     PERFORM CC398-GRAND-TOTAL THRU CC398-EXIT.
059800     CLOSE FINANCE-REPORT.
059900 CC395-EXIT.
060000     EXIT.
060100*
060200*    Bubble pass - period count is small enough (120 max) that a
060300*    simple exchange sort over the table costs nothing worth
060400*    worrying about.
060500*
060600 CC396-SORT-PERIODS.
060700     MOVE "Y" TO WS-SORT-SW.
060800     PERFORM CC399-ONE-PASS THRU CC399-EXIT
060900         UNTIL WS-SORT-SW = "N"
061000            OR WS-PERIOD-COUNT < 2.
061100 CC396-EXIT.
061200     EXIT.
061300*
061400 CC399-ONE-PASS.
061500     MOVE "N" TO WS-SORT-SW.
061600     PERFORM CC399A-COMPARE VARYING WS-SCAN-IDX FROM 1 BY 1
061700         UNTIL WS-SCAN-IDX > WS-PERIOD-COUNT - 1.
061800 CC399-EXIT.
061900     EXIT.
062000*
062100 CC399A-COMPARE.
062200     IF (TBP-YEAR  (WS-SCAN-IDX) < TBP-YEAR  (WS-SCAN-IDX + 1))
062300        OR (TBP-YEAR  (WS-SCAN-IDX) = TBP-YEAR  (WS-SCAN-IDX + 1)
062400        AND TBP-MONTH (WS-SCAN-IDX) < TBP-MONTH (WS-SCAN-IDX + 1))
062500         MOVE CC-PERIOD-ENTRY (WS-SCAN-IDX)     TO WS-HOLD-ENTRY
062600         MOVE CC-PERIOD-ENTRY (WS-SCAN-IDX + 1) TO
062700                                 CC-PERIOD-ENTRY (WS-SCAN-IDX)
062800         MOVE WS-HOLD-ENTRY TO CC-PERIOD-ENTRY (WS-SCAN-IDX + 1)
062900         MOVE "Y" TO WS-SORT-SW
063000     END-IF.
063100*
063200 CC397-ONE-PERIOD.
063300     IF TBP-DELETE-SW (WS-PER-IDX) = "Y"
063400         GO TO CC397-EXIT
063500     END-IF.
063600     MOVE ZERO TO WS-PER-INCOME WS-PER-EXPENSE.
063700     PERFORM CC400-ACCUM-ENTRY VARYING WS-SCAN-IDX FROM 1 BY 1
063800         UNTIL WS-SCAN-IDX > WS-ENTRY-COUNT.
063900     SUBTRACT WS-PER-EXPENSE FROM WS-PER-INCOME GIVING
064000                                 WS-PER-BALANCE.
064100     ADD WS-PER-INCOME  TO WS-GRAND-INCOME.
064200     ADD WS-PER-EXPENSE TO WS-GRAND-EXPENSE.
064300     MOVE WS-PER-INCOME   TO WS-INCOME-DISP.
064400     MOVE WS-PER-EXPENSE  TO WS-EXPENSE-DISP.
064500     MOVE WS-PER-BALANCE  TO WS-BALANCE-DISP.
064600     MOVE SPACES TO FR-PRINT-LINE.
064700     STRING TBP-LABEL (WS-PER-IDX) DELIMITED BY "  "
064800            "  " DELIMITED BY SIZE
064900            WS-INCOME-DISP DELIMITED BY SIZE
065000            "  " DELIMITED BY SIZE
065100            WS-EXPENSE-DISP DELIMITED BY SIZE
065200            "  " DELIMITED BY SIZE
065300            WS-BALANCE-DISP DELIMITED BY SIZE
065400            INTO FR-PRINT-LINE
065500     END-STRING.
065600     WRITE FR-PRINT-LINE.
065700 CC397-EXIT.
065800     EXIT.
065900*
066000 CC400-ACCUM-ENTRY.
066100     IF TBE-PERIOD-ID (WS-SCAN-IDX) = TBP-PERIOD-ID (WS-PER-IDX)
066200        AND TBE-DELETE-SW (WS-SCAN-IDX) NOT = "Y"
066300         IF TBE-INCOME (WS-SCAN-IDX)
066400             ADD TBE-AMOUNT (WS-SCAN-IDX) TO WS-PER-INCOME
066500         ELSE
066600             ADD TBE-AMOUNT (WS-SCAN-IDX) TO WS-PER-EXPENSE
066700         END-IF
066800     END-IF.
066900*
067000 CC398-GRAND-TOTAL.
067100     SUBTRACT WS-GRAND-EXPENSE FROM WS-GRAND-INCOME GIVING
067200                                 WS-GRAND-BALANCE.
067300     MOVE WS-GRAND-INCOME  TO WS-INCOME-DISP.
067400     MOVE WS-GRAND-EXPENSE TO WS-EXPENSE-DISP.
067500     MOVE WS-GRAND-BALANCE TO WS-BALANCE-DISP.
067600     MOVE SPACES TO FR-PRINT-LINE.
067700     STRING "GRAND TOTAL                   " DELIMITED BY SIZE
067800            WS-INCOME-DISP DELIMITED BY SIZE
067900            "  " DELIMITED BY SIZE
068000            WS-EXPENSE-DISP DELIMITED BY SIZE
068100            "  " DELIMITED BY SIZE
068200            WS-BALANCE-DISP DELIMITED BY SIZE
068300            INTO FR-PRINT-LINE
068400     END-STRING.
068500     WRITE FR-PRINT-LINE.
068600 CC398-EXIT.
068700     EXIT.
