000100* Select clause for the match master file - shared by ccms010
000200* and ccms020.
000300     SELECT MATCH-FILE      ASSIGN TO "MATCHDAT"
000400            ORGANIZATION IS LINE SEQUENTIAL
000500            FILE STATUS   IS WS-MTCH-STATUS.
000600*
