000100*******************************************
000200*                                          *
000300*  Common Run-Date Work Area               *
000400*     Copied into every CC module for the  *
000500*     start-of-run banner line.             *
000600*******************************************
000700*
000800* 21/05/87 vbc - Created, lifted from the payroll suite's own
000900*                date block so every CC module stamps its run
001000*                log the same way.
001100* 23/01/99 vbc - Y2K review - Ws-Year now holds 4 digits, was 2.
001200*
001300 01  WS-DATE-FORMATS.
001400     03  WS-DATE            PIC X(10).
001500     03  WS-UK REDEFINES WS-DATE.
001600         05  WS-DAYS        PIC XX.
001700         05  FILLER         PIC X.
001800         05  WS-MONTH       PIC XX.
001900         05  FILLER         PIC X.
002000         05  WS-YEAR        PIC X(4).
002100     03  WS-USA REDEFINES WS-DATE.
002200         05  WS-USA-MONTH   PIC XX.
002300         05  FILLER         PIC X.
002400         05  WS-USA-DAYS    PIC XX.
002500         05  FILLER         PIC X.
002600         05  FILLER         PIC X(4).
002700     03  WS-INTL REDEFINES WS-DATE.
002800         05  WS-INTL-YEAR   PIC X(4).
002900         05  FILLER         PIC X.
003000         05  WS-INTL-MONTH  PIC XX.
003100         05  FILLER         PIC X.
003200         05  WS-INTL-DAYS   PIC XX.
003300 01  WS-TODAY               PIC 9(8).
003400 01  WS-TODAY-BLOCK REDEFINES WS-TODAY.
003500     03  WS-TD-CC           PIC 99.
003600     03  WS-TD-YY           PIC 99.
003700     03  WS-TD-MM           PIC 99.
003800     03  WS-TD-DD           PIC 99.
003900*
