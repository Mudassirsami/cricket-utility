000100*******************************************
000200*                                          *
000300*  Record Definition For Match File        *
000400*     Uses Mtc-Match-Id as key              *
000500*******************************************
000600*  File size 200 bytes.
000700*
000800* 14/05/87 vbc - Created.
000900* 02/09/88 vbc - Result-Summary widened 40 -> 60 for 2nd wicket club.
001000* 23/01/99 vbc - Y2K review - status codes unaffected, no dates held.
001100* 11/03/01 rjh - Toss-Decision widened 3 -> 4 to hold "BOWL".
001200* 06/02/13 rjh - Status condition names added, auditor wanted the
001300*                EVALUATEs in Ccms010/Ccms020 to stop reading like
001400*                a crossword of two-letter codes.
001500*
001600 01  CC-MATCH-RECORD.
001700     03  MTC-MATCH-ID          PIC X(8).
001800     03  MTC-TEAM-A-NAME       PIC X(30).
001900     03  MTC-TEAM-B-NAME       PIC X(30).
002000     03  MTC-TOTAL-OVERS       PIC 99.
002100     03  MTC-VENUE             PIC X(30).
002200     03  MTC-TOSS-WINNER       PIC X(30).
002300     03  MTC-TOSS-DECISION     PIC X(4).
002400     03  MTC-STATUS            PIC XX.
002500         88  MTC-TOSS-PENDING       VALUE "TS".
002600         88  MTC-MATCH-IN-PROGRESS  VALUE "IP".
002700         88  MTC-INNINGS-BREAK      VALUE "IB".
002800         88  MTC-MATCH-COMPLETED    VALUE "CP".
002900         88  MTC-MATCH-ABANDONED    VALUE "AB".
003000     03  MTC-RESULT-SUMMARY    PIC X(60).
003100     03  FILLER                PIC X(4).
003200*
