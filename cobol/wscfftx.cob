000100*******************************************
000200*                                          *
000300*  Record Definition For Finance Ledger    *
000400*     Maintenance Transaction File (input   *
000500*     stream to ccfl010)                    *
000600*******************************************
000700*  File size 230 bytes.
000800*
000900* 03/02/90 vbc - Created.
001000* 14/04/02 rjh - Widened Description/Notes to match entry/period recs.
001100* 06/02/13 rjh - Condition names added for Trans-Code and Entry-Type.
001200* 21/09/17 rjh - Ftx-Amount repacked Comp-3 to match Fen-Amount.
001300*
001400 01  CC-FIN-TRANS-RECORD.
001500*        Ftx-Trans-Code values -
001600*        01 Create period        04 Add entry
001700*        02 Update period        05 Update entry
001800*        03 Delete period        06 Delete entry
001900     03  FTX-TRANS-CODE        PIC XX.
002000         88  FTX-CREATE-PERIOD      VALUE "01".
002100         88  FTX-UPDATE-PERIOD      VALUE "02".
002200         88  FTX-DELETE-PERIOD      VALUE "03".
002300         88  FTX-ADD-ENTRY          VALUE "04".
002400         88  FTX-UPDATE-ENTRY       VALUE "05".
002500         88  FTX-DELETE-ENTRY       VALUE "06".
002600     03  FTX-PERIOD-ID         PIC X(8).
002700     03  FTX-ENTRY-ID          PIC X(8).
002800     03  FTX-LABEL             PIC X(30).
002900     03  FTX-YEAR              PIC 9(4).
003000     03  FTX-MONTH             PIC 99.
003100     03  FTX-NOTES             PIC X(60).
003200     03  FTX-ENTRY-TYPE        PIC XX.
003300         88  FTX-INCOME             VALUE "IN".
003400         88  FTX-EXPENSE            VALUE "EX".
003500     03  FTX-CATEGORY          PIC X(30).
003600     03  FTX-DESCRIPTION       PIC X(60).
003700     03  FTX-AMOUNT            PIC 9(10)V99 COMP-3.
003800     03  FTX-ENTRY-DATE        PIC 9(8).
003900     03  FILLER                PIC X(9).
004000*
