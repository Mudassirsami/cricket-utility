000100*******************************************
000200*                                          *
000300*  Record Definition For Availability       *
000400*     Tally Maintenance Transaction File     *
000500*     (input stream to ccat010)              *
000600*******************************************
000700*  File size 210 bytes.
000800*
000900* 11/09/91 vbc - Created.
001000* 19/05/06 rjh - Atx-Device-Fgrpt added to stop duplicate replies
001100*                from the same mobile handset.
001200* 06/02/13 rjh - Condition names added for Trans-Code and Status.
001300*
001400 01  CC-AVAIL-TRANS-RECORD.
001500*        Atx-Trans-Code values -
001600*        01 Create fixture     03 Delete fixture
001700*        02 Update fixture     04 Submit availability
001800     03  ATX-TRANS-CODE        PIC XX.
001900         88  ATX-CREATE-FIXTURE     VALUE "01".
002000         88  ATX-UPDATE-FIXTURE     VALUE "02".
002100         88  ATX-DELETE-FIXTURE     VALUE "03".
002200         88  ATX-SUBMIT-AVAIL       VALUE "04".
002300     03  ATX-UPCOMING-ID       PIC X(8).
002400     03  ATX-OPPONENT          PIC X(30).
002500     03  ATX-MATCH-DATE        PIC 9(8).
002600     03  ATX-VENUE             PIC X(30).
002700     03  ATX-OVERS             PIC 99.
002800     03  ATX-NOTES             PIC X(60).
002900     03  ATX-PLAYER-NAME       PIC X(30).
003000     03  ATX-STATUS            PIC XX.
003100         88  ATX-AVAILABLE          VALUE "AV".
003200         88  ATX-NOT-AVAILABLE      VALUE "NA".
003300         88  ATX-MAYBE              VALUE "MB".
003400     03  ATX-DEVICE-FGRPT      PIC X(32).
003500     03  FILLER                PIC X(6).
003600*
