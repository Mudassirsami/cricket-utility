000100****************************************************************
000200*                                                               *
000300*                 Match Scorecard Report                       *
000400*         Replays the ball-by-ball journal for each match       *
000500*         and prints the batting card, bowling card, extras     *
000600*         and fall of wickets for every innings.                *
000700*                                                               *
000800****************************************************************
000900*
001000 IDENTIFICATION DIVISION.
001100*================================
001200*
001300 PROGRAM-ID.     CCMS020.
001400 AUTHOR.         V B COEN.
001500 INSTALLATION.   APPLEWOOD COMPUTERS - CLUB SYSTEMS GROUP.
001600 DATE-WRITTEN.   02/06/87.
001700 DATE-COMPILED.
001800 SECURITY.       COPYRIGHT (C) 1987-2026 AND LATER, VINCENT
001900                  BRYAN COEN.  DISTRIBUTED UNDER THE GNU GENERAL
002000                  PUBLIC LICENSE.  SEE THE FILE COPYING FOR
002100                  DETAILS.
002200*
002300*    Remarks.        Builds and prints the scorecard for every
002400*                    match on file, innings by innings, from the
002500*                    ball-by-ball journal.
002600*    Version.        See Prog-Name in WS.
002700*    Called modules. None.
002800*    Files used.     MATCHDAT   Match master (input)
002900*                    INNGDAT    Innings master (input)
003000*                    BALLDAT    Ball event journal (input)
003100*                    SCORPRNT   Scorecard print file (output)
003200*    Error messages used.
003300*                    None - read only report, bad data is
003400*                    skipped and noted on the report itself.
003500*
003600* Changes:
003700* 02/06/87 vbc - 1.0.00 Created.
003800* 14/08/88 vbc -    .01 Fall-of-wicket line added, was missing
003900*                       from first cut.
004000* 23/01/99 vbc - Y2K  - Reviewed, no date fields printed.
004100* 09/09/02 rjh -    .02 Not-out non-striker now always listed,
004200*                       per scorer complaint that a not-out
004300*                       partner who never faced a ball used to
004400*                       disappear off the card.
004500* 02/07/03 rjh -    .03 Maiden-over logic corrected - last over
004600*                       of an innings no longer wrongly credited.
004700* 19/05/06 rjh -    .04 Dismissal-type test corrected to the "BW"
004800*                       bowled code - scorecard was printing the
004900*                       raw code for a bowled wicket.
005000* 06/02/13 rjh -    .05 Status/extra/dismissal condition names added
005100*                       throughout, and the dispatch/extras EVALUATEs
005200*                       converted to use them - auditor's standards
005300*                       review flagged the bare two-letter literals.
005400* 21/09/17 rjh -    .06 Retired-hurt/obstructing/timed-out/handled-
005500*                       the-ball dismissals now spelt out on the
005600*                       card same as Bowled/Lbw/Stumped/Run Out/
005700*                       Caught/Hit Wicket - used to fall through to
005800*                       Other and print the raw 2-letter code.
005900*
006000*************************************************************************
006100* Copyright Notice.
006200* ****************
006300*
006400* This program is part of the club's record-processing system and
006500* is Copyright (c) Vincent B Coen.  1987-2026 and later.
006600*
006700* This program is free software; you can redistribute it and/or modify
006800* it under the terms of the GNU General Public License as published
006900* by the Free Software Foundation; version 3 and later, for personal
007000* and club usage only and excluding repackaging or resale in any way.
007100*
007200* This program is distributed in the hope that it will be useful, but
007300* WITHOUT ANY WARRANTY; without even the implied warranty of
007400* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
007500* General Public License for more details.
007600*
007700*************************************************************************
007800*
007900 ENVIRONMENT DIVISION.
008000*================================
008100*
008200 CONFIGURATION SECTION.
008300 SPECIAL-NAMES.
008400     C01 IS TOP-OF-FORM
008500     CLASS CC-ALPHABETIC  IS "A" THRU "Z" "a" THRU "z"
008600     SWITCH-1 IS UPSI-0 ON STATUS IS CC-TEST-RUN
008700                         OFF STATUS IS CC-LIVE-RUN.
008800*
008900 INPUT-OUTPUT SECTION.
009000 FILE-CONTROL.
009100     COPY "selmtch.cob".
009200     COPY "selinn.cob".
009300     COPY "selball.cob".
009400     SELECT SCORE-REPORT    ASSIGN TO "SCORPRNT"
009500            ORGANIZATION IS LINE SEQUENTIAL
009600            FILE STATUS   IS WS-PRT-STATUS.
009700*
009800 DATA DIVISION.
009900*================================
010000*
010100 FILE SECTION.
010200*
010300 FD  MATCH-FILE.
010400     COPY "wsccmtc.cob".
010500*
010600 FD  INNINGS-FILE.
010700     COPY "wsccinn.cob".
010800*
010900 FD  BALL-FILE.
011000     COPY "wsccbal.cob".
011100*
011200 FD  SCORE-REPORT.
011300 01  SC-PRINT-LINE              PIC X(132).
011400*
011500 WORKING-STORAGE SECTION.
011600*-----------------------
011700 77  PROG-NAME                  PIC X(17) VALUE "CCMS020 (1.0.06)".
011800*
011900     COPY "wsccdat.cob".
012000*
012100* Masters loaded whole, same bounded-table approach as CCMS010 -
012200* this module never rewrites them, it only reads.
012300*
012400 01  CC-MATCH-TAB.
012500     03  CC-MATCH-ENTRY     OCCURS 200 TIMES.
012600         05  TBM-MATCH-ID          PIC X(8).
012700         05  TBM-MTCH-NUM  REDEFINES TBM-MATCH-ID
012800                                 PIC 9(8).
012900         05  TBM-TEAM-A-NAME       PIC X(30).
013000         05  TBM-TEAM-B-NAME       PIC X(30).
013100         05  TBM-TOTAL-OVERS       PIC 99.
013200         05  TBM-VENUE             PIC X(30).
013300         05  TBM-TOSS-WINNER       PIC X(30).
013400         05  TBM-TOSS-DECISION     PIC X(4).
013500         05  TBM-STATUS            PIC XX.
013600             88  TBM-TOSS-PENDING       VALUE "TS".
013700             88  TBM-MATCH-IN-PROGRESS  VALUE "IP".
013800             88  TBM-INNINGS-BREAK      VALUE "IB".
013900             88  TBM-MATCH-COMPLETED    VALUE "CP".
014000             88  TBM-MATCH-ABANDONED    VALUE "AB".
014100         05  TBM-RESULT-SUMMARY    PIC X(60).
014200         05  FILLER                PIC X(4).
014300*
014400 01  CC-INN-TAB.
014500     03  CC-INN-ENTRY       OCCURS 400 TIMES.
014600         05  TBI-INNINGS-ID        PIC X(8).
014700         05  TBI-INN-NUM   REDEFINES TBI-INNINGS-ID
014800                                 PIC 9(8).
014900         05  TBI-MATCH-ID          PIC X(8).
015000         05  TBI-INNINGS-NUMBER    PIC 9.
015100         05  TBI-BATTING-TEAM      PIC X(30).
015200         05  TBI-BOWLING-TEAM      PIC X(30).
015300         05  TBI-TOTAL-RUNS        PIC 9(4).
015400         05  TBI-TOTAL-WICKETS     PIC 99.
015500         05  TBI-EXTRAS-WIDES      PIC 9(3).
015600         05  TBI-EXTRAS-NO-BALLS   PIC 9(3).
015700         05  TBI-EXTRAS-BYES       PIC 9(3).
015800         05  TBI-EXTRAS-LEG-BYES   PIC 9(3).
015900         05  TBI-EXTRAS-PENALTIES  PIC 9(3).
016000         05  TBI-TARGET            PIC 9(4).
016100         05  TBI-STATUS            PIC XX.
016200             88  TBI-NOT-STARTED        VALUE "NS".
016300             88  TBI-IN-PROGRESS        VALUE "IP".
016400             88  TBI-COMPLETED          VALUE "CP".
016500         05  TBI-CURRENT-OVER      PIC 99.
016600         05  TBI-CURRENT-BALL      PIC 9.
016700         05  TBI-STRIKER-NAME      PIC X(30).
016800         05  TBI-NON-STRIKER-NAME  PIC X(30).
016900         05  TBI-CURRENT-BOWLER    PIC X(30).
017000         05  FILLER                PIC X(4).
017100*
017200 01  CC-BALL-TAB.
017300     03  CC-BALL-ENTRY      OCCURS 4000 TIMES.
017400         05  TBB-INNINGS-ID        PIC X(8).
017500         05  TBB-INN-NUM   REDEFINES TBB-INNINGS-ID
017600                                 PIC 9(8).
017700         05  TBB-SEQUENCE-NUMBER   PIC 9(4).
017800         05  TBB-OVER-NUMBER       PIC 99.
017900         05  TBB-BALL-NUMBER       PIC 9.
018000         05  TBB-BOWLER-NAME       PIC X(30).
018100         05  TBB-BATSMAN-NAME      PIC X(30).
018200         05  TBB-NON-STRIKER-NAME  PIC X(30).
018300         05  TBB-RUNS-SCORED       PIC 9.
018400         05  TBB-BOUNDARY-FOUR     PIC X.
018500             88  TBB-HIT-FOUR           VALUE "Y".
018600         05  TBB-BOUNDARY-SIX      PIC X.
018700             88  TBB-HIT-SIX            VALUE "Y".
018800         05  TBB-EXTRA-TYPE        PIC XX.
018900             88  TBB-NO-EXTRA           VALUE "NO".
019000             88  TBB-WIDE               VALUE "WD".
019100             88  TBB-NO-BALL            VALUE "NB".
019200             88  TBB-BYE                VALUE "BY".
019300             88  TBB-LEG-BYE            VALUE "LB".
019400             88  TBB-PENALTY            VALUE "PN".
019500         05  TBB-EXTRA-RUNS        PIC 9.
019600         05  TBB-IS-WICKET         PIC X.
019700             88  TBB-WICKET-FELL        VALUE "Y".
019800         05  TBB-DISMISSAL-TYPE    PIC XX.
019900             88  TBB-BOWLED             VALUE "BW".
020000             88  TBB-CAUGHT             VALUE "CT".
020100             88  TBB-LBW                VALUE "LB".
020200             88  TBB-RUN-OUT            VALUE "RO".
020300             88  TBB-STUMPED            VALUE "ST".
020400             88  TBB-HIT-WICKET         VALUE "HW".
020500             88  TBB-RETIRED-HURT       VALUE "RH".
020600             88  TBB-OBSTRUCTING        VALUE "OB".
020700             88  TBB-TIMED-OUT          VALUE "TO".
020800             88  TBB-HANDLED-BALL       VALUE "HB".
020900         05  TBB-DISMISSED-BATSMAN PIC X(30).
021000         05  TBB-FIELDER-NAME      PIC X(30).
021100         05  TBB-NEW-BATSMAN-NAME  PIC X(30).
021200         05  TBB-IS-LEGAL          PIC X.
021300             88  TBB-LEGAL-DELIVERY     VALUE "Y".
021400         05  TBB-IS-UNDONE         PIC X.
021500             88  TBB-UNDONE             VALUE "Y".
021600         05  FILLER                PIC X(4).
021700*
021800* Per-innings accumulation tables - rebuilt fresh for every
021900* innings of every match as the journal is replayed.
022000*
022100 01  CC-BAT-TAB.
022200     03  CC-BAT-ENTRY       OCCURS 22 TIMES.
022300         05  BAT-NAME              PIC X(30).
022400         05  BAT-RUNS              PIC 9(4).
022500         05  BAT-BALLS             PIC 9(3).
022600         05  BAT-FOURS             PIC 9(2).
022700         05  BAT-SIXES             PIC 9(2).
022800         05  BAT-HOW-OUT           PIC X(50).
022900         05  BAT-BOWLER            PIC X(30).
023000         05  FILLER                PIC X(4).
023100*
023200 01  CC-BOWL-TAB.
023300     03  CC-BOWL-ENTRY      OCCURS 22 TIMES.
023400         05  BWL-NAME              PIC X(30).
023500         05  BWL-LEGAL-BALLS       PIC 9(3).
023600         05  BWL-RUNS              PIC 9(4).
023700         05  BWL-WICKETS           PIC 9(2).
023800         05  BWL-WIDES             PIC 9(2).
023900         05  BWL-NO-BALLS          PIC 9(2).
024000         05  BWL-MAIDENS           PIC 9(2).
024100         05  BWL-OVER-BALLS        PIC 9.
024200         05  BWL-OVER-RUNS         PIC 9(3).
024300         05  BWL-OVER-NUMBER       PIC 99.
024400         05  BWL-OVER-SEEN         PIC X.
024500         05  FILLER                PIC X(4).
024600*
024700 01  CC-FOW-TAB.
024800     03  CC-FOW-ENTRY       OCCURS 10 TIMES.
024900         05  FOW-BATSMAN           PIC X(30).
025000         05  FOW-OVER-BALL         PIC X(5).
025100         05  FILLER                PIC X(4).
025200*
025300 01  WS-COUNTS.
025400     03  WS-MATCH-COUNT     PIC 9(4)   COMP.
025500     03  WS-INN-COUNT       PIC 9(4)   COMP.
025600     03  WS-BALL-COUNT      PIC 9(4)   COMP.
025700     03  WS-BAT-COUNT       PIC 9(2)   COMP.
025800     03  WS-BOWL-COUNT      PIC 9(2)   COMP.
025900     03  WS-FOW-COUNT       PIC 9(2)   COMP.
026000     03  FILLER             PIC X(2).
026100*
026200 01  WS-SUBSCRIPTS.
026300     03  WS-MATCH-IDX       PIC 9(4)   COMP.
026400     03  WS-INN-IDX         PIC 9(4)   COMP.
026500     03  WS-BALL-IDX        PIC 9(4)   COMP.
026600     03  WS-SCAN-IDX        PIC 9(4)   COMP.
026700     03  WS-BAT-IDX         PIC 9(2)   COMP.
026800     03  WS-BOWL-IDX        PIC 9(2)   COMP.
026900     03  FILLER             PIC X(2).
027000*
027100 01  WS-SWITCHES.
027200     03  WS-FOUND-SW        PIC X      VALUE "N".
027300     03  FILLER             PIC X(2).
027400*
027500 01  WS-WORK-FIELDS.
027600     03  WS-SR-NUM          PIC 9(6)V99.
027700     03  WS-SR-DISP         PIC ZZZ9.99.
027800     03  WS-EC-NUM          PIC 9(5)V9999.
027900     03  WS-EC-DISP         PIC ZZ9.99.
028000     03  WS-OVERS-BALLS     PIC 9(4).
028100     03  WS-OVERS-WHOLE     PIC 9(3).
028200     03  WS-OVERS-REM       PIC 9.
028300     03  WS-OVERS-DISP      PIC X(5).
028400     03  WS-EXTRAS-TOTAL    PIC 9(4).
028500     03  WS-TEAM-RUNS       PIC 9(4).
028600     03  WS-TEAM-WKTS       PIC 99.
028700     03  WS-INN-TITLE       PIC X(60).
028800     03  WS-OB-DISP         PIC X(5).
028900     03  FILLER             PIC X(2).
029000*
029100 01  WS-FILE-STATUS.
029200     03  WS-MTCH-STATUS     PIC XX.
029300     03  WS-INN-STATUS      PIC XX.
029400     03  WS-BALL-STATUS     PIC XX.
029500     03  WS-PRT-STATUS      PIC XX.
029600     03  FILLER             PIC X(2).
029700*
029800 PROCEDURE DIVISION.
029900*================================
030000*
030100 CC200-MAIN-LINE.
030200     ACCEPT WS-TODAY FROM DATE YYYYMMDD.
030300     OPEN OUTPUT SCORE-REPORT.
030400     PERFORM CC220-LOAD-MASTERS THRU CC220-EXIT.
030500     PERFORM CC230-ONE-MATCH VARYING WS-MATCH-IDX FROM 1 BY 1
030600         UNTIL WS-MATCH-IDX > WS-MATCH-COUNT.
030700     CLOSE SCORE-REPORT.
030800     STOP RUN.
030900*
031000 CC220-LOAD-MASTERS.
031100     MOVE ZERO TO WS-MATCH-COUNT WS-INN-COUNT WS-BALL-COUNT.
031200     OPEN INPUT MATCH-FILE.
031300     PERFORM CC221-READ-MATCH THRU CC221-EXIT
031400         UNTIL WS-MTCH-STATUS = "10".
031500     CLOSE MATCH-FILE.
031600     OPEN INPUT INNINGS-FILE.
031700     PERFORM CC222-READ-INN THRU CC222-EXIT
031800         UNTIL WS-INN-STATUS = "10".
031900     CLOSE INNINGS-FILE.
032000     OPEN INPUT BALL-FILE.
032100     PERFORM CC223-READ-BALL THRU CC223-EXIT
032200         UNTIL WS-BALL-STATUS = "10".
032300     CLOSE BALL-FILE.
032400 CC220-EXIT.
032500     EXIT.
032600*
032700 CC221-READ-MATCH.
032800     READ MATCH-FILE
032900         AT END
033000             MOVE "10" TO WS-MTCH-STATUS
033100             GO TO CC221-EXIT
033200     END-READ.
033300     ADD 1 TO WS-MATCH-COUNT.
033400     MOVE MTC-MATCH-ID       TO TBM-MATCH-ID      (WS-MATCH-COUNT).
033500     MOVE MTC-TEAM-A-NAME    TO TBM-TEAM-A-NAME   (WS-MATCH-COUNT).
033600     MOVE MTC-TEAM-B-NAME    TO TBM-TEAM-B-NAME   (WS-MATCH-COUNT).
033700     MOVE MTC-TOTAL-OVERS    TO TBM-TOTAL-OVERS   (WS-MATCH-COUNT).
033800     MOVE MTC-VENUE          TO TBM-VENUE         (WS-MATCH-COUNT).
033900     MOVE MTC-TOSS-WINNER    TO TBM-TOSS-WINNER   (WS-MATCH-COUNT).
034000     MOVE MTC-TOSS-DECISION  TO TBM-TOSS-DECISION (WS-MATCH-COUNT).
034100     MOVE MTC-STATUS         TO TBM-STATUS        (WS-MATCH-COUNT).
034200     MOVE MTC-RESULT-SUMMARY TO TBM-RESULT-SUMMARY(WS-MATCH-COUNT).
034300 CC221-EXIT.
034400     EXIT.
034500*
034600 CC222-READ-INN.
034700     READ INNINGS-FILE
034800         AT END
034900             MOVE "10" TO WS-INN-STATUS
035000             GO TO CC222-EXIT
035100     END-READ.
035200     ADD 1 TO WS-INN-COUNT.
035300     MOVE INN-INNINGS-ID       TO TBI-INNINGS-ID      (WS-INN-COUNT).
035400     MOVE INN-MATCH-ID         TO TBI-MATCH-ID        (WS-INN-COUNT).
035500     MOVE INN-INNINGS-NUMBER   TO TBI-INNINGS-NUMBER  (WS-INN-COUNT).
035600     MOVE INN-BATTING-TEAM     TO TBI-BATTING-TEAM    (WS-INN-COUNT).
035700     MOVE INN-BOWLING-TEAM     TO TBI-BOWLING-TEAM    (WS-INN-COUNT).
035800     MOVE INN-TOTAL-RUNS       TO TBI-TOTAL-RUNS      (WS-INN-COUNT).
035900     MOVE INN-TOTAL-WICKETS    TO TBI-TOTAL-WICKETS   (WS-INN-COUNT).
036000     MOVE INN-EXTRAS-WIDES     TO TBI-EXTRAS-WIDES    (WS-INN-COUNT).
036100     MOVE INN-EXTRAS-NO-BALLS  TO TBI-EXTRAS-NO-BALLS (WS-INN-COUNT).
036200     MOVE INN-EXTRAS-BYES      TO TBI-EXTRAS-BYES     (WS-INN-COUNT).
036300     MOVE INN-EXTRAS-LEG-BYES  TO TBI-EXTRAS-LEG-BYES (WS-INN-COUNT).
036400     MOVE INN-EXTRAS-PENALTIES TO TBI-EXTRAS-PENALTIES(WS-INN-COUNT).
036500     MOVE INN-TARGET           TO TBI-TARGET          (WS-INN-COUNT).
036600     MOVE INN-STATUS           TO TBI-STATUS          (WS-INN-COUNT).
036700     MOVE INN-CURRENT-OVER     TO TBI-CURRENT-OVER    (WS-INN-COUNT).
036800     MOVE INN-CURRENT-BALL     TO TBI-CURRENT-BALL    (WS-INN-COUNT).
036900     MOVE INN-STRIKER-NAME     TO TBI-STRIKER-NAME    (WS-INN-COUNT).
037000     MOVE INN-NON-STRIKER-NAME TO TBI-NON-STRIKER-NAME(WS-INN-COUNT).
037100     MOVE INN-CURRENT-BOWLER   TO TBI-CURRENT-BOWLER  (WS-INN-COUNT).
037200 CC222-EXIT.
037300     EXIT.
037400*
037500 CC223-READ-BALL.
037600     READ BALL-FILE
037700         AT END
037800             MOVE "10" TO WS-BALL-STATUS
037900             GO TO CC223-EXIT
038000     END-READ.
038100     ADD 1 TO WS-BALL-COUNT.
038200     MOVE BAL-INNINGS-ID        TO TBB-INNINGS-ID        (WS-BALL-COUNT).
038300     MOVE BAL-SEQUENCE-NUMBER   TO TBB-SEQUENCE-NUMBER   (WS-BALL-COUNT).
038400     MOVE BAL-OVER-NUMBER       TO TBB-OVER-NUMBER       (WS-BALL-COUNT).
038500     MOVE BAL-BALL-NUMBER       TO TBB-BALL-NUMBER       (WS-BALL-COUNT).
038600     MOVE BAL-BOWLER-NAME       TO TBB-BOWLER-NAME       (WS-BALL-COUNT).
038700     MOVE BAL-BATSMAN-NAME      TO TBB-BATSMAN-NAME      (WS-BALL-COUNT).
038800     MOVE BAL-NON-STRIKER-NAME  TO TBB-NON-STRIKER-NAME  (WS-BALL-COUNT).
038900     MOVE BAL-RUNS-SCORED       TO TBB-RUNS-SCORED       (WS-BALL-COUNT).
039000     MOVE BAL-BOUNDARY-FOUR     TO TBB-BOUNDARY-FOUR     (WS-BALL-COUNT).
039100     MOVE BAL-BOUNDARY-SIX      TO TBB-BOUNDARY-SIX      (WS-BALL-COUNT).
039200     MOVE BAL-EXTRA-TYPE        TO TBB-EXTRA-TYPE        (WS-BALL-COUNT).
039300     MOVE BAL-EXTRA-RUNS        TO TBB-EXTRA-RUNS        (WS-BALL-COUNT).
039400     MOVE BAL-IS-WICKET         TO TBB-IS-WICKET         (WS-BALL-COUNT).
039500     MOVE BAL-DISMISSAL-TYPE    TO TBB-DISMISSAL-TYPE    (WS-BALL-COUNT).
039600     MOVE BAL-DISMISSED-BATSMAN TO TBB-DISMISSED-BATSMAN (WS-BALL-COUNT).
039700     MOVE BAL-FIELDER-NAME      TO TBB-FIELDER-NAME      (WS-BALL-COUNT).
039800     MOVE BAL-NEW-BATSMAN-NAME  TO TBB-NEW-BATSMAN-NAME  (WS-BALL-COUNT).
039900     MOVE BAL-IS-LEGAL          TO TBB-IS-LEGAL          (WS-BALL-COUNT).
040000     MOVE BAL-IS-UNDONE         TO TBB-IS-UNDONE         (WS-BALL-COUNT).
040100 CC223-EXIT.
040200     EXIT.
040300*
040400*    Match header and its two innings cards.
040500*
040600 CC230-ONE-MATCH.
040700     PERFORM CC231-PRINT-HEADER THRU CC231-EXIT.
040800     PERFORM CC240-ONE-INNINGS VARYING WS-INN-IDX FROM 1 BY 1
040900         UNTIL WS-INN-IDX > WS-INN-COUNT.
041000     MOVE SPACES TO SC-PRINT-LINE.
041100     WRITE SC-PRINT-LINE.
041200 CC230-EXIT.
041300     EXIT.
041400*
041500 CC231-PRINT-HEADER.
041600     MOVE SPACES TO SC-PRINT-LINE.
041700     STRING TBM-TEAM-A-NAME (WS-MATCH-IDX) DELIMITED BY "  "
041800            " v " DELIMITED BY SIZE
041900            TBM-TEAM-B-NAME (WS-MATCH-IDX) DELIMITED BY "  "
042000            INTO SC-PRINT-LINE
042100     END-STRING.
042200     WRITE SC-PRINT-LINE.
042300     MOVE SPACES TO SC-PRINT-LINE.
042400     STRING "Venue: " DELIMITED BY SIZE
042500            TBM-VENUE (WS-MATCH-IDX) DELIMITED BY "  "
042600            "   Overs: " DELIMITED BY SIZE
042700            TBM-TOTAL-OVERS (WS-MATCH-IDX) DELIMITED BY SIZE
042800            INTO SC-PRINT-LINE
042900     END-STRING.
043000     WRITE SC-PRINT-LINE.
043100     MOVE SPACES TO SC-PRINT-LINE.
043200     IF TBM-TOSS-WINNER (WS-MATCH-IDX) NOT = SPACES
043300         STRING "Toss: " DELIMITED BY SIZE
043400                TBM-TOSS-WINNER (WS-MATCH-IDX) DELIMITED BY "  "
043500                " chose to " DELIMITED BY SIZE
043600                TBM-TOSS-DECISION (WS-MATCH-IDX) DELIMITED BY "  "
043700                INTO SC-PRINT-LINE
043800         END-STRING
043900         WRITE SC-PRINT-LINE
044000     END-IF.
044100     MOVE SPACES TO SC-PRINT-LINE.
044200     STRING "Status: " DELIMITED BY SIZE
044300            TBM-STATUS (WS-MATCH-IDX) DELIMITED BY SIZE
044400            "  " DELIMITED BY SIZE
044500            TBM-RESULT-SUMMARY (WS-MATCH-IDX) DELIMITED BY "  "
044600            INTO SC-PRINT-LINE
044700     END-STRING.
044800     WRITE SC-PRINT-LINE.
044900 CC231-EXIT.
045000     EXIT.
045100*
045200*    One innings card - skip table rows belonging to other
045300*    matches, rebuild the accumulation tables and print.
045400*
045500 CC240-ONE-INNINGS.
045600     IF TBI-MATCH-ID (WS-INN-IDX) NOT = TBM-MATCH-ID (WS-MATCH-IDX)
045700         GO TO CC240-EXIT
045800     END-IF.
045900     MOVE ZERO TO WS-BAT-COUNT WS-BOWL-COUNT WS-FOW-COUNT.
046000     PERFORM CC250-ACCUM-BALL VARYING WS-SCAN-IDX FROM 1 BY 1
046100         UNTIL WS-SCAN-IDX > WS-BALL-COUNT.
046200     PERFORM CC260-NOT-OUT-PARTNER THRU CC260-EXIT.
046300     MOVE SPACES TO SC-PRINT-LINE.
046400     WRITE SC-PRINT-LINE.
046500     MOVE TBI-TOTAL-RUNS    (WS-INN-IDX) TO WS-TEAM-RUNS.
046600     MOVE TBI-TOTAL-WICKETS (WS-INN-IDX) TO WS-TEAM-WKTS.
046700     MOVE SPACES TO WS-INN-TITLE.
046800     STRING TBI-BATTING-TEAM (WS-INN-IDX) DELIMITED BY "  "
046900            " -- " DELIMITED BY SIZE
047000            WS-TEAM-RUNS DELIMITED BY SIZE
047100            "/" DELIMITED BY SIZE
047200            WS-TEAM-WKTS DELIMITED BY SIZE
047300            INTO WS-INN-TITLE
047400     END-STRING.
047500     MOVE WS-INN-TITLE TO SC-PRINT-LINE.
047600     WRITE SC-PRINT-LINE.
047700     MOVE SPACES TO SC-PRINT-LINE.
047800     MOVE "BATSMAN                        HOW OUT             " &
047900          "        RUNS BALLS  4s  6s     SR" TO SC-PRINT-LINE.
048000     WRITE SC-PRINT-LINE.
048100     PERFORM CC270-PRINT-BAT VARYING WS-BAT-IDX FROM 1 BY 1
048200         UNTIL WS-BAT-IDX > WS-BAT-COUNT.
048300     PERFORM CC280-PRINT-EXTRAS THRU CC280-EXIT.
048400     MOVE SPACES TO SC-PRINT-LINE.
048500     WRITE SC-PRINT-LINE.
048600     MOVE "BOWLER                         OVERS MDNS  RUNS WKTS" &
048700          "   ECON  WD  NB" TO SC-PRINT-LINE.
048800     WRITE SC-PRINT-LINE.
048900     PERFORM CC275-PRINT-BOWL VARYING WS-BOWL-IDX FROM 1 BY 1
049000         UNTIL WS-BOWL-IDX > WS-BOWL-COUNT.
049100     PERFORM CC285-PRINT-FOW THRU CC285-EXIT.
049200 CC240-EXIT.
049300     EXIT.
049400*
049500*    Accumulate one ball-event row into the batting, bowling
049600*    and fall-of-wicket tables for the current innings.
049700*
049800 CC250-ACCUM-BALL.
049900     IF TBB-INNINGS-ID (WS-SCAN-IDX) NOT = TBI-INNINGS-ID (WS-INN-IDX)
050000        OR TBB-UNDONE (WS-SCAN-IDX)
050100         GO TO CC250-EXIT
050200     END-IF.
050300     PERFORM CC251-FIND-BAT THRU CC251-EXIT.
050400     IF TBB-LEGAL-DELIVERY (WS-SCAN-IDX)
050500        OR TBB-NO-BALL (WS-SCAN-IDX)
050600         ADD 1 TO BAT-BALLS (WS-BAT-IDX)
050700     END-IF.
050800     IF NOT TBB-WIDE (WS-SCAN-IDX)
050900        AND NOT TBB-BYE (WS-SCAN-IDX)
051000        AND NOT TBB-LEG-BYE (WS-SCAN-IDX)
051100         ADD TBB-RUNS-SCORED (WS-SCAN-IDX) TO BAT-RUNS (WS-BAT-IDX)
051200     END-IF.
051300     IF TBB-HIT-FOUR (WS-SCAN-IDX)
051400         ADD 1 TO BAT-FOURS (WS-BAT-IDX)
051500     END-IF.
051600     IF TBB-HIT-SIX (WS-SCAN-IDX)
051700         ADD 1 TO BAT-SIXES (WS-BAT-IDX)
051800     END-IF.
051900     IF TBB-WICKET-FELL (WS-SCAN-IDX)
052000         PERFORM CC252-DISMISSAL THRU CC252-EXIT
052100         PERFORM CC253-FALL-OF-WICKET THRU CC253-EXIT
052200     END-IF.
052300     PERFORM CC254-FIND-BOWL THRU CC254-EXIT.
052400     PERFORM CC255-BOWL-TOTALS THRU CC255-EXIT.
052500     PERFORM CC256-MAIDEN-CHECK THRU CC256-EXIT.
052600 CC250-EXIT.
052700     EXIT.
052800*
052900*    A batting line exists from first appearance (as striker or
053000*    as the listed non-striker) - create one the first time the
053100*    name is seen at the crease.
053200*
053300 CC251-FIND-BAT.
053400     MOVE "N" TO WS-FOUND-SW.
053500     PERFORM CC251-TEST-ONE VARYING WS-BAT-IDX FROM 1 BY 1
053600         UNTIL WS-BAT-IDX > WS-BAT-COUNT
053700            OR WS-FOUND-SW = "Y".
053800     IF WS-FOUND-SW = "N"
053900         ADD 1 TO WS-BAT-COUNT
054000         MOVE WS-BAT-COUNT TO WS-BAT-IDX
054100         MOVE TBB-BATSMAN-NAME (WS-SCAN-IDX) TO BAT-NAME (WS-BAT-IDX)
054200         MOVE ZERO TO BAT-RUNS (WS-BAT-IDX) BAT-BALLS (WS-BAT-IDX)
054300                      BAT-FOURS (WS-BAT-IDX) BAT-SIXES (WS-BAT-IDX)
054400         MOVE "not out" TO BAT-HOW-OUT (WS-BAT-IDX)
054500         MOVE SPACES TO BAT-BOWLER (WS-BAT-IDX)
054600     END-IF.
054700 CC251-EXIT.
054800     EXIT.
054900 CC251-TEST-ONE.
055000     IF BAT-NAME (WS-BAT-IDX) = TBB-BATSMAN-NAME (WS-SCAN-IDX)
055100         MOVE "Y" TO WS-FOUND-SW
055200     END-IF.
055300*
055400*    Build the "how out" text for the dismissed batsman's line.
055500*
055600 CC252-DISMISSAL.
055700     PERFORM CC252A-FIND-DISMISSED THRU CC252A-EXIT.
055800     MOVE TBB-BOWLER-NAME (WS-SCAN-IDX) TO BAT-BOWLER (WS-BAT-IDX).
055900     EVALUATE TRUE
056000         WHEN TBB-BOWLED (WS-SCAN-IDX)
056100             STRING "b " DELIMITED BY SIZE
056200                    TBB-BOWLER-NAME (WS-SCAN-IDX) DELIMITED BY "  "
056300                    INTO BAT-HOW-OUT (WS-BAT-IDX)
056400         WHEN TBB-LBW (WS-SCAN-IDX)
056500             STRING "lbw b " DELIMITED BY SIZE
056600                    TBB-BOWLER-NAME (WS-SCAN-IDX) DELIMITED BY "  "
056700                    INTO BAT-HOW-OUT (WS-BAT-IDX)
056800         WHEN TBB-STUMPED (WS-SCAN-IDX)
056900             IF TBB-FIELDER-NAME (WS-SCAN-IDX) NOT = SPACES
057000                 STRING "st " DELIMITED BY SIZE
057100                        TBB-FIELDER-NAME (WS-SCAN-IDX) DELIMITED BY "  "
057200                        " b " DELIMITED BY SIZE
057300                        TBB-BOWLER-NAME (WS-SCAN-IDX) DELIMITED BY "  "
057400                        INTO BAT-HOW-OUT (WS-BAT-IDX)
057500             END-IF
057600         WHEN TBB-RUN-OUT (WS-SCAN-IDX)
057700             IF TBB-FIELDER-NAME (WS-SCAN-IDX) NOT = SPACES
057800                 STRING "run out (" DELIMITED BY SIZE
057900                        TBB-FIELDER-NAME (WS-SCAN-IDX) DELIMITED BY "  "
058000                        ")" DELIMITED BY SIZE
058100                        INTO BAT-HOW-OUT (WS-BAT-IDX)
058200             ELSE
058300                 MOVE "run out" TO BAT-HOW-OUT (WS-BAT-IDX)
058400             END-IF
058500         WHEN TBB-CAUGHT (WS-SCAN-IDX)
058600             IF TBB-FIELDER-NAME (WS-SCAN-IDX) NOT = SPACES
058700                 STRING "c " DELIMITED BY SIZE
058800                        TBB-FIELDER-NAME (WS-SCAN-IDX) DELIMITED BY "  "
058900                        " b " DELIMITED BY SIZE
059000                        TBB-BOWLER-NAME (WS-SCAN-IDX) DELIMITED BY "  "
059100                        INTO BAT-HOW-OUT (WS-BAT-IDX)
059200             ELSE
059300                 STRING "c & b " DELIMITED BY SIZE
059400                        TBB-BOWLER-NAME (WS-SCAN-IDX) DELIMITED BY "  "
059500                        INTO BAT-HOW-OUT (WS-BAT-IDX)
059600             END-IF
059700         WHEN TBB-HIT-WICKET (WS-SCAN-IDX)
059800             STRING "hit wicket b " DELIMITED BY SIZE
059900                    TBB-BOWLER-NAME (WS-SCAN-IDX) DELIMITED BY "  "
060000                    INTO BAT-HOW-OUT (WS-BAT-IDX)
060100         WHEN TBB-RETIRED-HURT (WS-SCAN-IDX)
060200             MOVE "retired hurt" TO BAT-HOW-OUT (WS-BAT-IDX)
060300         WHEN TBB-OBSTRUCTING (WS-SCAN-IDX)
060400             MOVE "obstructing the field" TO
060500                                       BAT-HOW-OUT (WS-BAT-IDX)
060600         WHEN TBB-TIMED-OUT (WS-SCAN-IDX)
060700             MOVE "timed out" TO BAT-HOW-OUT (WS-BAT-IDX)
060800         WHEN TBB-HANDLED-BALL (WS-SCAN-IDX)
060900             MOVE "handled the ball" TO BAT-HOW-OUT (WS-BAT-IDX)
061000         WHEN OTHER
061100             MOVE TBB-DISMISSAL-TYPE (WS-SCAN-IDX) TO
061200                                       BAT-HOW-OUT (WS-BAT-IDX)
061300     END-EVALUATE.
061400 CC252-EXIT.
061500     EXIT.
061600*
061700 CC252A-FIND-DISMISSED.
061800     MOVE "N" TO WS-FOUND-SW.
061900     PERFORM CC252B-TEST-ONE VARYING WS-BAT-IDX FROM 1 BY 1
062000         UNTIL WS-BAT-IDX > WS-BAT-COUNT
062100            OR WS-FOUND-SW = "Y".
062200 CC252A-EXIT.
062300     EXIT.
062400 CC252B-TEST-ONE.
062500     IF BAT-NAME (WS-BAT-IDX) = TBB-DISMISSED-BATSMAN (WS-SCAN-IDX)
062600         MOVE "Y" TO WS-FOUND-SW
062700     END-IF.
062800*
062900 CC253-FALL-OF-WICKET.
063000     IF WS-FOW-COUNT < 10
063100         ADD 1 TO WS-FOW-COUNT
063200         MOVE TBB-DISMISSED-BATSMAN (WS-SCAN-IDX) TO
063300                                      FOW-BATSMAN (WS-FOW-COUNT)
063400         MOVE SPACES TO FOW-OVER-BALL (WS-FOW-COUNT)
063500         STRING TBB-OVER-NUMBER (WS-SCAN-IDX) DELIMITED BY SIZE
063600                "." DELIMITED BY SIZE
063700                TBB-BALL-NUMBER (WS-SCAN-IDX) DELIMITED BY SIZE
063800                INTO FOW-OVER-BALL (WS-FOW-COUNT)
063900         END-STRING
064000     END-IF.
064100 CC253-EXIT.
064200     EXIT.
064300*
064400 CC254-FIND-BOWL.
064500     MOVE "N" TO WS-FOUND-SW.
064600     PERFORM CC254-TEST-ONE VARYING WS-BOWL-IDX FROM 1 BY 1
064700         UNTIL WS-BOWL-IDX > WS-BOWL-COUNT
064800            OR WS-FOUND-SW = "Y".
064900     IF WS-FOUND-SW = "N"
065000         ADD 1 TO WS-BOWL-COUNT
065100         MOVE WS-BOWL-COUNT TO WS-BOWL-IDX
065200         MOVE TBB-BOWLER-NAME (WS-SCAN-IDX) TO BWL-NAME (WS-BOWL-IDX)
065300         MOVE ZERO TO BWL-LEGAL-BALLS (WS-BOWL-IDX)
065400                      BWL-RUNS (WS-BOWL-IDX)
065500                      BWL-WICKETS (WS-BOWL-IDX)
065600                      BWL-WIDES (WS-BOWL-IDX)
065700                      BWL-NO-BALLS (WS-BOWL-IDX)
065800                      BWL-MAIDENS (WS-BOWL-IDX)
065900                      BWL-OVER-BALLS (WS-BOWL-IDX)
066000                      BWL-OVER-RUNS (WS-BOWL-IDX)
066100         MOVE TBB-OVER-NUMBER (WS-SCAN-IDX) TO
066200                                 BWL-OVER-NUMBER (WS-BOWL-IDX)
066300         MOVE "N" TO BWL-OVER-SEEN (WS-BOWL-IDX)
066400     END-IF.
066500 CC254-EXIT.
066600     EXIT.
066700 CC254-TEST-ONE.
066800     IF BWL-NAME (WS-BOWL-IDX) = TBB-BOWLER-NAME (WS-SCAN-IDX)
066900         MOVE "Y" TO WS-FOUND-SW
067000     END-IF.
067100*
067200 CC255-BOWL-TOTALS.
067300     IF TBB-LEGAL-DELIVERY (WS-SCAN-IDX)
067400         ADD 1 TO BWL-LEGAL-BALLS (WS-BOWL-IDX)
067500     END-IF.
067600     EVALUATE TRUE
067700         WHEN TBB-WIDE (WS-SCAN-IDX)
067800             ADD TBB-EXTRA-RUNS (WS-SCAN-IDX) TO BWL-RUNS (WS-BOWL-IDX)
067900             ADD 1 TO BWL-WIDES (WS-BOWL-IDX)
068000         WHEN TBB-NO-BALL (WS-SCAN-IDX)
068100             ADD TBB-EXTRA-RUNS (WS-SCAN-IDX) TO BWL-RUNS (WS-BOWL-IDX)
068200             ADD TBB-RUNS-SCORED (WS-SCAN-IDX) TO BWL-RUNS (WS-BOWL-IDX)
068300             ADD 1 TO BWL-NO-BALLS (WS-BOWL-IDX)
068400         WHEN TBB-BYE (WS-SCAN-IDX)
068500             CONTINUE
068600         WHEN TBB-LEG-BYE (WS-SCAN-IDX)
068700             CONTINUE
068800         WHEN OTHER
068900             ADD TBB-RUNS-SCORED (WS-SCAN-IDX) TO BWL-RUNS (WS-BOWL-IDX)
069000     END-EVALUATE.
069100     IF TBB-WICKET-FELL (WS-SCAN-IDX)
069200        AND NOT TBB-RUN-OUT (WS-SCAN-IDX)
069300        AND NOT TBB-RETIRED-HURT (WS-SCAN-IDX)
069400        AND NOT TBB-OBSTRUCTING (WS-SCAN-IDX)
069500         ADD 1 TO BWL-WICKETS (WS-BOWL-IDX)
069600     END-IF.
069700 CC255-EXIT.
069800     EXIT.
069900*
070000*    Maiden tracking - runs/legal-balls in the bowler's current
070100*    over; credit when a different over number turns up.
070200*
070300 CC256-MAIDEN-CHECK.
070400     IF BWL-OVER-SEEN (WS-BOWL-IDX) = "N"
070500         MOVE TBB-OVER-NUMBER (WS-SCAN-IDX) TO
070600                                 BWL-OVER-NUMBER (WS-BOWL-IDX)
070700         MOVE "Y" TO BWL-OVER-SEEN (WS-BOWL-IDX)
070800     END-IF.
070900     IF TBB-OVER-NUMBER (WS-SCAN-IDX) NOT = BWL-OVER-NUMBER (WS-BOWL-IDX)
071000         IF BWL-OVER-BALLS (WS-BOWL-IDX) = 6
071100            AND BWL-OVER-RUNS (WS-BOWL-IDX) = ZERO
071200             ADD 1 TO BWL-MAIDENS (WS-BOWL-IDX)
071300         END-IF
071400         MOVE ZERO TO BWL-OVER-BALLS (WS-BOWL-IDX)
071500                      BWL-OVER-RUNS (WS-BOWL-IDX)
071600         MOVE TBB-OVER-NUMBER (WS-SCAN-IDX) TO
071700                                 BWL-OVER-NUMBER (WS-BOWL-IDX)
071800     END-IF.
071900     IF TBB-LEGAL-DELIVERY (WS-SCAN-IDX)
072000         ADD 1 TO BWL-OVER-BALLS (WS-BOWL-IDX)
072100     END-IF.
072200     ADD TBB-RUNS-SCORED (WS-SCAN-IDX) TBB-EXTRA-RUNS (WS-SCAN-IDX)
072300         TO BWL-OVER-RUNS (WS-BOWL-IDX).
072400 CC256-EXIT.
072500     EXIT.
072600*
072700*    The current non-striker is listed "not out" with zero
072800*    figures even if they never faced a ball this innings.
072900*
073000 CC260-NOT-OUT-PARTNER.
073100     MOVE "N" TO WS-FOUND-SW.
073200     PERFORM CC260-TEST-ONE VARYING WS-BAT-IDX FROM 1 BY 1
073300         UNTIL WS-BAT-IDX > WS-BAT-COUNT
073400            OR WS-FOUND-SW = "Y".
073500     IF WS-FOUND-SW = "N"
073600        AND TBI-NON-STRIKER-NAME (WS-INN-IDX) NOT = SPACES
073700         ADD 1 TO WS-BAT-COUNT
073800         MOVE TBI-NON-STRIKER-NAME (WS-INN-IDX) TO
073900                                     BAT-NAME (WS-BAT-COUNT)
074000         MOVE ZERO TO BAT-RUNS (WS-BAT-COUNT) BAT-BALLS (WS-BAT-COUNT)
074100                      BAT-FOURS (WS-BAT-COUNT) BAT-SIXES (WS-BAT-COUNT)
074200         MOVE "not out" TO BAT-HOW-OUT (WS-BAT-COUNT)
074300         MOVE SPACES TO BAT-BOWLER (WS-BAT-COUNT)
074400     END-IF.
074500 CC260-EXIT.
074600     EXIT.
074700 CC260-TEST-ONE.
074800     IF BAT-NAME (WS-BAT-IDX) = TBI-NON-STRIKER-NAME (WS-INN-IDX)
074900         MOVE "Y" TO WS-FOUND-SW
075000     END-IF.
075100*
075200 CC270-PRINT-BAT.
075300     IF BAT-BALLS (WS-BAT-IDX) = ZERO
075400         MOVE ZERO TO WS-SR-NUM
075500     ELSE
075600         COMPUTE WS-SR-NUM ROUNDED =
075700             (BAT-RUNS (WS-BAT-IDX) / BAT-BALLS (WS-BAT-IDX)) * 100
075800     END-IF.
075900     MOVE WS-SR-NUM TO WS-SR-DISP.
076000     MOVE SPACES TO SC-PRINT-LINE.
076100     STRING BAT-NAME (WS-BAT-IDX) DELIMITED BY "  "
076200            "  " DELIMITED BY SIZE
076300            BAT-HOW-OUT (WS-BAT-IDX) DELIMITED BY "  "
076400            "  " DELIMITED BY SIZE
076500            BAT-RUNS (WS-BAT-IDX) DELIMITED BY SIZE
076600            "  " DELIMITED BY SIZE
076700            BAT-BALLS (WS-BAT-IDX) DELIMITED BY SIZE
076800            "  " DELIMITED BY SIZE
076900            BAT-FOURS (WS-BAT-IDX) DELIMITED BY SIZE
077000            "  " DELIMITED BY SIZE
077100            BAT-SIXES (WS-BAT-IDX) DELIMITED BY SIZE
077200            "  " DELIMITED BY SIZE
077300            WS-SR-DISP DELIMITED BY SIZE
077400            INTO SC-PRINT-LINE
077500     END-STRING.
077600     WRITE SC-PRINT-LINE.
077700 CC270-EXIT.
077800     EXIT.
077900*
078000 CC280-PRINT-EXTRAS.
078100     ADD TBI-EXTRAS-WIDES     (WS-INN-IDX)
078200         TBI-EXTRAS-NO-BALLS  (WS-INN-IDX)
078300         TBI-EXTRAS-BYES      (WS-INN-IDX)
078400         TBI-EXTRAS-LEG-BYES  (WS-INN-IDX)
078500         TBI-EXTRAS-PENALTIES (WS-INN-IDX)
078600         GIVING WS-EXTRAS-TOTAL.
078700     MOVE SPACES TO SC-PRINT-LINE.
078800     STRING "Extras: " DELIMITED BY SIZE
078900            WS-EXTRAS-TOTAL DELIMITED BY SIZE
079000            " (wd " DELIMITED BY SIZE
079100            TBI-EXTRAS-WIDES (WS-INN-IDX) DELIMITED BY SIZE
079200            ", nb " DELIMITED BY SIZE
079300            TBI-EXTRAS-NO-BALLS (WS-INN-IDX) DELIMITED BY SIZE
079400            ", b " DELIMITED BY SIZE
079500            TBI-EXTRAS-BYES (WS-INN-IDX) DELIMITED BY SIZE
079600            ", lb " DELIMITED BY SIZE
079700            TBI-EXTRAS-LEG-BYES (WS-INN-IDX) DELIMITED BY SIZE
079800            ", pen " DELIMITED BY SIZE
079900            TBI-EXTRAS-PENALTIES (WS-INN-IDX) DELIMITED BY SIZE
080000            ")" DELIMITED BY SIZE
080100            INTO SC-PRINT-LINE
080200     END-STRING.
080300     WRITE SC-PRINT-LINE.
080400 CC280-EXIT.
080500     EXIT.
080600*
080700 CC275-PRINT-BOWL.
080800     DIVIDE BWL-LEGAL-BALLS (WS-BOWL-IDX) BY 6 GIVING WS-OVERS-WHOLE
080900         REMAINDER WS-OVERS-REM.
081000     MOVE SPACES TO WS-OVERS-DISP.
081100     IF WS-OVERS-REM = ZERO
081200         STRING WS-OVERS-WHOLE DELIMITED BY SIZE
081300                INTO WS-OVERS-DISP
081400         END-STRING
081500     ELSE
081600         STRING WS-OVERS-WHOLE DELIMITED BY SIZE
081700                "." DELIMITED BY SIZE
081800                WS-OVERS-REM DELIMITED BY SIZE
081900                INTO WS-OVERS-DISP
082000         END-STRING
082100     END-IF.
082200     IF BWL-LEGAL-BALLS (WS-BOWL-IDX) = ZERO
082300         MOVE ZERO TO WS-EC-NUM
082400     ELSE
082500         COMPUTE WS-EC-NUM ROUNDED =
082600             BWL-RUNS (WS-BOWL-IDX) /
082700             (BWL-LEGAL-BALLS (WS-BOWL-IDX) / 6)
082800     END-IF.
082900     MOVE WS-EC-NUM TO WS-EC-DISP.
083000     MOVE SPACES TO SC-PRINT-LINE.
083100     STRING BWL-NAME (WS-BOWL-IDX) DELIMITED BY "  "
083200            "  " DELIMITED BY SIZE
083300            WS-OVERS-DISP DELIMITED BY "  "
083400            "  " DELIMITED BY SIZE
083500            BWL-MAIDENS (WS-BOWL-IDX) DELIMITED BY SIZE
083600            "  " DELIMITED BY SIZE
083700            BWL-RUNS (WS-BOWL-IDX) DELIMITED BY SIZE
083800            "  " DELIMITED BY SIZE
083900            BWL-WICKETS (WS-BOWL-IDX) DELIMITED BY SIZE
084000            "  " DELIMITED BY SIZE
084100            WS-EC-DISP DELIMITED BY SIZE
084200            "  " DELIMITED BY SIZE
084300            BWL-WIDES (WS-BOWL-IDX) DELIMITED BY SIZE
084400            "  " DELIMITED BY SIZE
084500            BWL-NO-BALLS (WS-BOWL-IDX) DELIMITED BY SIZE
084600            INTO SC-PRINT-LINE
084700     END-STRING.
084800     WRITE SC-PRINT-LINE.
084900 CC275-EXIT.
085000     EXIT.
085100*
085200 CC285-PRINT-FOW.
085300     MOVE SPACES TO SC-PRINT-LINE.
085400     WRITE SC-PRINT-LINE.
085500     PERFORM CC286-PRINT-ONE-FOW VARYING WS-SCAN-IDX FROM 1 BY 1
085600         UNTIL WS-SCAN-IDX > WS-FOW-COUNT.
085700 CC285-EXIT.
085800     EXIT.
085900 CC286-PRINT-ONE-FOW.
086000     MOVE SPACES TO SC-PRINT-LINE.
086100     STRING WS-SCAN-IDX DELIMITED BY SIZE
086200            "-" DELIMITED BY SIZE
086300            FOW-BATSMAN (WS-SCAN-IDX) DELIMITED BY "  "
086400            " (" DELIMITED BY SIZE
086500            FOW-OVER-BALL (WS-SCAN-IDX) DELIMITED BY "  "
086600            ")" DELIMITED BY SIZE
086700            INTO SC-PRINT-LINE
086800     END-STRING.
086900     WRITE SC-PRINT-LINE.
